000100******************************************************************00000100
000200 IDENTIFICATION DIVISION.                                         00000200
000300******************************************************************00000300
000400 PROGRAM-ID.    CFNOTEN.                                          00000400
000500 AUTHOR.        R J LANAHAN.                                      00000500
000600 INSTALLATION.  CAMPUS FACILITIES - DATA PROCESSING.              00000600
000700 DATE-WRITTEN.  06/21/94.                                         00000700
000800 DATE-COMPILED.                                                   00000800
000900 SECURITY.      CAMPUS FACILITIES BATCH - INTERNAL USE ONLY.      00000900
001000*                                                                 00001000
001100******************************************************************00001100
001200*    CFNOTEN  -  BROADCAST NOTIFICATION ENGINE                    00001200
001300*                                                                 00001300
001400*    CALLED FROM CFBATCH FOR TRAN-CODE NOTI.  FANS A BROADCAST    *00001400
001500*    MESSAGE OUT TO EVERY USER IN THE USER-ID REGISTER THAT FALLS *00001500
001600*    IN THE REQUESTED SCOPE BAND.  THIS ROUTINE NEVER TOUCHES     *00001600
001700*    NOTIFICATION-LOG DIRECTLY - IT DROPS EACH NOTE INTO          *00001700
001800*    WS-PENDING-NOTE-TABLE AND CFBATCH WRITES THE FILE (REQ       *00001800
001900*    FAC-0317, AUDITOR FLAGGED FILE-ON-CALL).                    *00001900
002000*                                                                 00002000
002100*    MAINT LOG                                                    00002100
002200*    ----------------------------------------------------------   00002200
002300*    1994-06-21 RJL  ORIGINAL ROUTINE - ALL-USER BROADCAST ONLY.  *00002300
002400*    1996-02-08 RJL  ADDED STUDENT/FACULTY SCOPE BANDS PER REQ    *00002400
002500*                    FAC-0079 - STUDENT IDS START AT 300, FACULTY *00002500
002600*                    START AT 200.                               *00002600
002700*    1998-11-30 DMK  Y2K REVIEW - NO DATE FIELDS IN THIS ROUTINE. *00002700
002800*    2007-06-18 CPW  STOPPED TAKING NOTIFICATION-LOG ON THE CALL -00002800
002900*                    BUILDS WS-PENDING-NOTE-TABLE INSTEAD (REQ    *00002900
003000*                    FAC-0317).                                  *00003000
003050*    2009-03-30 CPW  FACULTY BAND WAS WRONGLY CAPPED AT ID < 300 -*00003050
003060*                    FACULTY AND STUDENT BANDS OVERLAP ON PURPOSE,*00003060
003070*                    DROPPED THE UPPER BOUND (REQ FAC-0079).      *00003070
003080*    2009-05-11 CPW  110-QUEUE-ONE-NOTE WAS BUMPING THE INDEX'S   *00003080
003090*                    LAST-ID BEFORE STORING IT AS THE NEW NOTE'S  *00003090
003095*                    ID - PULLED THE INCREMENT, NOTIF-ID NOW      *00003095
003097*                    REUSES THE STORED HEAD ID AS-IS (FAC-0317).  *00003097
003100******************************************************************00003100
003200 ENVIRONMENT DIVISION.                                            00003200
003300 CONFIGURATION SECTION.                                           00003300
003400 SOURCE-COMPUTER.  IBM-370.                                       00003400
003500 OBJECT-COMPUTER.  IBM-370.                                       00003500
003600 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.                           00003600
003700******************************************************************00003700
003800 DATA DIVISION.                                                   00003800
003900 WORKING-STORAGE SECTION.                                         00003900
004000*                                                                 00004000
004100 01  WS-WORK-FIELDS.                                              00004100
004150     05  WK-SENT-COUNT           PIC 9(05)  VALUE 0.              00004150
004160     05  WK-SENT-COUNT-GRP REDEFINES WK-SENT-COUNT.               00004160
004170         10  FILLER              PIC 9(02).                      00004170
004180         10  WK-SENT-COUNT-ED    PIC 9(03).                      00004180
004200     05  WK-SCOPE-ED             PIC X(08).                       00004200
004210     05  WK-SCOPE-GRP REDEFINES WK-SCOPE-ED.                      00004210
004220         10  WK-SCOPE-1ST-CHAR   PIC X(01).                      00004220
004230         10  FILLER              PIC X(07).                      00004230
004400*                                                                 00004400
004500 01  WS-TABLE-SUBS               COMP.                            00004500
004600     05  I                       PIC 9(04)  VALUE 0.              00004600
004650     05  J                       PIC 9(04)  VALUE 0.              00004650
004700*                                                                 00004700
004800 01  WS-FOUND-SW                 PIC X(01)  VALUE 'N'.            00004800
004900     88  WS-FOUND                    VALUE 'Y'.                  00004900
005000     88  WS-NOT-FOUND                VALUE 'N'.                  00005000
005100*                                                                 00005100
005200*    SCOPE BAND TEST FIELDS - A USER ID REDEFINED AS A SIMPLE     00005200
005300*    THREE-DIGIT COMPARE AREA SO THE 300/200 CUTOFFS READ CLEARLY.00005300
005400 01  WS-SCOPE-TEST-AREA.                                          00005400
005500     05  WK-TEST-USER-ID         PIC 9(05)  VALUE 0.              00005500
005600     05  WK-TEST-ID-GRP REDEFINES WK-TEST-USER-ID.                00005600
005700         10  FILLER              PIC 9(02).                      00005700
005800         10  WK-TEST-ID-HUNDREDS  PIC 9(03).                      00005800
005900******************************************************************00005900
006000 LINKAGE SECTION.                                                 00006000
006100******************************************************************00006100
006200 01  CF-TRAN-RECORD.                                              00006200
006300     COPY CFTRNREC.                                               00006300
006400*                                                                 00006400
006500 01  LK-USERID-TABLE.                                             00006500
006600     05  LK-USR-COUNT            PIC 9(04)  COMP.                00006600
006700     05  LK-USERID-ENTRY OCCURS 1000 TIMES                       00006700
006800                          INDEXED BY UR-IDX.                      00006800
006900         10  LK-UR-USER-ID       PIC 9(05).                      00006900
007000*                                                                 00007000
007100 01  LK-NOTIF-INDEX-TABLE.                                        00007100
007200     05  LK-NX-COUNT             PIC 9(04)  COMP.                00007200
007300     05  LK-NOTIF-INDEX-ENTRY OCCURS 1000 TIMES                  00007300
007400                               INDEXED BY NX-IDX.                00007400
007500         10  LK-NX-USER-ID       PIC 9(05).                      00007500
007600         10  LK-NX-LAST-ID       PIC 9(05).                      00007600
007700*                                                                 00007700
007800 01  LK-PENDING-NOTE-TABLE.                                       00007800
007900     05  LK-PN-COUNT             PIC 9(04)  COMP.                00007900
008000     05  LK-PENDING-NOTE-ENTRY OCCURS 1000 TIMES                 00008000
008100                             INDEXED BY PN-IDX.                   00008100
008200         10  LK-PN-NOTIF-ID      PIC 9(05).                      00008200
008300         10  LK-PN-RECIPIENT-ID  PIC 9(05).                      00008300
008400         10  LK-PN-PRIORITY      PIC 9(01).                      00008400
008500         10  LK-PN-MESSAGE       PIC X(80).                      00008500
008600*                                                                 00008600
008700 01  LK-STATUS                   PIC X(12).                      00008700
008800 01  LK-GEN-ID                   PIC 9(05).                      00008800
008900 01  LK-MESSAGE                  PIC X(60).                      00008900
009000******************************************************************00009000
009100 PROCEDURE DIVISION USING CF-TRAN-RECORD  LK-USERID-TABLE          00009100
009200                          LK-NOTIF-INDEX-TABLE                   00009200
009300                          LK-PENDING-NOTE-TABLE                   00009300
009400                          LK-STATUS  LK-GEN-ID  LK-MESSAGE.       00009400
009500******************************************************************00009500
009600 000-MAIN.                                                        00009600
009700     MOVE SPACES TO LK-STATUS.                                    00009700
009800     MOVE 0      TO LK-GEN-ID.                                    00009800
009900     MOVE SPACES TO LK-MESSAGE.                                   00009900
010000*                                                                 00010000
010100     IF CF-NOTI-SCOPE = SPACES OR CF-NOTI-MESSAGE = SPACES        00010100
010200         MOVE 'Invalid' TO LK-STATUS                             00010200
010300         MOVE 'Scope and message are required.' TO LK-MESSAGE    00010300
010400         GO TO 000-EXIT                                          00010400
010500     END-IF.                                                      00010500
010600*                                                                 00010600
010700     MOVE CF-NOTI-SCOPE TO WK-SCOPE-ED.                           00010700
010800     INSPECT WK-SCOPE-ED CONVERTING                               00010800
010900         'abcdefghijklmnopqrstuvwxyz'                            00010900
011000         TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                        00011000
011100*                                                                 00011100
011200     IF WK-SCOPE-ED NOT = 'STUDENT ' AND WK-SCOPE-ED NOT = 'FACULTY'00011200
011300         AND WK-SCOPE-ED NOT = 'ALL     '                        00011300
011400         MOVE 'Invalid' TO LK-STATUS                             00011400
011500         MOVE 'Scope must be STUDENT, FACULTY, or ALL.' TO         00011500
011600             LK-MESSAGE                                           00011600
011700         GO TO 000-EXIT                                          00011700
011800     END-IF.                                                      00011800
011900*                                                                 00011900
012000     MOVE 0 TO WK-SENT-COUNT.                                     00012000
012100     PERFORM 100-NOTIFY-ONE-USER                                  00012100
012200         VARYING I FROM 1 BY 1 UNTIL I > LK-USR-COUNT.            00012200
012300*                                                                 00012300
012400     MOVE WK-SENT-COUNT TO LK-GEN-ID.                             00012400
012500     MOVE 'OK' TO LK-STATUS.                                      00012500
012600     STRING 'Notification sent to ' DELIMITED BY SIZE            00012600
012700         WK-SENT-COUNT DELIMITED BY SIZE                         00012700
012800         ' user(s).' DELIMITED BY SIZE                           00012800
012900         INTO LK-MESSAGE.                                         00012900
013000 000-EXIT.                                                        00013000
013100     GOBACK.                                                      00013100
013200*                                                                 00013200
013300******************************************************************00013300
013400*    100 - TEST ONE USER AGAINST THE SCOPE BAND AND QUEUE A NOTE  00013400
013500******************************************************************00013500
013600 100-NOTIFY-ONE-USER.                                             00013600
013700     SET UR-IDX TO I.                                             00013700
013800     MOVE LK-UR-USER-ID (UR-IDX) TO WK-TEST-USER-ID.              00013800
013900*                                                                 00013900
014000     EVALUATE TRUE                                                00014000
014100        WHEN WK-SCOPE-ED = 'ALL     '                            00014100
014200            PERFORM 110-QUEUE-ONE-NOTE                           00014200
014300        WHEN WK-SCOPE-ED = 'STUDENT '                            00014300
014320            AND WK-TEST-ID-HUNDREDS >= 300                       00014320
014400            PERFORM 110-QUEUE-ONE-NOTE                           00014400
014500        WHEN WK-SCOPE-ED = 'FACULTY'                             00014500
014600            AND WK-TEST-ID-HUNDREDS >= 200                       00014600
014700            PERFORM 110-QUEUE-ONE-NOTE                           00014700
014800     END-EVALUATE.                                                00014800
014900*                                                                 00014900
015000******************************************************************00015000
015100*    110 - ENSURE A NOTIFICATION STORE EXISTS AND QUEUE THE NOTE  00015100
015200******************************************************************00015200
015300 110-QUEUE-ONE-NOTE.                                              00015300
015400     MOVE 'N' TO WS-FOUND-SW.                                     00015400
015500     PERFORM 111-SCAN-ONE-NOTIF-INDEX                            00015500
015600         VARYING J FROM 1 BY 1 UNTIL J > LK-NX-COUNT OR WS-FOUND. 00015600
015700*                                                                 00015700
015800     IF WS-NOT-FOUND                                              00015800
015900         IF LK-NX-COUNT < 1000                                   00015900
016000             ADD 1 TO LK-NX-COUNT                                00016000
016100             SET NX-IDX TO LK-NX-COUNT                           00016100
016200             MOVE WK-TEST-USER-ID TO LK-NX-USER-ID (NX-IDX)       00016200
016300             MOVE 0               TO LK-NX-LAST-ID (NX-IDX)       00016300
016400         ELSE                                                     00016400
016500             GO TO 110-EXIT                                      00016500
016600         END-IF                                                   00016600
016700     END-IF.                                                      00016700
016800*                                                                 00016800
016850*    NOTIF-ID IS THE STORED HEAD ID AS-IS, NOT HEAD-ID-PLUS-ONE - 00016850
016880*    THAT QUIRK CAME OVER FROM THE ORIGINAL ONLINE ROUTINE AND    00016880
016890*    WE KEPT IT RATHER THAN RISK BREAKING ID CONTINUITY (FAC-0317)00016890
016900     IF LK-PN-COUNT < 1000                                       00016900
017000         ADD 1 TO LK-PN-COUNT                                    00017000
017100*                                                                 00017100
017200         SET PN-IDX TO LK-PN-COUNT                               00017200
017300         MOVE LK-NX-LAST-ID (NX-IDX)  TO LK-PN-NOTIF-ID (PN-IDX) 00017300
017400         MOVE WK-TEST-USER-ID         TO LK-PN-RECIPIENT-ID (PN-IDX)00017400
017500         MOVE 2                       TO LK-PN-PRIORITY (PN-IDX) 00017500
017600         MOVE CF-NOTI-MESSAGE         TO LK-PN-MESSAGE (PN-IDX)  00017600
017700         ADD 1 TO WK-SENT-COUNT                                  00017700
017800     END-IF.                                                      00017800
017900 110-EXIT.                                                        00017900
018000     EXIT.                                                        00018000
018100*                                                                 00018100
018200 111-SCAN-ONE-NOTIF-INDEX.                                        00018200
018300     SET NX-IDX TO J.                                             00018300
018400     IF LK-NX-USER-ID (NX-IDX) = WK-TEST-USER-ID                 00018400
018500         MOVE 'Y' TO WS-FOUND-SW                                 00018500
018600     END-IF.                                                      00018600
