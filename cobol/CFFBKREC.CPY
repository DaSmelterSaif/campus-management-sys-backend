000100******************************************************************00000100
000200*    CFFBKREC  -  CAMPUS FACILITIES EVENT FEEDBACK RECORD        *00000200
000300*                                                                *00000300
000400*    KEYED BY (CF-FBK-EVENT-ID, CF-FBK-FEEDBACK-ID).  ONE ROW    *00000400
000500*    PER FEEDBACK SUBMISSION; DELETED EN MASSE WHEN THE OWNING   *00000500
000600*    EVENT IS CANCELLED (SEE CFEVENG 300-CANCEL-EVENT).          *00000600
000700*                                                                 00000700
000800*    CF-FBK-RATING-GRP REDEFINES THE RATING SO CFFBSUM CAN TEST   00000800
000900*    THE WHOLE-NUMBER PORTION DIRECTLY WHEN CLASSIFYING           00000900
001000*    SENTIMENT WITHOUT A SEPARATE COMPUTE.                        00001000
001100*                                                                 00001100
001200*    MAINT LOG                                                    00001200
001300*    ----------------------------------------------------------   00001300
001400*    1994-02-09 RJL  ORIGINAL LAYOUT FOR THE FACILITIES BATCH.     00001400
001500*    1997-03-19 RJL  ADDED CATEGORY FIELD (REQ FAC-0103).          00001500
001600*    1998-10-02 DMK  Y2K: FB-DATE CONFIRMED 9(08) FULL-CENTURY.    00001600
001700******************************************************************00001700
001800 01  CF-FEEDBACK-RECORD.                                          00001800
001900     05  CF-FBK-EVENT-ID         PIC 9(05).                       00001900
002000     05  CF-FBK-FEEDBACK-ID      PIC 9(05).                       00002000
002100     05  CF-FBK-USER-ID          PIC 9(05).                       00002100
002200     05  CF-FBK-MESSAGE          PIC X(80).                       00002200
002300     05  CF-FBK-CATEGORY         PIC X(20).                       00002300
002400     05  CF-FBK-RATING           PIC 9V9.                         00002400
002500     05  CF-FBK-RATING-GRP REDEFINES CF-FBK-RATING.               00002500
002600         10  CF-FBK-RATING-WHOLE PIC 9.                           00002600
002700         10  CF-FBK-RATING-TENTH PIC 9.                           00002700
002800     05  CF-FBK-FB-DATE          PIC 9(08).                       00002800
002900     05  FILLER                  PIC X(55).                       00002900
