000100******************************************************************00000100
000200*    CFNOTREC  -  CAMPUS FACILITIES NOTIFICATION LOG RECORD      *00000200
000300*                                                                *00000300
000400*    NOTIFICATION-LOG IS APPEND-ONLY - CFNOTEN NEVER REWRITES AN *00000400
000500*    EXISTING ROW, IT ONLY WRITES NEW ONES ON THE END.           *00000500
000600*    CF-NOT-TIME-GRP LINES UP THE DATE AND TIME HALVES OF THE    *00000600
000700*    TIMESTAMP FOR THE CONTROL REPORT'S "SENT" COLUMN.            00000700
000800*                                                                 00000800
000900*    MAINT LOG                                                    00000900
001000*    ----------------------------------------------------------   00001000
001100*    1994-02-09 RJL  ORIGINAL LAYOUT FOR THE FACILITIES BATCH.     00001100
001200*    1998-10-02 DMK  Y2K: NOTIF-TIME EXPANDED 9(12) TO 9(14).      00001200
001300******************************************************************00001300
001400 01  CF-NOTIFICATION-RECORD.                                      00001400
001500     05  CF-NOT-NOTIFICATION-ID  PIC 9(05).                       00001500
001600     05  CF-NOT-RECIPIENT-ID     PIC 9(05).                       00001600
001700     05  CF-NOT-PRIORITY         PIC 9(01).                       00001700
001800     05  CF-NOT-MESSAGE          PIC X(80).                       00001800
001900     05  CF-NOT-NOTIF-TIME       PIC 9(14).                       00001900
002000     05  CF-NOT-TIME-GRP REDEFINES CF-NOT-NOTIF-TIME.             00002000
002100         10  CF-NOT-TIME-DATE    PIC 9(08).                       00002100
002200         10  CF-NOT-TIME-HHMMSS  PIC 9(06).                       00002200
002300     05  FILLER                  PIC X(25).                       00002300
