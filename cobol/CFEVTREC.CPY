000100******************************************************************00000100
000200*    CFEVTREC  -  CAMPUS FACILITIES EVENT MASTER RECORD          *00000200
000300*                                                                *00000300
000400*    KEYED BY CF-EVT-EVENT-ID, GLOBAL SEQUENCE ACROSS ALL ROOMS. *00000400
000500*    THE ATTENDEE AND FEEDBACK-ID TABLES ARE CARRIED RIGHT ON    *00000500
000600*    THE MASTER RECORD - NO SEPARATE ATTENDEE FILE WAS EVER      *00000600
000700*    BUILT FOR THIS SYSTEM.                                     *00000700
000800*                                                                 00000800
000900*    MAINT LOG                                                    00000900
001000*    ----------------------------------------------------------   00001000
001100*    1994-02-09 RJL  ORIGINAL LAYOUT FOR THE FACILITIES BATCH.     00001100
001200*    1996-06-03 RJL  RAISED ATTENDEE-IDS TABLE FROM 40 TO 100      00001200
001300*                    ENTRIES (REQ FAC-0094, LECTURE HALLS).        00001300
001400*    1997-03-19 RJL  ADDED FEEDBACK-IDS TABLE AND LAST-FEEDBACK-   00001400
001500*                    ID COUNTER (REQ FAC-0103).                   00001500
001600*    1998-10-02 DMK  Y2K: EVENT-DATE CONFIRMED 9(08) FULL-CENTURY. 00001600
001700******************************************************************00001700
001800 01  CF-EVENT-RECORD.                                             00001800
001900     05  CF-EVT-EVENT-ID         PIC 9(05).                       00001900
002000     05  CF-EVT-LAST-FB-ID       PIC 9(05).                       00002000
002100     05  CF-EVT-ORGANIZER-ID     PIC 9(05).                       00002100
002200     05  CF-EVT-EVENT-NAME       PIC X(40).                       00002200
002300     05  CF-EVT-EVENT-DESC       PIC X(80).                       00002300
002400     05  CF-EVT-ROOM-ID          PIC 9(05).                       00002400
002500     05  CF-EVT-EVENT-DATE       PIC 9(08).                       00002500
002600     05  CF-EVT-DATE-GRP REDEFINES CF-EVT-EVENT-DATE.             00002600
002700         10  CF-EVT-DATE-YEAR    PIC 9(04).                       00002700
002800         10  CF-EVT-DATE-MONTH   PIC 9(02).                       00002800
002900         10  CF-EVT-DATE-DAY     PIC 9(02).                       00002900
003000     05  CF-EVT-START-TIME       PIC 9(04).                       00003000
003100     05  CF-EVT-END-TIME         PIC 9(04).                       00003100
003200     05  CF-EVT-ATTEND-COUNT     PIC 9(03).                       00003200
003300     05  CF-EVT-ATTENDEE-IDS     PIC 9(05) OCCURS 100 TIMES.      00003300
003400     05  CF-EVT-FEEDBK-COUNT     PIC 9(03).                       00003400
003500     05  CF-EVT-FEEDBACK-IDS     PIC 9(05) OCCURS 50 TIMES.       00003500
003600     05  FILLER                  PIC X(30).                      00003600
