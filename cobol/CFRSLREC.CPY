000100******************************************************************00000100
000200*    CFRSLREC  -  CAMPUS FACILITIES RESULT RECORD                *00000200
000300*                                                                *00000300
000400*    ONE LINE OUT ON RESULT-FILE FOR EVERY TRANSACTION READ.     *00000400
000500*    FIXED AT 81 BYTES TO MATCH THE DOWNSTREAM REPORTING JOB'S    00000500
000600*    LRECL - DO NOT PAD THIS ONE WITH FILLER, THE FIELD WIDTHS    00000600
000700*    ALREADY SUM TO 81 EXACTLY.  (JCL CARD CFRSLT01 CARES.)       00000700
000800*                                                                 00000800
000900*    MAINT LOG                                                    00000900
001000*    ----------------------------------------------------------   00001000
001100*    1994-02-09 RJL  ORIGINAL LAYOUT FOR THE FACILITIES BATCH.     00001100
001200*    1999-01-11 DMK  Y2K REVIEW - NO DATE FIELDS ON THIS RECORD,   00001200
001300*                    NO CHANGE REQUIRED.                          00001300
001400******************************************************************00001400
001500 01  CF-RESULT-RECORD.                                            00001500
001600     05  CF-RSLT-TRAN-CODE       PIC X(04).                       00001600
001700     05  CF-RSLT-STATUS          PIC X(12).                       00001700
001800     05  CF-RSLT-GEN-ID          PIC 9(05).                       00001800
001900     05  CF-RSLT-MESSAGE         PIC X(60).                       00001900
