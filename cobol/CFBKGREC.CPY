000100******************************************************************00000100
000200*    CFBKGREC  -  CAMPUS FACILITIES BOOKING MASTER RECORD        *00000200
000300*                                                                *00000300
000400*    KEYED BY (CF-BKG-ROOM-ID, CF-BKG-BOOKING-ID).  BOOKING-      00000400
000500*    MASTER IS LOADED IN FULL AT THE TOP OF THE RUN AND KEPT     *00000500
000600*    SORTED BY ROOM THEN BOOKING NUMBER FOR THE LIFE OF THE      *00000600
000700*    RUN; CFBKENG REWRITES INDIVIDUAL ENTRIES IN PLACE.          *00000700
000800*                                                                 00000800
000900*    CF-BKG-STATUS-GRP REDEFINES THE STATUS BYTE STRING SO THE    00000900
001000*    CONTROL-BREAK COUNTING IN CFBATCH CAN TEST A SINGLE CHAR     00001000
001100*    WITHOUT AN UNSTRING.                                         00001100
001200*                                                                 00001200
001300*    MAINT LOG                                                    00001300
001400*    ----------------------------------------------------------   00001400
001500*    1994-02-09 RJL  ORIGINAL LAYOUT FOR THE FACILITIES BATCH.     00001500
001600*    1995-08-22 RJL  STATUS WIDENED X(07) TO X(09) FOR             00001600
001700*                    'CANCELLED' (REQ FAC-0118).                   00001700
001800*    1998-10-02 DMK  Y2K: BOOK-DATE CONFIRMED 9(08) FULL-CENTURY.  00001800
001900******************************************************************00001900
002000 01  CF-BOOKING-RECORD.                                           00002000
002100     05  CF-BKG-BOOKING-ID       PIC 9(05).                       00002100
002200     05  CF-BKG-ROOM-ID          PIC 9(05).                       00002200
002300     05  CF-BKG-USER-ID          PIC 9(05).                       00002300
002400     05  CF-BKG-BOOK-DATE        PIC 9(08).                       00002400
002500     05  CF-BKG-DATE-GRP REDEFINES CF-BKG-BOOK-DATE.              00002500
002600         10  CF-BKG-BOOK-YEAR    PIC 9(04).                       00002600
002700         10  CF-BKG-BOOK-MONTH   PIC 9(02).                       00002700
002800         10  CF-BKG-BOOK-DAY     PIC 9(02).                       00002800
002900     05  CF-BKG-START-TIME       PIC 9(04).                       00002900
003000     05  CF-BKG-END-TIME         PIC 9(04).                       00003000
003100     05  CF-BKG-STATUS           PIC X(09).                       00003100
003200     05  CF-BKG-STATUS-GRP REDEFINES CF-BKG-STATUS.               00003200
003300         10  CF-BKG-STATUS-1ST   PIC X(01).                       00003300
003400         10  FILLER              PIC X(08).                       00003400
003500     05  FILLER                  PIC X(20).                       00003500
