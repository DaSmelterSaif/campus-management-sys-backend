000100******************************************************************00000100
000200*    CFROMREC  -  CAMPUS FACILITIES ROOM MASTER RECORD           *00000200
000300*                                                                *00000300
000400*    KEYED BY CF-ROOM-ID.  ROOM-MASTER IS LOADED ENTIRE INTO A   *00000400
000500*    TABLE AT THE TOP OF THE RUN (SEE CFBATCH 050-LOAD-ROOMS)    *00000500
000600*    AND REWRITTEN ENTIRE AT END OF BATCH - THE OLD ONE-FILE-    *00000600
000700*    PER-ROOM DASD SCHEME WAS RETIRED WHEN WE WENT TO TAPE.      *00000700
000800*                                                                *00000800
000900*    CF-ROOM-FILLER CARRIES WHATEVER EQUIPMENT TEXT THE ROOM     *00000900
001000*    REQUEST FORM HAD ON IT.  NOTHING IN THE BATCH READS IT -    *00001000
001100*    IT RIDES ALONG UNCHANGED, PASS-THROUGH ONLY.                *00001100
001200*                                                                 00001200
001300*    MAINT LOG                                                    00001300
001400*    ----------------------------------------------------------   00001400
001500*    1994-02-09 RJL  ORIGINAL LAYOUT FOR THE FACILITIES BATCH.     00001500
001600*    1996-06-03 RJL  RAISED BOOKING-IDS TABLE FROM 50 TO 100       00001600
001700*                    ENTRIES (REQ FAC-0094, LECTURE HALLS).        00001700
001800*    1998-10-02 DMK  Y2K: NO DATE FIELDS ON THIS RECORD, NO        00001800
001900*                    CHANGE REQUIRED.                             00001900
002000******************************************************************00002000
002100 01  CF-ROOM-RECORD.                                              00002100
002200     05  CF-ROOM-ID              PIC 9(05).                       00002200
002300     05  CF-ROOM-CAPACITY        PIC 9(04).                       00002300
002400     05  CF-ROOM-LAST-BKG-ID     PIC 9(05).                       00002400
002500     05  CF-ROOM-BKG-COUNT       PIC 9(03).                       00002500
002600     05  CF-ROOM-BOOKING-IDS     PIC 9(05) OCCURS 100 TIMES.      00002600
002700     05  CF-ROOM-FILLER          PIC X(40).                       00002700
