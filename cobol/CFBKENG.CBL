000100******************************************************************00000100
000200 IDENTIFICATION DIVISION.                                         00000200
000300******************************************************************00000300
000400 PROGRAM-ID.    CFBKENG.                                          00000400
000500 AUTHOR.        R J LANAHAN.                                      00000500
000600 INSTALLATION.  CAMPUS FACILITIES - DATA PROCESSING.              00000600
000700 DATE-WRITTEN.  02/14/1994.                                       00000700
000800 DATE-COMPILED.                                                   00000800
000900 SECURITY.      CAMPUS FACILITIES BATCH - INTERNAL USE ONLY.      00000900
001000*                                                                 00001000
001100******************************************************************00001100
001200*    CFBKENG  -  ROOM BOOKING ENGINE                              00001200
001300*                                                                 00001300
001400*    CALLED FROM CFBATCH FOR TRAN-CODES BOOK/CANB/APRB.  ALL      *00001400
001500*    FILE I/O STAYS IN CFBATCH - THIS PROGRAM WORKS ENTIRELY      *00001500
001600*    AGAINST THE ROOM AND BOOKING TABLES PASSED BY REFERENCE.     *00001600
001700*                                                                 00001700
001800*    MAINT LOG                                                    00001800
001900*    ----------------------------------------------------------  00001900
002000*    1994-02-14 RJL  ORIGINAL ROUTINE - BOOK/CANB ONLY.           *00002000
002100*    1994-09-30 RJL  ADDED APRB (APPROVE/REJECT) PER REQ          *00002100
002200*                    FAC-0107.                                   *00002200
002300*    1998-11-30 DMK  Y2K: CONFIRMED ALL DATE COMPARES USE FULL    *00002300
002400*                    8-DIGIT CENTURY YEAR, NO WINDOWING NEEDED.   *00002400
002500*    2001-02-09 CPW  PAST-DATED BOOKINGS NOW DROPPED BY CFBATCH   *00002500
002600*                    BEFORE THIS ROUTINE EVER SEES THEM - SEE     *00002600
002700*                    CFBATCH 052A (REQ FAC-0229).                *00002700
002800*    2004-06-21 CPW  ROOM AUTO-CREATE DEFAULTS CAPACITY TO 50     *00002800
002900*                    RATHER THAN REJECTING THE BOOKING (REQ      *00002900
003000*                    FAC-0288).                                  *00003000
003010*    2006-10-11 CPW  ADDED A MONTH/DAY/HH/MM RANGE CHECK AHEAD OF *00003010
003020*                    THE CONFLICT SCAN (REQ FAC-0301).            *00003020
003025*    2009-08-19 CPW  AUDIT KICKED BACK FAC-0301 - NOTHING IN THE  *00003025
003027*                    ROOM BOOKING RULES CALLS FOR A DATE/TIME     *00003027
003029*                    RANGE CHECK, AND IT WAS BOUNCING BOOKINGS    *00003029
003031*                    THE RULES SAY TO ACCEPT.  PULLED THE RANGE   *00003031
003033*                    CHECK - BACK TO THE NUMERIC PRESENCE TEST    *00003033
003035*                    ONLY.  THE DATE/TIME BREAKOUT STAYS, NOW     *00003035
003037*                    USED JUST TO BUILD A READABLE CONFIRMATION.  *00003037
003100******************************************************************00003100
003200 ENVIRONMENT DIVISION.                                            00003200
003300 CONFIGURATION SECTION.                                           00003300
003400 SOURCE-COMPUTER.  IBM-370.                                       00003400
003500 OBJECT-COMPUTER.  IBM-370.                                       00003500
003600 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.                           00003600
003700******************************************************************00003700
003800 DATA DIVISION.                                                   00003800
003900 WORKING-STORAGE SECTION.                                         00003900
004000*                                                                 00004000
004100 01  WS-NUMERIC-TEST-AREA.                                        00004100
004200     05  WS-NT-ROOM-ID           PIC 9(05).                      00004200
004300     05  WS-NT-USER-ID           PIC 9(05).                      00004300
004400     05  WS-NT-BOOKING-ID        PIC 9(05).                      00004400
004500*                                                                 00004500
004600 01  WS-WORK-FIELDS.                                              00004600
004700     05  WK-ROOM-ID              PIC 9(05)  VALUE 0.              00004700
004800     05  WK-NEW-ROOM-ID          PIC 9(05)  VALUE 0.              00004800
004900     05  WK-USER-ID              PIC 9(05)  VALUE 0.              00004900
005000     05  WK-BOOKING-ID           PIC 9(05)  VALUE 0.              00005000
005100     05  WK-NEW-BOOKING-ID       PIC 9(05)  VALUE 0.              00005100
005200     05  WK-CONFLICT-SW          PIC X(01)  VALUE 'N'.            00005200
005300         88  WK-CONFLICT-FOUND       VALUE 'Y'.                  00005300
005400     05  WK-DECISION-ED          PIC X(08).                      00005400
005500*                                                                 00005500
005600 01  WS-TABLE-SUBS               COMP.                            00005600
005700     05  I                       PIC 9(04)  VALUE 0.              00005700
005800     05  J                       PIC 9(04)  VALUE 0.              00005800
005900*                                                                 00005900
006000 01  WS-FOUND-SW                 PIC X(01)  VALUE 'N'.            00006000
006100     88  WS-FOUND                    VALUE 'Y'.                  00006100
006200     88  WS-NOT-FOUND                VALUE 'N'.                  00006200
006300*                                                                 00006300
006400 01  WS-RM-SCAN-INDEX            PIC 9(04)  COMP VALUE 0.        00006400
006500 01  WS-BK-SCAN-INDEX            PIC 9(04)  COMP VALUE 0.        00006500
006510*                                                                 00006510
006520*    BOOKING DATE BROKEN OUT BY YEAR/MONTH/DAY - CF-BOOK-DATE      00006520
006530*    COMES IN AS ONE 8-DIGIT FIELD, THIS IS JUST FOR THE           00006530
006535*    CONFIRMATION MESSAGE, NOT FOR ANY EDIT (REQ FAC-0301).       00006535
006540 01  WS-BOOK-DATE-WORK.                                           00006540
006550     05  WK-BOOK-DATE-8          PIC 9(08).                      00006550
006560     05  WK-BOOK-DATE-GRP REDEFINES WK-BOOK-DATE-8.               00006560
006570         10  WK-BK-YEAR          PIC 9(04).                      00006570
006580         10  WK-BK-MONTH         PIC 9(02).                      00006580
006590         10  WK-BK-DAY           PIC 9(02).                      00006590
006600*                                                                 00006600
006610*    START/END TIME BROKEN OUT BY HH/MM - SAME STORY, DISPLAY      00006610
006620*    ONLY, NOT AN EDIT (REQ FAC-0301).                            00006620
006630 01  WS-BOOK-TIME-WORK.                                           00006630
006640     05  WK-BOOK-START-4         PIC 9(04).                      00006640
006650     05  WK-START-GRP REDEFINES WK-BOOK-START-4.                 00006650
006660         10  WK-BK-START-HH      PIC 9(02).                      00006660
006670         10  WK-BK-START-MM      PIC 9(02).                      00006670
006680     05  WK-BOOK-END-4           PIC 9(04).                      00006680
006690     05  WK-END-GRP REDEFINES WK-BOOK-END-4.                     00006690
006700         10  WK-BK-END-HH        PIC 9(02).                      00006700
006710         10  WK-BK-END-MM        PIC 9(02).                      00006710
006720*                                                                 00006720
006730******************************************************************00006730
006800 LINKAGE SECTION.                                                 00006800
006900******************************************************************00006900
007000 01  CF-TRAN-RECORD.                                              00007000
007100     COPY CFTRNREC.                                               00007100
007200*                                                                 00007200
007300 01  LK-ROOM-TABLE.                                                00007300
007400     05  LK-ROOM-COUNT           PIC 9(04)  COMP.                00007400
007500     05  LK-ROOM-ENTRY OCCURS 500 TIMES                          00007500
007600                       INDEXED BY RM-IDX.                         00007600
007700         10  LK-RM-ID            PIC 9(05).                      00007700
007800         10  LK-RM-CAPACITY      PIC 9(04).                      00007800
007900         10  LK-RM-LAST-BKG-ID   PIC 9(05).                      00007900
008000         10  LK-RM-BKG-COUNT     PIC 9(03).                      00008000
008100         10  LK-RM-BOOKING-IDS   PIC 9(05) OCCURS 100 TIMES.     00008100
008200         10  LK-RM-FILLER        PIC X(40).                      00008200
008300*                                                                 00008300
008400 01  LK-BOOKING-TABLE.                                            00008400
008500     05  LK-BKG-COUNT            PIC 9(04)  COMP.                00008500
008600     05  LK-BOOKING-ENTRY OCCURS 5000 TIMES                      00008600
008700                          INDEXED BY BK-IDX.                      00008700
008800         10  LK-BK-BOOKING-ID    PIC 9(05).                      00008800
008900         10  LK-BK-ROOM-ID       PIC 9(05).                      00008900
009000         10  LK-BK-USER-ID       PIC 9(05).                      00009000
009100         10  LK-BK-BOOK-DATE     PIC 9(08).                      00009100
009200         10  LK-BK-START-TIME    PIC 9(04).                      00009200
009300         10  LK-BK-END-TIME      PIC 9(04).                      00009300
009400         10  LK-BK-STATUS        PIC X(09).                      00009400
009500*                                                                 00009500
009600 01  LK-PROC-DATE-8              PIC 9(08).                       00009600
009700*                                                                 00009700
009800 01  LK-STATUS                   PIC X(12).                      00009800
009900 01  LK-GEN-ID                   PIC 9(05).                      00009900
010000 01  LK-MESSAGE                  PIC X(60).                      00010000
010100*                                                                 00010100
010200 01  LK-NUM-CREATED              PIC S9(7) COMP-3.                00010200
010300 01  LK-NUM-APPROVED             PIC S9(7) COMP-3.                00010300
010400 01  LK-NUM-REJECTED             PIC S9(7) COMP-3.                00010400
010500 01  LK-NUM-CANCELLED            PIC S9(7) COMP-3.                00010500
010600******************************************************************00010600
010700 PROCEDURE DIVISION USING CF-TRAN-RECORD  LK-ROOM-TABLE           00010700
010800                          LK-BOOKING-TABLE  LK-PROC-DATE-8        00010800
010900                          LK-STATUS  LK-GEN-ID  LK-MESSAGE        00010900
011000                          LK-NUM-CREATED   LK-NUM-APPROVED        00011000
011100                          LK-NUM-REJECTED  LK-NUM-CANCELLED.      00011100
011200******************************************************************00011200
011300 000-MAIN.                                                        00011300
011400     MOVE SPACES TO LK-STATUS.                                    00011400
011500     MOVE 0      TO LK-GEN-ID.                                    00011500
011600     MOVE SPACES TO LK-MESSAGE.                                   00011600
011700*                                                                 00011700
011800     EVALUATE CF-TRAN-CODE                                        00011800
011900        WHEN 'BOOK'  PERFORM 100-CREATE-BOOKING                  00011900
012000        WHEN 'CANB'  PERFORM 200-CANCEL-BOOKING                  00012000
012100        WHEN 'APRB'  PERFORM 300-DECIDE-BOOKING                  00012100
012200     END-EVALUATE.                                                00012200
012300*                                                                 00012300
012400     GOBACK.                                                      00012400
012500*                                                                 00012500
012600******************************************************************00012600
012700*    100 - CREATE BOOKING (BOOK)                                  00012700
012800******************************************************************00012800
012900 100-CREATE-BOOKING.                                              00012900
013000     MOVE 'N' TO WS-FOUND-SW.                                     00013000
013100     IF CF-BOOK-ROOM-ID NOT NUMERIC OR CF-BOOK-USER-ID NOT NUMERIC00013100
013200         OR CF-BOOK-DATE NOT NUMERIC                              00013200
013300         OR CF-BOOK-START-TIME NOT NUMERIC                       00013300
013400         OR CF-BOOK-END-TIME NOT NUMERIC                         00013400
013500         MOVE 'Invalid' TO LK-STATUS                             00013500
013600         MOVE 'Room, user, date and time fields are required.'   00013600
013700             TO LK-MESSAGE                                       00013700
013800         GO TO 100-EXIT                                          00013800
013900     END-IF.                                                      00013900
014000*                                                                 00014000
014010     MOVE CF-BOOK-DATE        TO WK-BOOK-DATE-8.                 00014010
014020     MOVE CF-BOOK-START-TIME  TO WK-BOOK-START-4.                00014020
014030     MOVE CF-BOOK-END-TIME    TO WK-BOOK-END-4.                  00014030
014130*                                                                 00014130
014140     MOVE CF-BOOK-ROOM-ID     TO WK-ROOM-ID.                     00014140
014150     MOVE CF-BOOK-USER-ID     TO WK-USER-ID.                     00014150
014160*                                                                 00014160
014170     PERFORM 110-FIND-ROOM.                                       00014170
014500     IF WS-NOT-FOUND                                              00014500
014600         PERFORM 120-AUTO-CREATE-ROOM                            00014600
014700     END-IF.                                                      00014700
014800*                                                                 00014800
014900     MOVE 'N' TO WK-CONFLICT-SW.                                  00014900
015000     PERFORM 130-CHECK-ONE-BOOKING                                00015000
015100         VARYING I FROM 1 BY 1 UNTIL I > LK-BKG-COUNT.            00015100
015200*                                                                 00015200
015300     IF WK-CONFLICT-FOUND                                         00015300
015400         MOVE 'Rejected' TO LK-STATUS                            00015400
015500         MOVE 'Booking time conflicts with an existing booking.' 00015500
015600             TO LK-MESSAGE                                       00015600
015700         GO TO 100-EXIT                                          00015700
015800     END-IF.                                                      00015800
015900*                                                                 00015900
016000     ADD 1 TO LK-RM-LAST-BKG-ID (RM-IDX).                        00016000
016100     MOVE LK-RM-LAST-BKG-ID (RM-IDX) TO WK-NEW-BOOKING-ID.        00016100
016200*                                                                 00016200
016300     ADD 1 TO LK-BKG-COUNT.                                       00016300
016400     SET BK-IDX TO LK-BKG-COUNT.                                  00016400
016500     MOVE WK-NEW-BOOKING-ID   TO LK-BK-BOOKING-ID (BK-IDX).       00016500
016600     MOVE WK-ROOM-ID          TO LK-BK-ROOM-ID (BK-IDX).          00016600
016700     MOVE WK-USER-ID          TO LK-BK-USER-ID (BK-IDX).          00016700
016800     MOVE CF-BOOK-DATE        TO LK-BK-BOOK-DATE (BK-IDX).        00016800
016900     MOVE CF-BOOK-START-TIME  TO LK-BK-START-TIME (BK-IDX).       00016900
017000     MOVE CF-BOOK-END-TIME    TO LK-BK-END-TIME (BK-IDX).         00017000
017100     MOVE 'Pending'           TO LK-BK-STATUS (BK-IDX).           00017100
017200*                                                                 00017200
017300     ADD 1 TO LK-RM-BKG-COUNT (RM-IDX).                           00017300
017400     MOVE LK-RM-BKG-COUNT (RM-IDX) TO J.                          00017400
017500     IF J NOT > 100                                              00017500
017600         MOVE WK-NEW-BOOKING-ID TO LK-RM-BOOKING-IDS (RM-IDX J)  00017600
017700     END-IF.                                                      00017700
017800*                                                                 00017800
017900     MOVE WK-NEW-BOOKING-ID   TO LK-GEN-ID.                       00017900
018000     MOVE 'Pending'           TO LK-STATUS.                       00018000
018050*    DATE/TIME WORK AREAS ARE ONLY FOR THE CONFIRMATION LINE -    00018050
018060*    NOTHING REJECTS ON THEM, THEY JUST MAKE THE SCHEDULE READ-   00018060
018070*    ABLE WITHOUT THE CALLER PARSING CF-BOOK-DATE BACK APART.     00018070
018080     STRING 'Booking created for ' DELIMITED BY SIZE              00018080
018090         WK-BK-MONTH    DELIMITED BY SIZE  '/'  DELIMITED BY SIZE 00018090
018100         WK-BK-DAY      DELIMITED BY SIZE  '/'  DELIMITED BY SIZE 00018100
018110         WK-BK-YEAR     DELIMITED BY SIZE  ' '  DELIMITED BY SIZE 00018110
018120         WK-BK-START-HH DELIMITED BY SIZE  ':'  DELIMITED BY SIZE 00018120
018130         WK-BK-START-MM DELIMITED BY SIZE  '-'  DELIMITED BY SIZE 00018130
018140         WK-BK-END-HH   DELIMITED BY SIZE  ':'  DELIMITED BY SIZE 00018140
018150         WK-BK-END-MM   DELIMITED BY SIZE  '.'  DELIMITED BY SIZE 00018150
018160         INTO LK-MESSAGE.                                         00018160
018200     ADD 1 TO LK-NUM-CREATED.                                    00018200
018300 100-EXIT.                                                        00018300
018400     EXIT.                                                        00018400
018500*                                                                 00018500
018600 110-FIND-ROOM.                                                   00018600
018700     MOVE 'N' TO WS-FOUND-SW.                                     00018700
018800     MOVE 0   TO WS-RM-SCAN-INDEX.                                00018800
018900     PERFORM 111-SCAN-ONE-ROOM                                    00018900
019000         VARYING I FROM 1 BY 1 UNTIL I > LK-ROOM-COUNT            00019000
019100            OR WS-FOUND.                                          00019100
019200*                                                                 00019200
019300 111-SCAN-ONE-ROOM.                                               00019300
019400     SET RM-IDX TO I.                                             00019400
019500     IF LK-RM-ID (RM-IDX) = WK-ROOM-ID                           00019500
019600         MOVE 'Y' TO WS-FOUND-SW                                 00019600
019700     END-IF.                                                      00019700
019800*                                                                 00019800
019900 120-AUTO-CREATE-ROOM.                                            00019900
020000     ADD 1 TO LK-ROOM-COUNT.                                      00020000
020100     SET RM-IDX TO LK-ROOM-COUNT.                                 00020100
020200     MOVE WK-ROOM-ID          TO LK-RM-ID (RM-IDX).               00020200
020300     MOVE 50                  TO LK-RM-CAPACITY (RM-IDX).         00020300
020400     MOVE 0                   TO LK-RM-LAST-BKG-ID (RM-IDX).     00020400
020500     MOVE 0                   TO LK-RM-BKG-COUNT (RM-IDX).        00020500
020600     MOVE SPACES              TO LK-RM-FILLER (RM-IDX).           00020600
020700*                                                                 00020700
020800 130-CHECK-ONE-BOOKING.                                           00020800
020900     SET BK-IDX TO I.                                             00020900
021000     IF LK-BK-ROOM-ID (BK-IDX) = WK-ROOM-ID                       00021000
021100         AND LK-BK-STATUS (BK-IDX) = 'Approved'                  00021100
021200         AND LK-BK-BOOK-DATE (BK-IDX) = CF-BOOK-DATE              00021200
021300         AND NOT (LK-BK-END-TIME (BK-IDX) <= CF-BOOK-START-TIME  00021300
021400             OR LK-BK-START-TIME (BK-IDX) >= CF-BOOK-END-TIME)   00021400
021500         MOVE 'Y' TO WK-CONFLICT-SW                              00021500
021600     END-IF.                                                      00021600
021700*                                                                 00021700
021800******************************************************************00021800
021900*    200 - CANCEL BOOKING (CANB)                                  00021900
022000******************************************************************00022000
022100 200-CANCEL-BOOKING.                                              00022100
022200     IF CF-CANB-ROOM-ID NOT NUMERIC OR CF-CANB-BOOKING-ID         00022200
022300         NOT NUMERIC                                              00022300
022400         MOVE 'Invalid' TO LK-STATUS                             00022400
022500         MOVE 'Room ID and booking ID are required.' TO LK-MESSAGE00022500
022600         GO TO 200-EXIT                                          00022600
022700     END-IF.                                                      00022700
022800*                                                                 00022800
022900     MOVE CF-CANB-ROOM-ID    TO WK-ROOM-ID.                       00022900
023000     MOVE CF-CANB-BOOKING-ID TO WK-BOOKING-ID.                    00023000
023100     PERFORM 210-FIND-BOOKING.                                    00023100
023200*                                                                 00023200
023300     IF WS-NOT-FOUND                                              00023300
023400         MOVE 'NotFound' TO LK-STATUS                            00023400
023500         MOVE 'Booking not found.' TO LK-MESSAGE                 00023500
023600         GO TO 200-EXIT                                          00023600
023700     END-IF.                                                      00023700
023800*                                                                 00023800
023900     IF LK-BK-STATUS (BK-IDX) = 'Cancelled' OR                    00023900
024000        LK-BK-STATUS (BK-IDX) = 'Rejected'                        00024000
024100         MOVE 'Invalid' TO LK-STATUS                              00024100
024200         STRING 'Cannot cancel booking with status: '             00024200
024300             LK-BK-STATUS (BK-IDX) DELIMITED BY SIZE              00024300
024400             INTO LK-MESSAGE                                      00024400
024500         GO TO 200-EXIT                                          00024500
024600     END-IF.                                                      00024600
024700*                                                                 00024700
024800     MOVE 'Cancelled' TO LK-BK-STATUS (BK-IDX).                   00024800
024900     MOVE LK-BK-BOOKING-ID (BK-IDX) TO LK-GEN-ID.                 00024900
025000     MOVE 'Cancelled' TO LK-STATUS.                               00025000
025100     IF CF-CANB-REASON NOT = SPACES                               00025100
025200         STRING 'Booking cancelled. Reason: ' CF-CANB-REASON      00025200
025300             DELIMITED BY SIZE INTO LK-MESSAGE                    00025300
025400     ELSE                                                         00025400
025500         MOVE 'Booking cancelled.' TO LK-MESSAGE                 00025500
025600     END-IF.                                                      00025600
025700     ADD 1 TO LK-NUM-CANCELLED.                                   00025700
025800 200-EXIT.                                                        00025800
025900     EXIT.                                                        00025900
026000*                                                                 00026000
026100 210-FIND-BOOKING.                                                00026100
026200     MOVE 'N' TO WS-FOUND-SW.                                     00026200
026300     MOVE 0   TO WS-BK-SCAN-INDEX.                                00026300
026400     PERFORM 211-SCAN-ONE-BOOKING                                 00026400
026500         VARYING I FROM 1 BY 1 UNTIL I > LK-BKG-COUNT            00026500
026600            OR WS-FOUND.                                          00026600
026700*                                                                 00026700
026800 211-SCAN-ONE-BOOKING.                                            00026800
026900     SET BK-IDX TO I.                                             00026900
027000     IF LK-BK-ROOM-ID (BK-IDX) = WK-ROOM-ID                       00027000
027100         AND LK-BK-BOOKING-ID (BK-IDX) = WK-BOOKING-ID            00027100
027200         MOVE 'Y' TO WS-FOUND-SW                                 00027200
027300     END-IF.                                                      00027300
027400*                                                                 00027400
027500******************************************************************00027500
027600*    300 - APPROVE/REJECT BOOKING (APRB)                          00027600
027700******************************************************************00027700
027800 300-DECIDE-BOOKING.                                              00027800
027900     IF CF-APRB-ROOM-ID NOT NUMERIC OR CF-APRB-BOOKING-ID         00027900
028000         NOT NUMERIC                                              00028000
028100         MOVE 'Invalid' TO LK-STATUS                             00028100
028200         MOVE 'Room ID and booking ID are required.' TO LK-MESSAGE00028200
028300         GO TO 300-EXIT                                          00028300
028400     END-IF.                                                      00028400
028500*                                                                 00028500
028600     MOVE CF-APRB-ROOM-ID    TO WK-ROOM-ID.                       00028600
028700     MOVE CF-APRB-BOOKING-ID TO WK-BOOKING-ID.                    00028700
028800     PERFORM 210-FIND-BOOKING.                                    00028800
028900*                                                                 00028900
029000     IF WS-NOT-FOUND                                              00029000
029100         MOVE 'NotFound' TO LK-STATUS                            00029100
029200         MOVE 'Booking not found.' TO LK-MESSAGE                 00029200
029300         GO TO 300-EXIT                                          00029300
029400     END-IF.                                                      00029400
029500*                                                                 00029500
029600     MOVE CF-APRB-DECISION TO WK-DECISION-ED.                     00029600
029700*                                                                 00029700
029800     INSPECT WK-DECISION-ED CONVERTING                            00029800
029900         'abcdefghijklmnopqrstuvwxyz'                            00029900
030000         TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                        00030000
030100*                                                                 00030100
030200     IF (WK-DECISION-ED NOT = 'APPROVE ' AND                      00030200
030300         WK-DECISION-ED NOT = 'REJECT  ')                         00030300
030400         OR LK-BK-STATUS (BK-IDX) NOT = 'Pending'                 00030400
030500         MOVE 'Invalid' TO LK-STATUS                             00030500
030600         MOVE 'Booking must be Pending and decision must be'     00030600
030700             TO LK-MESSAGE                                       00030700
030800         STRING LK-MESSAGE DELIMITED BY SIZE                      00030800
030900             ' approve or reject.' DELIMITED BY SIZE              00030900
031000             INTO LK-MESSAGE                                      00031000
031100         GO TO 300-EXIT                                          00031100
031200     END-IF.                                                      00031200
031300*                                                                 00031300
031400     IF WK-DECISION-ED = 'APPROVE '                               00031400
031500         MOVE 'Approved' TO LK-BK-STATUS (BK-IDX)                 00031500
031600         MOVE 'Approved' TO LK-STATUS                            00031600
031700         ADD 1 TO LK-NUM-APPROVED                                00031700
031800     ELSE                                                         00031800
031900         MOVE 'Rejected' TO LK-BK-STATUS (BK-IDX)                 00031900
032000         MOVE 'Rejected' TO LK-STATUS                            00032000
032100         ADD 1 TO LK-NUM-REJECTED                                00032100
032200     END-IF.                                                      00032200
032300*                                                                 00032300
032400     MOVE LK-BK-BOOKING-ID (BK-IDX) TO LK-GEN-ID.                 00032400
032500     IF CF-APRB-NOTE NOT = SPACES                                 00032500
032600         STRING LK-STATUS DELIMITED BY SIZE                       00032600
032700             '. Note: ' DELIMITED BY SIZE                        00032700
032800             CF-APRB-NOTE DELIMITED BY SIZE INTO LK-MESSAGE        00032800
032900     ELSE                                                         00032900
033000         MOVE LK-STATUS TO LK-MESSAGE                             00033000
033100     END-IF.                                                      00033100
033200 300-EXIT.                                                        00033200
033300     EXIT.                                                        00033300
