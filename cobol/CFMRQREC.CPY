000100******************************************************************00000100
000200*    CFMRQREC  -  CAMPUS FACILITIES MAINTENANCE REQUEST RECORD   *00000200
000300*                                                                *00000300
000400*    KEYED BY CF-MRQ-REQUEST-ID, GLOBAL SEQUENCE.  LOCATION,     *00000400
000500*    CATEGORY, PRIORITY AND CONTACT E-MAIL COME IN ON THE MREQ   *00000500
000600*    TRANSACTION BUT ARE NOT CARRIED ON THIS RECORD - THE        *00000600
000700*    ORIGINAL SYSTEM NEVER PERSISTED THEM EITHER, SO WE DON'T.   *00000700
000800*                                                                 00000800
000900*    MAINT LOG                                                    00000900
001000*    ----------------------------------------------------------   00001000
001100*    1994-02-09 RJL  ORIGINAL LAYOUT FOR THE FACILITIES BATCH.     00001100
001200*    1998-10-02 DMK  Y2K: TIMESTAMP EXPANDED 9(12) TO 9(14),       00001200
001300*                    CENTURY ADDED TO YEAR (REQ FAC-0199).         00001300
001400*    2001-07-05 CPW  STATUS SET WIDENED X(09) TO X(11) FOR         00001400
001500*                    'IN PROGRESS' (REQ FAC-0231).                 00001500
001600******************************************************************00001600
001700 01  CF-MAINT-REQ-RECORD.                                         00001700
001800     05  CF-MRQ-REQUEST-ID       PIC 9(05).                       00001800
001900     05  CF-MRQ-USER-ID          PIC 9(05).                       00001900
002000     05  CF-MRQ-DESCRIPTION      PIC X(80).                       00002000
002100     05  CF-MRQ-TIMESTAMP        PIC 9(14).                       00002100
002200     05  CF-MRQ-TS-GRP REDEFINES CF-MRQ-TIMESTAMP.                00002200
002300         10  CF-MRQ-TS-DATE      PIC 9(08).                       00002300
002400         10  CF-MRQ-TS-TIME      PIC 9(06).                       00002400
002500     05  CF-MRQ-STATUS           PIC X(11).                       00002500
002600     05  CF-MRQ-COMMENTS         PIC X(80).                       00002600
002700     05  FILLER                  PIC X(15).                       00002700
