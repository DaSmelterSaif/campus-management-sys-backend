000100******************************************************************00000100
000200 IDENTIFICATION DIVISION.                                         00000200
000300******************************************************************00000300
000400 PROGRAM-ID.    CFAUTHV.                                          00000400
000500 AUTHOR.        R J LANAHAN.                                      00000500
000600 INSTALLATION.  CAMPUS FACILITIES - DATA PROCESSING.              00000600
000700 DATE-WRITTEN.  05/03/94.                                         00000700
000800 DATE-COMPILED.                                                   00000800
000900 SECURITY.      CAMPUS FACILITIES BATCH - INTERNAL USE ONLY.      00000900
001000*                                                                 00001000
001100******************************************************************00001100
001200*    CFAUTHV  -  LOGIN CREDENTIAL VALIDATOR                       00001200
001300*                                                                 00001300
001400*    CALLED FROM CFBATCH FOR TRAN-CODE LOGN.  MATCHES AN EMAIL    *00001400
001500*    AND PASSWORD AGAINST THE CREDENTIAL MASTER LOADED BY CFBATCH.*00001500
001600*    FIRST MATCHING ROW WINS - THE CREDENTIAL MASTER IS NOT       *00001600
001700*    GUARANTEED UNIQUE ON EMAIL SO ORDER OF THE MASTER MATTERS.   *00001700
001800*                                                                 00001800
001900*    MAINT LOG                                                    00001900
002000*    ----------------------------------------------------------   00002000
002100*    1994-05-03 RJL  ORIGINAL ROUTINE.                            *00002100
002200*    1996-01-22 RJL  EMAIL MATCH MADE CASE-INSENSITIVE - USERS    *00002200
002300*                    WERE BEING BOUNCED FOR MIXED-CASE LOGONS     *00002300
002400*                    (REQ FAC-0071).                             *00002400
002500*    1998-11-30 DMK  Y2K REVIEW - NO DATE FIELDS IN THIS ROUTINE. *00002500
002600******************************************************************00002600
002700 ENVIRONMENT DIVISION.                                            00002700
002800 CONFIGURATION SECTION.                                           00002800
002900 SOURCE-COMPUTER.  IBM-370.                                       00002900
003000 OBJECT-COMPUTER.  IBM-370.                                       00003000
003100 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.                           00003100
003200******************************************************************00003200
003300 DATA DIVISION.                                                   00003300
003400 WORKING-STORAGE SECTION.                                         00003400
003500*                                                                 00003500
003600*    SCRATCH SUBSCRIPTS AND SWITCH - 77-LEVEL PER SHOP CONVENTION 00003600
003700 77  I                           PIC 9(04)  COMP VALUE 0.        00003700
003800 77  J                           PIC 9(04)  COMP VALUE 0.        00003800
003900*                                                                 00003900
004000 77  WS-FOUND-SW                 PIC X(01)  VALUE 'N'.            00004000
004100     88  WS-FOUND                    VALUE 'Y'.                  00004100
004200     88  WS-NOT-FOUND                VALUE 'N'.                  00004200
004300*                                                                 00004300
004400*    EMAIL EDIT AREA - THE INCOMING LOGON EMAIL AND EACH MASTER   00004400
004500*    ROW'S EMAIL ARE FOLDED TO UPPER CASE CHARACTER-BY-CHARACTER  00004500
004600*    HERE BEFORE THEY ARE COMPARED.                               00004600
004700 01  WS-EMAIL-EDIT-AREA.                                          00004700
004800     05  WK-LOGON-EMAIL-ED       PIC X(40).                       00004800
004900     05  WK-LOGON-EMAIL-GRP REDEFINES WK-LOGON-EMAIL-ED.          00004900
005000         10  WK-LOGON-EM-CHAR    PIC X(01) OCCURS 40 TIMES.       00005000
005100     05  WK-MASTER-EMAIL-ED      PIC X(40).                       00005100
005200     05  WK-MASTER-EMAIL-GRP REDEFINES WK-MASTER-EMAIL-ED.        00005200
005300         10  WK-MASTER-EM-CHAR   PIC X(01) OCCURS 40 TIMES.       00005300
005310*                                                                 00005310
005320*    A CREDENTIAL ROW LOADED WITH FEWER THAN ITS FIVE FIELDS      00005320
005330*    COMES IN WITH A BLANK ROLE - WK-ROLE-1ST-CHAR CATCHES THAT   00005330
005340*    SO THE BAD ROW IS SKIPPED RATHER THAN TREATED AS A MATCH.    00005340
005350 01  WS-ROLE-EDIT-AREA.                                           00005350
005360     05  WK-ROLE-ED              PIC X(16).                      00005360
005370     05  WK-ROLE-1ST REDEFINES WK-ROLE-ED.                        00005370
005380         10  WK-ROLE-1ST-CHAR    PIC X(01).                      00005380
005390         10  FILLER              PIC X(15).                      00005390
005400 77  WS-SUB2                     PIC 9(04)  COMP VALUE 0.         00005400
005500******************************************************************00005500
005600 LINKAGE SECTION.                                                 00005600
005700******************************************************************00005700
005800 01  CF-TRAN-RECORD.                                              00005800
005900     COPY CFTRNREC.                                               00005900
006000*                                                                 00006000
006100 01  LK-CREDENTIAL-TABLE.                                          00006100
006200     05  LK-CRD-COUNT            PIC 9(04)  COMP.                00006200
006300     05  LK-CREDENTIAL-ENTRY OCCURS 500 TIMES                    00006300
006400                             INDEXED BY CR-IDX.                   00006400
006500         10  LK-CR-USER-ID       PIC 9(05).                      00006500
006600         10  LK-CR-EMAIL         PIC X(40).                      00006600
006700         10  LK-CR-PASSWORD      PIC X(20).                      00006700
006800         10  LK-CR-ROLE          PIC X(16).                      00006800
006900         10  LK-CR-NAME          PIC X(30).                      00006900
007000*                                                                 00007000
007100 01  LK-STATUS                   PIC X(12).                      00007100
007200 01  LK-GEN-ID                   PIC 9(05).                      00007200
007300 01  LK-MESSAGE                  PIC X(60).                      00007300
007400*                                                                 00007400
007500 01  LK-NUM-LOGIN-OK             PIC S9(7) COMP-3.                00007500
007600 01  LK-NUM-LOGIN-UNAUTH         PIC S9(7) COMP-3.                00007600
007700******************************************************************00007700
007800 PROCEDURE DIVISION USING CF-TRAN-RECORD  LK-CREDENTIAL-TABLE      00007800
007900                          LK-STATUS  LK-GEN-ID  LK-MESSAGE        00007900
008000                          LK-NUM-LOGIN-OK  LK-NUM-LOGIN-UNAUTH.   00008000
008100******************************************************************00008100
008200 000-MAIN.                                                        00008200
008300     MOVE SPACES TO LK-STATUS.                                    00008300
008400     MOVE 0      TO LK-GEN-ID.                                    00008400
008500     MOVE SPACES TO LK-MESSAGE.                                   00008500
008600*                                                                 00008600
008700     IF CF-LOGN-EMAIL = SPACES OR CF-LOGN-PASSWORD = SPACES       00008700
008800         MOVE 'Invalid' TO LK-STATUS                             00008800
008900         MOVE 'Email and password are required.' TO LK-MESSAGE   00008900
009000         GO TO 000-EXIT                                          00009000
009100     END-IF.                                                      00009100
009200*                                                                 00009200
009300     MOVE CF-LOGN-EMAIL TO WK-LOGON-EMAIL-ED.                     00009300
009400     PERFORM 010-FOLD-ONE-LOGON-CHAR                              00009400
009500         VARYING WS-SUB2 FROM 1 BY 1 UNTIL WS-SUB2 > 40.          00009500
009600*                                                                 00009600
009700     MOVE 'N' TO WS-FOUND-SW.                                     00009700
009800     PERFORM 020-CHECK-ONE-CREDENTIAL                             00009800
009900         VARYING I FROM 1 BY 1 UNTIL I > LK-CRD-COUNT             00009900
010000            OR WS-FOUND.                                          00010000
010100*                                                                 00010100
010200     IF WS-NOT-FOUND                                              00010200
010300         MOVE 'Unauthorized' TO LK-STATUS                        00010300
010400         MOVE 'Invalid credentials.' TO LK-MESSAGE               00010400
010500         ADD 1 TO LK-NUM-LOGIN-UNAUTH                            00010500
010600         GO TO 000-EXIT                                          00010600
010700     END-IF.                                                      00010700
010800*                                                                 00010800
010900     MOVE LK-CR-USER-ID (CR-IDX) TO LK-GEN-ID.                    00010900
011000     MOVE 'OK' TO LK-STATUS.                                      00011000
011100     STRING LK-CR-NAME (CR-IDX) DELIMITED BY SPACE                00011100
011200         ' (' DELIMITED BY SIZE                                   00011200
011300         LK-CR-ROLE (CR-IDX) DELIMITED BY SPACE                   00011300
011400         ') login successful.' DELIMITED BY SIZE                 00011400
011500         INTO LK-MESSAGE.                                         00011500
011600     ADD 1 TO LK-NUM-LOGIN-OK.                                    00011600
011700 000-EXIT.                                                        00011700
011800     GOBACK.                                                      00011800
011900*                                                                 00011900
012000 010-FOLD-ONE-LOGON-CHAR.                                         00012000
012100     IF WK-LOGON-EM-CHAR (WS-SUB2) >= 'a' AND                    00012100
012200         WK-LOGON-EM-CHAR (WS-SUB2) <= 'z'                       00012200
012300         INSPECT WK-LOGON-EM-CHAR (WS-SUB2) CONVERTING           00012300
012400             'abcdefghijklmnopqrstuvwxyz'                        00012400
012500             TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                     00012500
012600     END-IF.                                                      00012600
012700*                                                                 00012700
012800 020-CHECK-ONE-CREDENTIAL.                                        00012800
012900     SET CR-IDX TO I.                                             00012900
013000     IF LK-CR-USER-ID (CR-IDX) = 0                               00013000
013100         GO TO 020-EXIT                                          00013100
013200     END-IF.                                                      00013200
013210     MOVE LK-CR-ROLE (CR-IDX) TO WK-ROLE-ED.                      00013210
013220     IF WK-ROLE-1ST-CHAR = SPACE                                  00013220
013230         GO TO 020-EXIT                                          00013230
013240     END-IF.                                                      00013240
013300*                                                                 00013300
013400     MOVE LK-CR-EMAIL (CR-IDX) TO WK-MASTER-EMAIL-ED.            00013400
013500     PERFORM 021-FOLD-ONE-MASTER-CHAR                            00013500
013600         VARYING J FROM 1 BY 1 UNTIL J > 40.                     00013600
013700*                                                                 00013700
013800     IF WK-MASTER-EMAIL-ED = WK-LOGON-EMAIL-ED                   00013800
013900         AND LK-CR-PASSWORD (CR-IDX) = CF-LOGN-PASSWORD           00013900
014000         MOVE 'Y' TO WS-FOUND-SW                                 00014000
014100     END-IF.                                                      00014100
014200 020-EXIT.                                                        00014200
014300     EXIT.                                                        00014300
014400*                                                                 00014400
014500 021-FOLD-ONE-MASTER-CHAR.                                        00014500
014600     IF WK-MASTER-EM-CHAR (J) >= 'a' AND                         00014600
014700         WK-MASTER-EM-CHAR (J) <= 'z'                            00014700
014800         INSPECT WK-MASTER-EM-CHAR (J) CONVERTING                00014800
014900             'abcdefghijklmnopqrstuvwxyz'                        00014900
015000             TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                     00015000
015100     END-IF.                                                      00015100
