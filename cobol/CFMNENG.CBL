000100******************************************************************00000100
000200 IDENTIFICATION DIVISION.                                         00000200
000300******************************************************************00000300
000400 PROGRAM-ID.    CFMNENG.                                          00000400
000500 AUTHOR.        R J LANAHAN.                                      00000500
000600 INSTALLATION.  CAMPUS FACILITIES - DATA PROCESSING.              00000600
000700 DATE-WRITTEN.  04/12/94.                                         00000700
000800 DATE-COMPILED.                                                   00000800
000900 SECURITY.      CAMPUS FACILITIES BATCH - INTERNAL USE ONLY.      00000900
001000*                                                                 00001000
001100******************************************************************00001100
001200*    CFMNENG  -  MAINTENANCE REQUEST ENGINE                       00001200
001300*                                                                 00001300
001400*    CALLED FROM CFBATCH FOR TRAN-CODES MREQ/MVEW/MUPD.  KEEPS    *00001400
001500*    THE BUILDING-MAINTENANCE TICKET QUEUE - ORIGINALLY WRITTEN   *00001500
001600*    FOR THE PHYSICAL PLANT WORK-ORDER TIE-IN, REQ FAC-0066.      *00001600
001700*                                                                 00001700
001800*    MAINT LOG                                                    00001800
001900*    ----------------------------------------------------------   00001900
002000*    1994-04-12 RJL  ORIGINAL ROUTINE.                            *00002000
002100*    1996-08-05 RJL  ADDED MUPD STATUS UPDATE AND COMMENT         *00002100
002200*                    REPLACEMENT PER REQ FAC-0088.                *00002200
002300*    1998-11-30 DMK  Y2K: TIMESTAMP COMPARE CONFIRMED FULL        *00002300
002400*                    8-DIGIT CENTURY ON THE DATE HALF.            *00002400
002500*    2003-05-14 CPW  MUPD NOW TREATS UNDERSCORES AS SPACES WHEN   *00002500
002600*                    NORMALIZING STATUS TEXT (REQ FAC-0241).      *00002600
002650*    2009-02-18 CPW  RESTYLED THE THREE DISPATCH BRANCHES TO      *00002650
002660*                    NUMBERED-SECTION PERFORM...THRU...EXIT       *00002660
002670*                    RANGES PER SHOP STANDARD - EASIER TO TRACE   *00002670
002680*                    THAN THE OLD ONE-PARAGRAPH-AT-A-TIME CALLS.  *00002680
002690*    2009-07-07 CPW  MVEW WAS ONLY ECHOING USER ID AND STATUS -   *00002690
002692*                    HELP DESK WANTED THE DESCRIPTION/COMMENTS/   *00002692
002694*                    TIMESTAMP TOO - NOW ALL FIVE RIDE IN MESSAGE *00002694
002696*                    (REQ FAC-0066).                              *00002696
002700******************************************************************00002700
002800 ENVIRONMENT DIVISION.                                            00002800
002900 CONFIGURATION SECTION.                                           00002900
003000 SOURCE-COMPUTER.  IBM-370.                                       00003000
003100 OBJECT-COMPUTER.  IBM-370.                                       00003100
003200 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.                           00003200
003300******************************************************************00003300
003400 DATA DIVISION.                                                   00003400
003500 WORKING-STORAGE SECTION.                                         00003500
003600*                                                                 00003600
003700 01  WS-WORK-FIELDS.                                              00003700
003800     05  WK-REQUEST-ID           PIC 9(05)  VALUE 0.              00003800
003900     05  WK-NEW-REQUEST-ID       PIC 9(05)  VALUE 0.              00003900
004000*                                                                 00004000
004100 01  WS-TABLE-SUBS               COMP.                            00004100
004200     05  I                       PIC 9(04)  VALUE 0.              00004200
004300*                                                                 00004300
004400 01  WS-FOUND-SW                 PIC X(01)  VALUE 'N'.            00004400
004500     88  WS-FOUND                    VALUE 'Y'.                  00004500
004600     88  WS-NOT-FOUND                VALUE 'N'.                  00004600
004700*                                                                 00004700
004800*    STATUS NORMALIZATION WORK AREA - MUPD'S INPUT STATUS TEXT IS 00004800
004900*    RIGHT-JUSTIFIED UP HERE, UNDERSCORES CONVERTED TO SPACES AND 00004900
005000*    FOLDED TO UPPER BEFORE WE EVALUATE IT AGAINST THE VALID SET. 00005000
005100 01  WS-STATUS-EDIT-AREA.                                         00005100
005200     05  WK-STATUS-RAW           PIC X(12).                       00005200
005300     05  WK-STATUS-RAW-GRP REDEFINES WK-STATUS-RAW.               00005300
005400         10  WK-STATUS-CHAR      PIC X(01) OCCURS 12 TIMES.       00005400
005500     05  WK-STATUS-NORM          PIC X(12).                       00005500
005600     05  WK-STATUS-NORM-GRP REDEFINES WK-STATUS-NORM.             00005600
005700         10  WK-NORM-CHAR        PIC X(01) OCCURS 12 TIMES.       00005700
005800 01  WS-SUB2                     PIC 9(04)  COMP VALUE 0.         00005800
005900******************************************************************00005900
006000 LINKAGE SECTION.                                                 00006000
006100******************************************************************00006100
006200 01  CF-TRAN-RECORD.                                              00006200
006300     COPY CFTRNREC.                                               00006300
006400*                                                                 00006400
006500 01  LK-REQUEST-TABLE.                                            00006500
006600     05  LK-RQM-COUNT            PIC 9(04)  COMP.                 00006600
006700     05  LK-REQUEST-ENTRY OCCURS 1000 TIMES                      00006700
006800                          INDEXED BY RQ-IDX.                      00006800
006900         10  LK-RQ-REQUEST-ID    PIC 9(05).                      00006900
007000         10  LK-RQ-USER-ID       PIC 9(05).                      00007000
007100         10  LK-RQ-DESCRIPTION   PIC X(80).                      00007100
007200         10  LK-RQ-TIMESTAMP     PIC 9(14).                      00007200
007300         10  LK-RQ-STATUS        PIC X(11).                      00007300
007400         10  LK-RQ-COMMENTS      PIC X(80).                      00007400
007500*                                                                 00007500
007600 01  LK-PROC-TS-AREA.                                             00007600
007610     05  LK-PROC-TS-14            PIC 9(14).                      00007610
007620     05  LK-PROC-TS-GRP REDEFINES LK-PROC-TS-14.                  00007620
007630         10  LK-PROC-TS-DATE      PIC 9(08).                      00007630
007640         10  LK-PROC-TS-TIME      PIC 9(06).                      00007640
007700*                                                                 00007700
007800 01  LK-STATUS                   PIC X(12).                      00007800
007900 01  LK-GEN-ID                   PIC 9(05).                      00007900
008000 01  LK-MESSAGE                  PIC X(60).                      00008000
008100*                                                                 00008100
008200 01  LK-NUM-CREATED              PIC S9(7) COMP-3.                00008200
008300 01  LK-NUM-UPDATED              PIC S9(7) COMP-3.                00008300
008400******************************************************************00008400
008500 PROCEDURE DIVISION USING CF-TRAN-RECORD  LK-REQUEST-TABLE         00008500
008600                          LK-PROC-TS-14                           00008600
008700                          LK-STATUS  LK-GEN-ID  LK-MESSAGE        00008700
008800                          LK-NUM-CREATED  LK-NUM-UPDATED.         00008800
008900******************************************************************00008900
009000 000-MAIN.                                                        00009000
009100     MOVE SPACES TO LK-STATUS.                                    00009100
009200     MOVE 0      TO LK-GEN-ID.                                    00009200
009300     MOVE SPACES TO LK-MESSAGE.                                   00009300
009400*                                                                 00009400
009500     EVALUATE CF-TRAN-CODE                                        00009500
009600        WHEN 'MREQ'  PERFORM 100-CREATE-REQUEST THRU 100-EXIT    00009600
009700        WHEN 'MVEW'  PERFORM 200-VIEW-REQUEST   THRU 200-EXIT    00009700
009800        WHEN 'MUPD'  PERFORM 300-UPDATE-REQUEST  THRU 300-EXIT   00009800
009900     END-EVALUATE.                                                00009900
010000*                                                                 00010000
010100     GOBACK.                                                      00010100
010200*                                                                 00010200
010300******************************************************************00010300
010400*    100 - CREATE MAINTENANCE REQUEST (MREQ)                     00010400
010500******************************************************************00010500
010600 100-CREATE-REQUEST.                                              00010600
010700     IF CF-MREQ-USER-ID NOT NUMERIC OR CF-MREQ-DESC = SPACES      00010700
010800         MOVE 'Invalid' TO LK-STATUS                             00010800
010900         MOVE 'User ID and description are required.'            00010900
011000             TO LK-MESSAGE                                       00011000
011100         GO TO 100-EXIT                                          00011100
011200     END-IF.                                                      00011200
011300*                                                                 00011300
011400     MOVE 0 TO WK-NEW-REQUEST-ID.                                 00011400
011500     PERFORM 101-FIND-HIGHEST-REQUEST-ID                          00011500
011600         VARYING I FROM 1 BY 1 UNTIL I > LK-RQM-COUNT.            00011600
011700     ADD 1 TO WK-NEW-REQUEST-ID.                                  00011700
011800*                                                                 00011800
011810*    FALLS THROUGH INTO 102 BELOW - THE DISPATCH IN 000-MAIN      00011810
011820*    PERFORMS THIS WHOLE RANGE (100 THRU 100-EXIT) AS ONE CALL.  00011820
011900 102-STORE-NEW-REQUEST.                                           00011900
012000     ADD 1 TO LK-RQM-COUNT.                                       00012000
012100     SET RQ-IDX TO LK-RQM-COUNT.                                  00012100
012200     MOVE WK-NEW-REQUEST-ID  TO LK-RQ-REQUEST-ID (RQ-IDX).        00012200
012300     MOVE CF-MREQ-USER-ID    TO LK-RQ-USER-ID (RQ-IDX).           00012300
012400     MOVE CF-MREQ-DESC       TO LK-RQ-DESCRIPTION (RQ-IDX).       00012400
012500     MOVE LK-PROC-TS-14      TO LK-RQ-TIMESTAMP (RQ-IDX).         00012500
012600     MOVE 'Pending'          TO LK-RQ-STATUS (RQ-IDX).           00012600
012650     MOVE SPACES             TO LK-RQ-COMMENTS (RQ-IDX).          00012650
012700*                                                                 00012700
012800     MOVE WK-NEW-REQUEST-ID  TO LK-GEN-ID.                       00012800
012900     MOVE 'Pending'          TO LK-STATUS.                       00012900
013000     MOVE 'Maintenance request created.' TO LK-MESSAGE.          00013000
013100     ADD 1 TO LK-NUM-CREATED.                                    00013100
013200 100-EXIT.                                                        00013200
013300     EXIT.                                                        00013300
013400*                                                                 00013400
013500 101-FIND-HIGHEST-REQUEST-ID.                                     00013500
013600     SET RQ-IDX TO I.                                             00013600
013700     IF LK-RQ-REQUEST-ID (RQ-IDX) > WK-NEW-REQUEST-ID            00013700
013800         MOVE LK-RQ-REQUEST-ID (RQ-IDX) TO WK-NEW-REQUEST-ID      00013800
013900     END-IF.                                                      00013900
014000*                                                                 00014000
014100******************************************************************00014100
014200*    200 - VIEW MAINTENANCE REQUEST (MVEW)                       00014200
014300******************************************************************00014300
014400 200-VIEW-REQUEST.                                                00014400
014500     IF CF-MVEW-REQUEST-ID NOT NUMERIC                            00014500
014600         MOVE 'Invalid' TO LK-STATUS                             00014600
014700         MOVE 'Request ID is required.' TO LK-MESSAGE            00014700
014800         GO TO 200-EXIT                                          00014800
014900     END-IF.                                                      00014900
015000*                                                                 00015000
015100     MOVE CF-MVEW-REQUEST-ID TO WK-REQUEST-ID.                    00015100
015200     PERFORM 210-FIND-REQUEST.                                    00015200
015300     IF WS-NOT-FOUND                                              00015300
015400         MOVE 'NotFound' TO LK-STATUS                            00015400
015500         MOVE 'Maintenance request not found.' TO LK-MESSAGE     00015500
015600         GO TO 200-EXIT                                          00015600
015700     END-IF.                                                      00015700
015800*                                                                 00015800
015810*    FALLS THROUGH INTO 201 BELOW - THE DISPATCH IN 000-MAIN      00015810
015820*    PERFORMS THIS WHOLE RANGE (200 THRU 200-EXIT) AS ONE CALL.  00015820
015900 201-FORMAT-VIEW-MESSAGE.                                         00015900
016000     MOVE LK-RQ-REQUEST-ID (RQ-IDX) TO LK-GEN-ID.                 00016000
016050     MOVE 'OK' TO LK-STATUS.                                      00016050
016060*                                                                 00016060
016070*    MESSAGE IS THE ONLY FREE-TEXT FIELD ON RESULT-RECORD, SO ALL 00016070
016080*    FIVE VIEW FIELDS ARE STRUNG IN HERE - LONGER DESCRIPTIONS/   00016080
016090*    COMMENTS JUST RUN OFF THE END OF THE 60-BYTE MESSAGE.        00016090
016100     STRING 'User '    DELIMITED BY SIZE                         00016100
016200         LK-RQ-USER-ID (RQ-IDX)     DELIMITED BY SIZE             00016200
016300         ' status '    DELIMITED BY SIZE                         00016300
016400         LK-RQ-STATUS (RQ-IDX)      DELIMITED BY SIZE             00016400
016410         ' desc '      DELIMITED BY SIZE                         00016410
016420         LK-RQ-DESCRIPTION (RQ-IDX) DELIMITED BY SIZE             00016420
016430         ' comments '  DELIMITED BY SIZE                         00016430
016440         LK-RQ-COMMENTS (RQ-IDX)    DELIMITED BY SIZE             00016440
016450         ' ts '        DELIMITED BY SIZE                         00016450
016460         LK-RQ-TIMESTAMP (RQ-IDX)   DELIMITED BY SIZE             00016460
016500         INTO LK-MESSAGE.                                         00016500
016600 200-EXIT.                                                        00016600
016700     EXIT.                                                        00016700
016800*                                                                 00016800
016900 210-FIND-REQUEST.                                                00016900
017000     MOVE 'N' TO WS-FOUND-SW.                                     00017000
017100     PERFORM 211-SCAN-ONE-REQUEST                                 00017100
017200         VARYING I FROM 1 BY 1 UNTIL I > LK-RQM-COUNT            00017200
017300            OR WS-FOUND.                                          00017300
017400*                                                                 00017400
017500 211-SCAN-ONE-REQUEST.                                            00017500
017600     SET RQ-IDX TO I.                                             00017600
017700     IF LK-RQ-REQUEST-ID (RQ-IDX) = WK-REQUEST-ID                00017700
017800         MOVE 'Y' TO WS-FOUND-SW                                 00017800
017900     END-IF.                                                      00017900
018000*                                                                 00018000
018100******************************************************************00018100
018200*    300 - UPDATE MAINTENANCE REQUEST STATUS (MUPD)              00018200
018300******************************************************************00018300
018400 300-UPDATE-REQUEST.                                              00018400
018500     IF CF-MUPD-REQUEST-ID NOT NUMERIC OR CF-MUPD-STATUS = SPACES 00018500
018600         MOVE 'Invalid' TO LK-STATUS                             00018600
018700         MOVE 'Ticket ID and status are required.' TO LK-MESSAGE 00018700
018800         GO TO 300-EXIT                                          00018800
018900     END-IF.                                                      00018900
019000*                                                                 00019000
019100     MOVE CF-MUPD-STATUS TO WK-STATUS-RAW.                        00019100
019200     PERFORM 301-NORMALIZE-ONE-CHAR                               00019200
019300         VARYING WS-SUB2 FROM 1 BY 1 UNTIL WS-SUB2 > 12.          00019300
019400*                                                                 00019400
019500     EVALUATE WK-STATUS-NORM                                      00019500
019600        WHEN 'OPEN         '                                     00019600
019700            MOVE 'Open'        TO WK-STATUS-NORM                 00019700
019800        WHEN 'IN PROGRESS  '                                    00019800
019900            MOVE 'In Progress' TO WK-STATUS-NORM                 00019900
020000        WHEN 'COMPLETED    '                                    00020000
020100            MOVE 'Completed'   TO WK-STATUS-NORM                 00020100
020200        WHEN 'CLOSED       '                                    00020200
020300            MOVE 'Closed'      TO WK-STATUS-NORM                 00020300
020400        WHEN OTHER                                                00020400
020500            MOVE 'Invalid' TO LK-STATUS                          00020500
020600            MOVE 'Status must be open/in progress/completed/closed'00020600
020700                TO LK-MESSAGE                                    00020700
020800            GO TO 300-EXIT                                       00020800
020900     END-EVALUATE.                                                00020900
021000*                                                                 00021000
021050*    FALLS THROUGH INTO 302 BELOW - THE DISPATCH IN 000-MAIN      00021050
021060*    PERFORMS THIS WHOLE RANGE (300 THRU 300-EXIT) AS ONE CALL.  00021060
021100 302-APPLY-STATUS-UPDATE.                                         00021100
021150     MOVE CF-MUPD-REQUEST-ID TO WK-REQUEST-ID.                    00021150
021200     PERFORM 210-FIND-REQUEST.                                    00021200
021300     IF WS-NOT-FOUND                                              00021300
021400         MOVE 'NotFound' TO LK-STATUS                            00021400
021500         MOVE 'Maintenance request not found.' TO LK-MESSAGE     00021500
021600         GO TO 300-EXIT                                          00021600
021700     END-IF.                                                      00021700
021800*                                                                 00021800
021900     MOVE WK-STATUS-NORM TO LK-RQ-STATUS (RQ-IDX).                00021900
022000     IF CF-MUPD-COMMENT NOT = SPACES                             00022000
022100         MOVE CF-MUPD-COMMENT TO LK-RQ-COMMENTS (RQ-IDX)          00022100
022200     END-IF.                                                      00022200
022300*                                                                 00022300
022400     MOVE LK-RQ-REQUEST-ID (RQ-IDX) TO LK-GEN-ID.                 00022400
022500     MOVE WK-STATUS-NORM TO LK-STATUS.                           00022500
022600     MOVE 'Status updated.' TO LK-MESSAGE.                       00022600
022700     ADD 1 TO LK-NUM-UPDATED.                                    00022700
022800 300-EXIT.                                                        00022800
022900     EXIT.                                                        00022900
023000*                                                                 00023000
023100 301-NORMALIZE-ONE-CHAR.                                          00023100
023200     IF WK-STATUS-CHAR (WS-SUB2) = '_'                           00023200
023300         MOVE ' ' TO WK-NORM-CHAR (WS-SUB2)                      00023300
023400     ELSE                                                         00023400
023500         MOVE WK-STATUS-CHAR (WS-SUB2) TO WK-NORM-CHAR (WS-SUB2)  00023500
023600     END-IF.                                                      00023600
023700*                                                                 00023700
023800     INSPECT WK-NORM-CHAR (WS-SUB2) CONVERTING                   00023800
023900         'abcdefghijklmnopqrstuvwxyz'                            00023900
024000         TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                         00024000
024300******************************************************************00024300
