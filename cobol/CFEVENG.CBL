000100******************************************************************00000100
000200 IDENTIFICATION DIVISION.                                         00000200
000300******************************************************************00000300
000400 PROGRAM-ID.    CFEVENG.                                          00000400
000500 AUTHOR.        R J LANAHAN.                                      00000500
000600 INSTALLATION.  CAMPUS FACILITIES - DATA PROCESSING.              00000600
000700 DATE-WRITTEN.  03/01/94.                                         00000700
000800 DATE-COMPILED.                                                   00000800
000900 SECURITY.      CAMPUS FACILITIES BATCH - INTERNAL USE ONLY.      00000900
001000*                                                                 00001000
001100******************************************************************00001100
001200*    CFEVENG  -  CAMPUS EVENT ENGINE                              00001200
001300*                                                                 00001300
001400*    CALLED FROM CFBATCH FOR TRAN-CODES SCHE/REGE/CANE.  EVERY    *00001400
001500*    NOTE THIS PROGRAM NEEDS TO SEND (CANE'S CANCELLATION FAN-OUT)*00001500
001600*    IS DROPPED INTO WS-PENDING-NOTE-TABLE FOR CFBATCH TO WRITE - *00001600
001700*    THIS PROGRAM NEVER OPENS OR WRITES NOTIFICATION-LOG ITSELF.  *00001700
001800*                                                                 00001800
001900*    MAINT LOG                                                    00001900
002000*    ----------------------------------------------------------  00002000
002100*    1994-03-01 RJL  ORIGINAL ROUTINE - SCHE/REGE ONLY.           *00002100
002200*    1997-03-19 RJL  ADDED CANE (CANCEL EVENT) AND ATTENDEE       *00002200
002300*                    NOTIFICATION FAN-OUT PER REQ FAC-0103.       *00002300
002400*    1998-11-30 DMK  Y2K: EVENT-DATE COMPARES CONFIRMED FULL      *00002400
002500*                    8-DIGIT CENTURY, NO WINDOWING NEEDED.        *00002500
002600*    2007-06-18 CPW  STOPPED TAKING NOTIFICATION-LOG ON THE CALL -00002600
002700*                    BUILDS WS-PENDING-NOTE-TABLE INSTEAD (REQ    *00002700
002800*                    FAC-0317).                                  *00002800
002810*    2009-08-19 CPW  AUDIT KICKED BACK FAC-0301 - SCHE'S DATE/HH/ *00002810
002820*                    MM RANGE CHECK WAS BOUNCING SCHEDULES THE    *00002820
002830*                    EVENT RULES SAY TO ACCEPT.  PULLED THE RANGE *00002830
002840*                    CHECK - BACK TO THE NUMERIC PRESENCE TEST    *00002840
002850*                    ONLY.  THE DATE/TIME BREAKOUT STAYS, NOW     *00002850
002860*                    USED JUST TO BUILD A READABLE CONFIRMATION.  *00002860
002900******************************************************************00002900
003000 ENVIRONMENT DIVISION.                                            00003000
003100 CONFIGURATION SECTION.                                           00003100
003200 SOURCE-COMPUTER.  IBM-370.                                       00003200
003300 OBJECT-COMPUTER.  IBM-370.                                       00003300
003400 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.                           00003400
003500******************************************************************00003500
003600 DATA DIVISION.                                                   00003600
003700 WORKING-STORAGE SECTION.                                         00003700
003800*                                                                 00003800
003900 01  WS-WORK-FIELDS.                                              00003900
004000     05  WK-EVENT-ID             PIC 9(05)  VALUE 0.              00004000
004100     05  WK-NEW-EVENT-ID         PIC 9(05)  VALUE 0.              00004100
004200     05  WK-USER-ID              PIC 9(05)  VALUE 0.              00004200
004300     05  WK-ACTION-ED            PIC X(08).                       00004300
004400     05  WK-NOTIF-MSG            PIC X(80).                       00004400
004500*                                                                 00004500
004600 01  WS-TABLE-SUBS               COMP.                            00004600
004700     05  I                       PIC 9(04)  VALUE 0.              00004700
004800     05  J                       PIC 9(04)  VALUE 0.              00004800
004900*                                                                 00004900
005000 01  WS-FOUND-SW                 PIC X(01)  VALUE 'N'.            00005000
005100     88  WS-FOUND                    VALUE 'Y'.                  00005100
005200     88  WS-NOT-FOUND                VALUE 'N'.                  00005200
005300*                                                                 00005300
005400 01  WS-ATTENDEE-POS             PIC 9(04)  COMP VALUE 0.        00005400
005410*                                                                 00005410
005420*    DATE/TIME WORK AREAS - BROKEN OUT FOR THE CONFIRMATION        00005420
005430*    MESSAGE ONLY, SO A SCHE READS BACK IN M/D/Y H:M FORM.          00005430
005440 01  WS-EVENT-DATE-WORK.                                          00005440
005450     05  WK-EVENT-DATE-8         PIC 9(08)  VALUE 0.              00005450
005460     05  WK-EVENT-DATE-GRP REDEFINES WK-EVENT-DATE-8.             00005460
005470         10  WK-EVT-YEAR         PIC 9(04).                      00005470
005480         10  WK-EVT-MONTH        PIC 9(02).                      00005480
005490         10  WK-EVT-DAY          PIC 9(02).                      00005490
005500 01  WS-EVENT-TIME-WORK.                                          00005500
005510     05  WK-START-TIME-4         PIC 9(04)  VALUE 0.             00005510
005520     05  WK-START-TIME-GRP REDEFINES WK-START-TIME-4.            00005520
005530         10  WK-START-HH         PIC 9(02).                      00005530
005540         10  WK-START-MM         PIC 9(02).                      00005540
005550     05  WK-END-TIME-4            PIC 9(04)  VALUE 0.             00005550
005560     05  WK-END-TIME-GRP REDEFINES WK-END-TIME-4.                00005560
005570         10  WK-END-HH           PIC 9(02).                      00005570
005580         10  WK-END-MM           PIC 9(02).                      00005580
005590******************************************************************00005590
005600 LINKAGE SECTION.                                                 00005600
005700******************************************************************00005700
005800 01  CF-TRAN-RECORD.                                              00005800
005900     COPY CFTRNREC.                                               00005900
006000*                                                                 00006000
006100 01  LK-EVENT-TABLE.                                               00006100
006200     05  LK-EVT-COUNT            PIC 9(04)  COMP.                00006200
006300     05  LK-EVENT-ENTRY OCCURS 500 TIMES                         00006300
006400                        INDEXED BY EV-IDX.                       00006400
006500         10  LK-EV-EVENT-ID      PIC 9(05).                      00006500
006600         10  LK-EV-LAST-FB-ID    PIC 9(05).                      00006600
006700         10  LK-EV-ORGANIZER-ID  PIC 9(05).                      00006700
006800         10  LK-EV-EVENT-NAME    PIC X(40).                      00006800
006900         10  LK-EV-EVENT-DESC    PIC X(80).                      00006900
007000         10  LK-EV-ROOM-ID       PIC 9(05).                      00007000
007100         10  LK-EV-EVENT-DATE    PIC 9(08).                      00007100
007200         10  LK-EV-START-TIME    PIC 9(04).                      00007200
007300         10  LK-EV-END-TIME      PIC 9(04).                      00007300
007400         10  LK-EV-ATTEND-COUNT  PIC 9(03).                      00007400
007500         10  LK-EV-ATTENDEE-IDS  PIC 9(05) OCCURS 100 TIMES.     00007500
007600         10  LK-EV-FEEDBK-COUNT  PIC 9(03).                      00007600
007700         10  LK-EV-FEEDBACK-IDS  PIC 9(05) OCCURS 50 TIMES.      00007700
007800         10  LK-EV-DELETED-SW    PIC X(01).                      00007800
007900*                                                                 00007900
008000 01  LK-FEEDBACK-TABLE.                                            00008000
008100     05  LK-FBK-COUNT            PIC 9(04)  COMP.                00008100
008200     05  LK-FEEDBACK-ENTRY OCCURS 2000 TIMES                     00008200
008300                           INDEXED BY FB-IDX.                    00008300
008400         10  LK-FB-EVENT-ID      PIC 9(05).                      00008400
008500         10  LK-FB-FEEDBACK-ID   PIC 9(05).                      00008500
008600         10  LK-FB-USER-ID       PIC 9(05).                      00008600
008700         10  LK-FB-MESSAGE       PIC X(80).                      00008700
008800         10  LK-FB-CATEGORY      PIC X(20).                      00008800
008900         10  LK-FB-RATING        PIC 9V9.                        00008900
009000         10  LK-FB-FB-DATE       PIC 9(08).                      00009000
009100         10  LK-FB-DELETED-SW    PIC X(01).                      00009100
009200*                                                                 00009200
009300 01  LK-NOTIF-INDEX-TABLE.                                        00009300
009400     05  LK-NX-COUNT             PIC 9(04)  COMP.                00009400
009500     05  LK-NOTIF-INDEX-ENTRY OCCURS 1000 TIMES                  00009500
009600                               INDEXED BY NX-IDX.                00009600
009700         10  LK-NX-USER-ID       PIC 9(05).                      00009700
009800         10  LK-NX-LAST-ID       PIC 9(05).                      00009800
009900*                                                                 00009900
010000 01  LK-PENDING-NOTE-TABLE.                                       00010000
010100     05  LK-PN-COUNT             PIC 9(04)  COMP.                00010100
010200     05  LK-PENDING-NOTE-ENTRY OCCURS 1000 TIMES                 00010200
010300                             INDEXED BY PN-IDX.                   00010300
010400         10  LK-PN-NOTIF-ID      PIC 9(05).                      00010400
010500         10  LK-PN-RECIPIENT-ID  PIC 9(05).                      00010500
010600         10  LK-PN-PRIORITY      PIC 9(01).                      00010600
010700         10  LK-PN-MESSAGE       PIC X(80).                      00010700
010800*                                                                 00010800
010900 01  LK-STATUS                   PIC X(12).                      00010900
011000 01  LK-GEN-ID                   PIC 9(05).                      00011000
011100 01  LK-MESSAGE                  PIC X(60).                      00011100
011200*                                                                 00011200
011300 01  LK-NUM-CREATED              PIC S9(7) COMP-3.                00011300
011400 01  LK-NUM-CANCELLED            PIC S9(7) COMP-3.                00011400
011500 01  LK-NUM-REG-ADDED            PIC S9(7) COMP-3.                00011500
011600 01  LK-NUM-REG-REMOVED          PIC S9(7) COMP-3.                00011600
011700******************************************************************00011700
011800 PROCEDURE DIVISION USING CF-TRAN-RECORD  LK-EVENT-TABLE           00011800
011900                          LK-FEEDBACK-TABLE  LK-NOTIF-INDEX-TABLE 00011900
012000                          LK-PENDING-NOTE-TABLE                   00012000
012100                          LK-STATUS  LK-GEN-ID  LK-MESSAGE        00012100
012200                          LK-NUM-CREATED     LK-NUM-CANCELLED     00012200
012300                          LK-NUM-REG-ADDED   LK-NUM-REG-REMOVED.  00012300
012400******************************************************************00012400
012500 000-MAIN.                                                        00012500
012600     MOVE SPACES TO LK-STATUS.                                    00012600
012700     MOVE 0      TO LK-GEN-ID.                                    00012700
012800     MOVE SPACES TO LK-MESSAGE.                                   00012800
012900*                                                                 00012900
013000     EVALUATE CF-TRAN-CODE                                        00013000
013100        WHEN 'SCHE'  PERFORM 100-SCHEDULE-EVENT                  00013100
013200        WHEN 'REGE'  PERFORM 200-REGISTER-EVENT                  00013200
013300        WHEN 'CANE'  PERFORM 300-CANCEL-EVENT                    00013300
013400     END-EVALUATE.                                                00013400
013500*                                                                 00013500
013600     GOBACK.                                                      00013600
013700*                                                                 00013700
013800******************************************************************00013800
013900*    100 - SCHEDULE EVENT (SCHE)                                  00013900
014000******************************************************************00014000
014100 100-SCHEDULE-EVENT.                                              00014100
014150     IF CF-SCHE-USER-ID NOT NUMERIC OR CF-SCHE-TITLE = SPACES     00014150
014160         OR CF-SCHE-ROOM-ID NOT NUMERIC OR CF-SCHE-DATE NOT NUMERIC00014160
014170         OR CF-SCHE-START-TIME NOT NUMERIC                       00014170
014180         OR CF-SCHE-END-TIME NOT NUMERIC                         00014180
014190         MOVE 'Invalid' TO LK-STATUS                             00014190
014200         MOVE 'User, title, room, date and time are required.'   00014200
014210             TO LK-MESSAGE                                       00014210
014220         GO TO 100-EXIT                                          00014220
014230     END-IF.                                                      00014230
014240*                                                                 00014240
014250     MOVE CF-SCHE-DATE       TO WK-EVENT-DATE-8.                 00014250
014260     MOVE CF-SCHE-START-TIME TO WK-START-TIME-4.                 00014260
014270     MOVE CF-SCHE-END-TIME   TO WK-END-TIME-4.                   00014270
015000*                                                                 00015000
015100*                                                                 00015100
015200     MOVE 0 TO WK-NEW-EVENT-ID.                                   00015200
015300     PERFORM 101-FIND-HIGHEST-EVENT-ID                            00015300
015400         VARYING I FROM 1 BY 1 UNTIL I > LK-EVT-COUNT.            00015400
015500     ADD 1 TO WK-NEW-EVENT-ID.                                    00015500
015600*                                                                 00015600
015700     ADD 1 TO LK-EVT-COUNT.                                       00015700
015800     SET EV-IDX TO LK-EVT-COUNT.                                  00015800
015900     MOVE WK-NEW-EVENT-ID     TO LK-EV-EVENT-ID (EV-IDX).         00015900
016000     MOVE 0                   TO LK-EV-LAST-FB-ID (EV-IDX).       00016000
016100     MOVE CF-SCHE-USER-ID     TO LK-EV-ORGANIZER-ID (EV-IDX).     00016100
016200     MOVE CF-SCHE-TITLE       TO LK-EV-EVENT-NAME (EV-IDX).       00016200
016300     MOVE CF-SCHE-DESC        TO LK-EV-EVENT-DESC (EV-IDX).       00016300
016400     MOVE CF-SCHE-ROOM-ID     TO LK-EV-ROOM-ID (EV-IDX).          00016400
016500     MOVE CF-SCHE-DATE        TO LK-EV-EVENT-DATE (EV-IDX).       00016500
016600     MOVE CF-SCHE-START-TIME  TO LK-EV-START-TIME (EV-IDX).       00016600
016700     MOVE CF-SCHE-END-TIME    TO LK-EV-END-TIME (EV-IDX).         00016700
016800     MOVE 0                   TO LK-EV-ATTEND-COUNT (EV-IDX).     00016800
016900     MOVE 0                   TO LK-EV-FEEDBK-COUNT (EV-IDX).     00016900
017000     MOVE 'N'                 TO LK-EV-DELETED-SW (EV-IDX).       00017000
017100*                                                                 00017100
017200     MOVE WK-NEW-EVENT-ID     TO LK-GEN-ID.                       00017200
017300     MOVE 'Created'           TO LK-STATUS.                      00017300
017310*    DATE/TIME WORK AREAS ARE DISPLAY ONLY HERE - NOTHING          00017310
017320*    REJECTS ON THEM, THEY JUST SPELL THE SCHEDULE OUT SO THE      00017320
017330*    ORGANIZER DOESN'T HAVE TO PARSE CF-SCHE-DATE BACK APART.       00017330
017340     STRING 'Event scheduled for ' DELIMITED BY SIZE              00017340
017350         WK-EVT-MONTH   DELIMITED BY SIZE  '/'  DELIMITED BY SIZE 00017350
017360         WK-EVT-DAY     DELIMITED BY SIZE  '/'  DELIMITED BY SIZE 00017360
017370         WK-EVT-YEAR    DELIMITED BY SIZE  ' '  DELIMITED BY SIZE 00017370
017380         WK-START-HH    DELIMITED BY SIZE  ':'  DELIMITED BY SIZE 00017380
017390         WK-START-MM    DELIMITED BY SIZE  '-'  DELIMITED BY SIZE 00017390
017400         WK-END-HH      DELIMITED BY SIZE  ':'  DELIMITED BY SIZE 00017400
017410         WK-END-MM      DELIMITED BY SIZE  '.'  DELIMITED BY SIZE 00017410
017420         INTO LK-MESSAGE.                                         00017420
017500     ADD 1 TO LK-NUM-CREATED.                                    00017500
017600 100-EXIT.                                                        00017600
017700     EXIT.                                                        00017700
017800*                                                                 00017800
017900 101-FIND-HIGHEST-EVENT-ID.                                       00017900
018000     SET EV-IDX TO I.                                             00018000
018100     IF LK-EV-EVENT-ID (EV-IDX) > WK-NEW-EVENT-ID                00018100
018200         MOVE LK-EV-EVENT-ID (EV-IDX) TO WK-NEW-EVENT-ID          00018200
018300     END-IF.                                                      00018300
018400*                                                                 00018400
018500******************************************************************00018500
018600*    200 - REGISTER/UNREGISTER EVENT ATTENDANCE (REGE)            00018600
018700******************************************************************00018700
018800 200-REGISTER-EVENT.                                              00018800
018900     IF CF-REGE-EVENT-ID NOT NUMERIC OR CF-REGE-USER-ID           00018900
019000         NOT NUMERIC                                              00019000
019100         MOVE 'Invalid' TO LK-STATUS                             00019100
019200         MOVE 'Event ID and user ID are required.' TO LK-MESSAGE  00019200
019300         GO TO 200-EXIT                                          00019300
019400     END-IF.                                                      00019400
019500*                                                                 00019500
019600     MOVE CF-REGE-EVENT-ID TO WK-EVENT-ID.                        00019600
019700     MOVE CF-REGE-USER-ID  TO WK-USER-ID.                        00019700
019800     PERFORM 210-FIND-EVENT.                                      00019800
019900     IF WS-NOT-FOUND                                              00019900
020000         MOVE 'NotFound' TO LK-STATUS                            00020000
020100         MOVE 'Event not found.' TO LK-MESSAGE                   00020100
020200         GO TO 200-EXIT                                          00020200
020300     END-IF.                                                      00020300
020400*                                                                 00020400
020500     MOVE SPACES TO WK-ACTION-ED.                                 00020500
020600     IF CF-REGE-ACTION = SPACES                                   00020600
020700         MOVE 'REGISTER' TO WK-ACTION-ED                         00020700
020800     ELSE                                                         00020800
020900         MOVE CF-REGE-ACTION TO WK-ACTION-ED                     00020900
021000         INSPECT WK-ACTION-ED CONVERTING                          00021000
021100             'abcdefghijklmnopqrstuvwxyz'                        00021100
021200             TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                      00021200
021300     END-IF.                                                      00021300
021400*                                                                 00021400
021500     EVALUATE TRUE                                                00021500
021600        WHEN WK-ACTION-ED = 'REGISTER'                           00021600
021700            PERFORM 220-DO-REGISTER                               00021700
021800        WHEN WK-ACTION-ED = 'CANCEL'                             00021800
021900            PERFORM 230-DO-UNREGISTER                            00021900
022000        WHEN OTHER                                                00022000
022100            MOVE 'Invalid' TO LK-STATUS                          00022100
022200            MOVE 'Action must be register or cancel.' TO LK-MESSAGE00022200
022300     END-EVALUATE.                                                00022300
022400 200-EXIT.                                                        00022400
022500     EXIT.                                                        00022500
022600*                                                                 00022600
022700 210-FIND-EVENT.                                                  00022700
022800     MOVE 'N' TO WS-FOUND-SW.                                     00022800
022900     PERFORM 211-SCAN-ONE-EVENT                                   00022900
023000         VARYING I FROM 1 BY 1 UNTIL I > LK-EVT-COUNT            00023000
023100            OR WS-FOUND.                                          00023100
023200*                                                                 00023200
023300 211-SCAN-ONE-EVENT.                                              00023300
023400     SET EV-IDX TO I.                                             00023400
023500     IF LK-EV-EVENT-ID (EV-IDX) = WK-EVENT-ID                    00023500
023600         AND LK-EV-DELETED-SW (EV-IDX) NOT = 'Y'                 00023600
023700         MOVE 'Y' TO WS-FOUND-SW                                 00023700
023800     END-IF.                                                      00023800
023900*                                                                 00023900
024000 220-DO-REGISTER.                                                 00024000
024100     MOVE 'N' TO WS-FOUND-SW.                                     00024100
024200     PERFORM 221-SCAN-ONE-ATTENDEE                                00024200
024300         VARYING J FROM 1 BY 1                                   00024300
024400         UNTIL J > LK-EV-ATTEND-COUNT (EV-IDX) OR WS-FOUND.       00024400
024500*                                                                 00024500
024600     MOVE LK-EV-EVENT-ID (EV-IDX) TO LK-GEN-ID.                   00024600
024700     MOVE 'Registered' TO LK-STATUS.                             00024700
024800     IF WS-FOUND                                                  00024800
024900         MOVE 'User is already registered.' TO LK-MESSAGE        00024900
025000         GO TO 220-EXIT                                          00025000
025100     END-IF.                                                      00025100
025200*                                                                 00025200
025300     ADD 1 TO LK-EV-ATTEND-COUNT (EV-IDX).                        00025300
025400     MOVE LK-EV-ATTEND-COUNT (EV-IDX) TO WS-ATTENDEE-POS.         00025400
025500     IF WS-ATTENDEE-POS NOT > 100                                00025500
025600         SET J TO WS-ATTENDEE-POS                                00025600
025700         MOVE WK-USER-ID TO LK-EV-ATTENDEE-IDS (EV-IDX J)         00025700
025800     END-IF.                                                      00025800
025900     MOVE 'User registered for event.' TO LK-MESSAGE.            00025900
026000     ADD 1 TO LK-NUM-REG-ADDED.                                  00026000
026100 220-EXIT.                                                        00026100
026200     EXIT.                                                        00026200
026300*                                                                 00026300
026400 221-SCAN-ONE-ATTENDEE.                                           00026400
026500     IF LK-EV-ATTENDEE-IDS (EV-IDX J) = WK-USER-ID                00026500
026600         MOVE 'Y' TO WS-FOUND-SW                                 00026600
026700     END-IF.                                                      00026700
026800*                                                                 00026800
026900 230-DO-UNREGISTER.                                               00026900
027000     MOVE 'N' TO WS-FOUND-SW.                                     00027000
027100     MOVE 0   TO WS-ATTENDEE-POS.                                00027100
027200     PERFORM 231-SCAN-ONE-ATTENDEE-POS                            00027200
027300         VARYING J FROM 1 BY 1                                   00027300
027400         UNTIL J > LK-EV-ATTEND-COUNT (EV-IDX) OR WS-FOUND.       00027400
027500*                                                                 00027500
027600     MOVE LK-EV-EVENT-ID (EV-IDX) TO LK-GEN-ID.                   00027600
027700     MOVE 'Cancelled' TO LK-STATUS.                              00027700
027800     IF WS-NOT-FOUND                                              00027800
027900         MOVE 'User and event were not registered together.'     00027900
028000             TO LK-MESSAGE                                       00028000
028100         GO TO 230-EXIT                                          00028100
028200     END-IF.                                                      00028200
028300*                                                                 00028300
028400     PERFORM 232-SHIFT-ATTENDEES-DOWN                             00028400
028500         VARYING J FROM WS-ATTENDEE-POS BY 1                      00028500
028600         UNTIL J > LK-EV-ATTEND-COUNT (EV-IDX) - 1.               00028600
028700     SUBTRACT 1 FROM LK-EV-ATTEND-COUNT (EV-IDX).                 00028700
028800     MOVE 'User unregistered from event.' TO LK-MESSAGE.         00028800
028900     ADD 1 TO LK-NUM-REG-REMOVED.                                00028900
029000 230-EXIT.                                                        00029000
029100     EXIT.                                                        00029100
029200*                                                                 00029200
029300 231-SCAN-ONE-ATTENDEE-POS.                                       00029300
029400     IF LK-EV-ATTENDEE-IDS (EV-IDX J) = WK-USER-ID                00029400
029500         MOVE 'Y' TO WS-FOUND-SW                                 00029500
029600         MOVE J   TO WS-ATTENDEE-POS                             00029600
029700     END-IF.                                                      00029700
029800*                                                                 00029800
029900 232-SHIFT-ATTENDEES-DOWN.                                        00029900
030000     MOVE LK-EV-ATTENDEE-IDS (EV-IDX J + 1)                       00030000
030100         TO LK-EV-ATTENDEE-IDS (EV-IDX J).                        00030100
030200*                                                                 00030200
030300******************************************************************00030300
030400*    300 - CANCEL EVENT (CANE)                                    00030400
030500******************************************************************00030500
030600 300-CANCEL-EVENT.                                                00030600
030700     IF CF-CANE-EVENT-ID NOT NUMERIC                              00030700
030800         MOVE 'Invalid' TO LK-STATUS                             00030800
030900         MOVE 'Event ID is required.' TO LK-MESSAGE              00030900
031000         GO TO 300-EXIT                                          00031000
031100     END-IF.                                                      00031100
031200*                                                                 00031200
031300     MOVE CF-CANE-EVENT-ID TO WK-EVENT-ID.                        00031300
031400     PERFORM 210-FIND-EVENT.                                      00031400
031500     IF WS-NOT-FOUND                                              00031500
031600         MOVE 'NotFound' TO LK-STATUS                            00031600
031700         MOVE 'Event not found.' TO LK-MESSAGE                   00031700
031800         GO TO 300-EXIT                                          00031800
031900     END-IF.                                                      00031900
032000*                                                                 00032000
032100     STRING 'The event ' DELIMITED BY SIZE                       00032100
032200         LK-EV-EVENT-NAME (EV-IDX) DELIMITED BY SPACE             00032200
032300         ' has been cancelled' DELIMITED BY SIZE                 00032300
032400         INTO WK-NOTIF-MSG.                                       00032400
032500*                                                                 00032500
032600     PERFORM 310-NOTIFY-ONE-ATTENDEE                              00032600
032700         VARYING J FROM 1 BY 1                                   00032700
032800         UNTIL J > LK-EV-ATTEND-COUNT (EV-IDX).                   00032800
032900*                                                                 00032900
033000     PERFORM 320-DELETE-ONE-FEEDBACK                              00033000
033100         VARYING I FROM 1 BY 1 UNTIL I > LK-FBK-COUNT.            00033100
033200*                                                                 00033200
033300     MOVE 'Y' TO LK-EV-DELETED-SW (EV-IDX).                       00033300
033400     MOVE LK-EV-EVENT-ID (EV-IDX) TO LK-GEN-ID.                   00033400
033500     MOVE 'Cancelled' TO LK-STATUS.                               00033500
033600     MOVE 'Event cancelled.' TO LK-MESSAGE.                      00033600
033700     ADD 1 TO LK-NUM-CANCELLED.                                  00033700
033800 300-EXIT.                                                        00033800
033900     EXIT.                                                        00033900
034000*                                                                 00034000
034100 310-NOTIFY-ONE-ATTENDEE.                                         00034100
034200     MOVE LK-EV-ATTENDEE-IDS (EV-IDX J) TO WK-USER-ID.            00034200
034300     MOVE 'N' TO WS-FOUND-SW.                                     00034300
034400     PERFORM 311-SCAN-ONE-NOTIF-INDEX                            00034400
034500         VARYING I FROM 1 BY 1 UNTIL I > LK-NX-COUNT OR WS-FOUND.00034500
034600*                                                                 00034600
034700     IF WS-FOUND AND LK-PN-COUNT < 1000                          00034700
034800         ADD 1 TO LK-NX-LAST-ID (NX-IDX)                         00034800
034900         ADD 1 TO LK-PN-COUNT                                    00034900
035000         SET PN-IDX TO LK-PN-COUNT                               00035000
035100         MOVE LK-NX-LAST-ID (NX-IDX) TO LK-PN-NOTIF-ID (PN-IDX)  00035100
035200         MOVE WK-USER-ID              TO LK-PN-RECIPIENT-ID (PN-IDX)00035200
035300         MOVE 0                       TO LK-PN-PRIORITY (PN-IDX) 00035300
035400         MOVE WK-NOTIF-MSG            TO LK-PN-MESSAGE (PN-IDX)  00035400
035500     END-IF.                                                      00035500
035600*                                                                 00035600
035700 311-SCAN-ONE-NOTIF-INDEX.                                        00035700
035800     SET NX-IDX TO I.                                             00035800
035900     IF LK-NX-USER-ID (NX-IDX) = WK-USER-ID                      00035900
036000         MOVE 'Y' TO WS-FOUND-SW                                 00036000
036100     END-IF.                                                      00036100
036200*                                                                 00036200
036300 320-DELETE-ONE-FEEDBACK.                                         00036300
036400     SET FB-IDX TO I.                                             00036400
036500     IF LK-FB-EVENT-ID (FB-IDX) = WK-EVENT-ID                    00036500
036600         MOVE 'Y' TO LK-FB-DELETED-SW (FB-IDX)                   00036600
036700     END-IF.                                                      00036700
