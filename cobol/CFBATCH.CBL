000100****************************************************************00000100
000200* LICENSED MATERIALS - PROPERTY OF THE UNIVERSITY                00000200
000300* ALL RIGHTS RESERVED                                            00000300
000400****************************************************************00000400
000500 IDENTIFICATION DIVISION.                                        00000500
000600 PROGRAM-ID.    CFBATCH.                                         00000600
000700 AUTHOR.        R J LUTTRELL.                                    00000700
000800 INSTALLATION.  CAMPUS FACILITIES - DATA PROCESSING.             00000800
000900 DATE-WRITTEN.  02/09/94.                                        00000900
001000 DATE-COMPILED.                                                  00001000
001100 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.                00001100
001200****************************************************************00001200
001300*  CFBATCH READS TRANSACTION-FILE AND DRIVES THE FIVE CAMPUS    *00001300
001400*  FACILITIES ENGINES (BOOKING, EVENT, MAINTENANCE, LOGIN AND   *00001400
001500*  NOTIFICATION) AGAINST THE SEVEN MASTER FILES, PRODUCING ONE  *00001500
001600*  RESULT-FILE LINE PER TRANSACTION AND A CONTROL REPORT.       *00001600
001700*                                                                00001700
001800*  EVERY MASTER IS LOADED ENTIRE INTO A WORKING-STORAGE TABLE   *00001800
001900*  AT 050-LOAD-MASTERS AND REWRITTEN ENTIRE AT 950-REWRITE-     *00001900
002000*  MASTERS - THE OLD ONE-FILE-PER-ID DASD SCHEME WAS RETIRED    *00002000
002100*  WHEN THE FACILITIES SYSTEM WAS MOVED OVER TO TAPE IN '94.    *00002100
002200*                                                                00002200
002300*  MAINT LOG                                                     00002300
002400*  ---------------------------------------------------------     00002400
002500*  02/09/94 RJL  ORIGINAL PROGRAM FOR THE FACILITIES BATCH.       00002500
002600*  08/22/95 RJL  ADDED APRB NOTE TEXT TO THE RESULT LINE          00002600
002700*                (REQ FAC-0118).                                 00002700
002800*  03/19/97 RJL  ADDED FEEDBACK-MASTER AND THE END-OF-RUN         00002800
002900*                FEEDBACK SUMMARY CALL TO CFFBSUM                00002900
003000*                (REQ FAC-0103).                                 00003000
003100*  10/02/98 DMK  Y2K REVIEW OF ALL DATE FIELDS - BOOK-DATE,       00003100
003200*                EVENT-DATE AND ALL TIMESTAMPS CONFIRMED FULL    00003200
003300*                4-DIGIT CENTURY, NO WINDOWING LOGIC REQUIRED.    00003300
003400*  11/30/98 DMK  Y2K: ACCEPT CURRENT-DATE FROM DATE CONFIRMED    *00003400
003500*                OPERATING SYSTEM CLOCK RETURNS FULL CENTURY ON  00003500
003600*                THIS HARDWARE; NO CHANGE REQUIRED.              00003600
003700*  05/14/02 CPW  ADDED NOTI BROADCAST DISPATCH AND USER-ID-       00003700
003800*                REGISTER / NOTIFICATION-LOG FILES (REQ FAC-0244)00003800
003900*  11/03/05 CPW  RAISED BOOKING WORKING-SET TABLE FROM 2000 TO    00003900
004000*                5000 ENTRIES (REQ FAC-0301, FALL REGISTRATION). 00004000
004050*  06/18/07 CPW  CFEVENG AND CFNOTEN NO LONGER TAKE NOTIFICATION-00004050
004060*                LOG ON THE CALL - THEY DROP EACH NOTE INTO      00004060
004070*                WS-PENDING-NOTE-TABLE AND CFBATCH WRITES IT     00004070
004080*                (REQ FAC-0317, AUDITOR FLAGGED FILE-ON-CALL).   00004080
004090*  07/02/07 CPW  SAME FIX APPLIED TO CFFBSUM - IT NO LONGER      00004090
004092*                TAKES CONTROL-RPT ON THE CALL, IT BUILDS        00004092
004094*                WS-FBSUM-LINE-TABLE AND CFBATCH WRITES IT       00004094
004096*                (REQ FAC-0317).                                00004096
004097*  08/19/09 CPW  DROPPED NUM-BOOK-ACCEPT/NUM-BOOK-REJECT FROM     00004097
004098*                REPORT-TOTALS, NEVER SET OR PRINTED - THE       00004098
004099*                NUM-BKG-* COUNTERS COVER IT (AUDIT FAC-0301).   00004099
004101*  08/19/09 CPW  951A/951B WERE CARRYING ROOM-MASTER'S OWN       00004101
004103*                BOOKING-IDS/BKG-COUNT STRAIGHT THROUGH ON THE   00004103
004105*                REWRITE, UNFILTERED BY WS-PROC-DATE-8 - A ROOM'S00004105
004107*                LIST NEVER DROPPED A PAST BOOKING AND ITS COUNT 00004107
004109*                JUST GREW.  951A NOW REBUILDS BOTH FROM THE     00004109
004111*                (ALREADY DATE-FILTERED) WS-BK-* WORKING SET     00004111
004113*                (AUDIT FAC-0301).                               00004113
004150****************************************************************00004150
004200 ENVIRONMENT DIVISION.                                           00004200
004300 CONFIGURATION SECTION.                                          00004300
004400 SPECIAL-NAMES.                                                  00004400
004500     C01 IS TOP-OF-FORM.                                         00004500
004600 INPUT-OUTPUT SECTION.                                           00004600
004700 FILE-CONTROL.                                                   00004700
004800     SELECT TRANSACTION-FILE  ASSIGN TO TRANFILE                 00004800
004900         ORGANIZATION IS LINE SEQUENTIAL                         00004900
005000         FILE STATUS  IS WS-TRANFILE-STATUS.                     00005000
005100     SELECT RESULT-FILE       ASSIGN TO RESLFILE                 00005100
005200         ORGANIZATION IS LINE SEQUENTIAL                         00005200
005300         FILE STATUS  IS WS-RESLFILE-STATUS.                     00005300
005400     SELECT ROOM-MASTER       ASSIGN TO ROOMMAST                 00005400
005500         ACCESS IS SEQUENTIAL                                    00005500
005600         FILE STATUS  IS WS-ROOMMAST-STATUS.                     00005600
005700     SELECT BOOKING-MASTER    ASSIGN TO BKGMAST                  00005700
005800         ACCESS IS SEQUENTIAL                                    00005800
005900         FILE STATUS  IS WS-BKGMAST-STATUS.                      00005900
006000     SELECT EVENT-MASTER      ASSIGN TO EVTMAST                  00006000
006100         ACCESS IS SEQUENTIAL                                    00006100
006200         FILE STATUS  IS WS-EVTMAST-STATUS.                      00006200
006300     SELECT FEEDBACK-MASTER   ASSIGN TO FBKMAST                  00006300
006400         ACCESS IS SEQUENTIAL                                    00006400
006500         FILE STATUS  IS WS-FBKMAST-STATUS.                      00006500
006600     SELECT REQUEST-MASTER    ASSIGN TO RQMMAST                  00006600
006700         ACCESS IS SEQUENTIAL                                    00006700
006800         FILE STATUS  IS WS-RQMMAST-STATUS.                      00006800
006900     SELECT CREDENTIALS-FILE  ASSIGN TO CREDFILE                 00006900
007000         ORGANIZATION IS LINE SEQUENTIAL                         00007000
007100         FILE STATUS  IS WS-CREDFILE-STATUS.                     00007100
007200     SELECT USER-ID-REGISTER  ASSIGN TO USERREG                  00007200
007300         ORGANIZATION IS LINE SEQUENTIAL                         00007300
007400         FILE STATUS  IS WS-USERREG-STATUS.                      00007400
007500     SELECT NOTIFICATION-LOG  ASSIGN TO NOTELOG                  00007500
007600         ORGANIZATION IS LINE SEQUENTIAL                         00007600
007700         FILE STATUS  IS WS-NOTELOG-STATUS.                      00007700
007800     SELECT CONTROL-RPT       ASSIGN TO CTLRPT                   00007800
007900         FILE STATUS  IS WS-CTLRPT-STATUS.                       00007900
008000****************************************************************00008000
008100 DATA DIVISION.                                                  00008100
008200 FILE SECTION.                                                   00008200
008300*                                                                00008300
008400 FD  TRANSACTION-FILE                                            00008400
008500     RECORDING MODE IS F.                                        00008500
008600     COPY CFTRNREC.                                              00008600
008700*                                                                00008700
008800 FD  RESULT-FILE                                                 00008800
008900     RECORDING MODE IS F.                                        00008900
009000     COPY CFRSLREC.                                              00009000
009100*                                                                00009100
009200 FD  ROOM-MASTER                                                 00009200
009300     RECORDING MODE IS F.                                        00009300
009400     COPY CFROMREC.                                              00009400
009500*                                                                00009500
009600 FD  BOOKING-MASTER                                              00009600
009700     RECORDING MODE IS F.                                        00009700
009800     COPY CFBKGREC.                                              00009800
009900*                                                                00009900
010000 FD  EVENT-MASTER                                                00010000
010100     RECORDING MODE IS F.                                        00010100
010200     COPY CFEVTREC.                                              00010200
010300*                                                                00010300
010400 FD  FEEDBACK-MASTER                                             00010400
010500     RECORDING MODE IS F.                                        00010500
010600     COPY CFFBKREC.                                              00010600
010700*                                                                00010700
010800 FD  REQUEST-MASTER                                              00010800
010900     RECORDING MODE IS F.                                        00010900
011000     COPY CFMRQREC.                                              00011000
011100*                                                                00011100
011200 FD  CREDENTIALS-FILE                                            00011200
011300     RECORDING MODE IS F.                                        00011300
011400     COPY CFCRDREC.                                              00011400
011500*                                                                00011500
011600 FD  USER-ID-REGISTER                                            00011600
011700     RECORDING MODE IS F.                                        00011700
011800 01  UR-USER-ID-RECORD           PIC X(05).                      00011800
011900*                                                                00011900
012000 FD  NOTIFICATION-LOG                                            00012000
012100     RECORDING MODE IS F.                                        00012100
012200     COPY CFNOTREC.                                              00012200
012300*                                                                00012300
012400 FD  CONTROL-RPT                                                 00012400
012500     RECORDING MODE IS F.                                        00012500
012600 01  RPT-RECORD                  PIC X(132).                     00012600
012700****************************************************************00012700
012800 WORKING-STORAGE SECTION.                                        00012800
012900****************************************************************00012900
013000 01  SYSTEM-DATE-AND-TIME.                                       00013000
013100     05  WS-CURRENT-DATE.                                        00013100
013200         10  WS-CUR-CENTURY      PIC 9(02).                      00013200
013300         10  WS-CUR-YEAR         PIC 9(02).                      00013300
013400         10  WS-CUR-MONTH        PIC 9(02).                      00013400
013500         10  WS-CUR-DAY          PIC 9(02).                      00013500
013510     05  WS-CURRENT-DATE-8 REDEFINES WS-CURRENT-DATE PIC 9(08). 00013510
013600     05  WS-CURRENT-TIME.                                        00013600
013700         10  WS-CUR-HOUR         PIC 9(02).                      00013700
013800         10  WS-CUR-MINUTE       PIC 9(02).                      00013800
013900         10  WS-CUR-SECOND       PIC 9(02).                      00013900
014000         10  WS-CUR-HNDSEC       PIC 9(02).                      00014000
014050     05  WS-CURRENT-TIME-6 REDEFINES WS-CURRENT-TIME PIC 9(08). 00014050
014100     05  WS-PROC-DATE-8          PIC 9(08).                      00014100
014200     05  WS-PROC-TS-14           PIC 9(14).                      00014200
014210     05  WS-PROC-TS-GRP REDEFINES WS-PROC-TS-14.                 00014210
014220         10  WS-PROC-TS-DATE     PIC 9(08).                      00014220
014230         10  WS-PROC-TS-TIME     PIC 9(06).                      00014230
014300*                                                                00014300
014400 01  WS-FILE-STATUSES.                                           00014400
014500     05  WS-TRANFILE-STATUS      PIC X(02) VALUE SPACES.         00014500
014600     05  WS-RESLFILE-STATUS      PIC X(02) VALUE SPACES.         00014600
014700     05  WS-ROOMMAST-STATUS      PIC X(02) VALUE SPACES.         00014700
014800     05  WS-BKGMAST-STATUS       PIC X(02) VALUE SPACES.         00014800
014900     05  WS-EVTMAST-STATUS       PIC X(02) VALUE SPACES.         00014900
015000     05  WS-FBKMAST-STATUS       PIC X(02) VALUE SPACES.         00015000
015100     05  WS-RQMMAST-STATUS       PIC X(02) VALUE SPACES.         00015100
015200     05  WS-CREDFILE-STATUS      PIC X(02) VALUE SPACES.         00015200
015300     05  WS-USERREG-STATUS       PIC X(02) VALUE SPACES.         00015300
015400     05  WS-NOTELOG-STATUS       PIC X(02) VALUE SPACES.         00015400
015500     05  WS-CTLRPT-STATUS        PIC X(02) VALUE SPACES.         00015500
015600*                                                                00015600
015700 01  WS-SWITCHES.                                                00015700
015800     05  WS-TRAN-EOF             PIC X(01) VALUE 'N'.            00015800
015900     05  WS-ROOM-EOF             PIC X(01) VALUE 'N'.            00015900
016000     05  WS-BKG-EOF              PIC X(01) VALUE 'N'.            00016000
016100     05  WS-EVT-EOF              PIC X(01) VALUE 'N'.            00016100
016200     05  WS-FBK-EOF              PIC X(01) VALUE 'N'.            00016200
016300     05  WS-RQM-EOF              PIC X(01) VALUE 'N'.            00016300
016400     05  WS-CRD-EOF              PIC X(01) VALUE 'N'.            00016400
016500     05  WS-USR-EOF              PIC X(01) VALUE 'N'.            00016500
016600*                                                                00016600
016700 01  WS-WORK-FIELDS.                                              00016700
016800     05  I                       PIC 9(04)  COMP.                00016800
016900     05  J                       PIC 9(04)  COMP.                00016900
016950     05  K                       PIC 9(04)  COMP.                00016950
016960     05  WS-RM-NEW-BKG-COUNT     PIC 9(03)  COMP VALUE 0.        00016960
017000     05  WS-FOUND-SW             PIC X(01).                      00017000
017100         88 WS-FOUND             VALUE 'Y'.                      00017100
017200         88 WS-NOT-FOUND         VALUE 'N'.                      00017200
017300*                                                                00017300
017400 01  REPORT-TOTALS.                                               00017400
017500     05  NUM-TRAN-RECS           PIC S9(7) COMP-3 VALUE +0.      00017500
017800     05  NUM-BKG-CREATED         PIC S9(7) COMP-3 VALUE +0.      00017800
017900     05  NUM-BKG-APPROVED        PIC S9(7) COMP-3 VALUE +0.      00017900
018000     05  NUM-BKG-REJECTED        PIC S9(7) COMP-3 VALUE +0.      00018000
018100     05  NUM-BKG-CANCELLED       PIC S9(7) COMP-3 VALUE +0.      00018100
018200     05  NUM-EVT-CREATED         PIC S9(7) COMP-3 VALUE +0.      00018200
018300     05  NUM-EVT-CANCELLED       PIC S9(7) COMP-3 VALUE +0.      00018300
018400     05  NUM-REG-ADDED           PIC S9(7) COMP-3 VALUE +0.      00018400
018500     05  NUM-REG-REMOVED         PIC S9(7) COMP-3 VALUE +0.      00018500
018600     05  NUM-MR-CREATED          PIC S9(7) COMP-3 VALUE +0.      00018600
018700     05  NUM-MR-UPDATED          PIC S9(7) COMP-3 VALUE +0.      00018700
018800     05  NUM-NOTES-WRITTEN       PIC S9(7) COMP-3 VALUE +0.      00018800
018900     05  NUM-LOGIN-OK            PIC S9(7) COMP-3 VALUE +0.      00018900
019000     05  NUM-LOGIN-UNAUTH        PIC S9(7) COMP-3 VALUE +0.      00019000
019100     05  NUM-TRAN-INVALID        PIC S9(7) COMP-3 VALUE +0.      00019100
019200*                                                                00019200
019300****************************************************************00019300
019400*    ROOM WORKING-SET - ONE ENTRY PER ROOM, LOADED FROM          00019400
019500*    ROOM-MASTER AND REWRITTEN AT END OF RUN.                    00019500
019600****************************************************************00019600
019700 01  WS-ROOM-TABLE.                                               00019700
019800     05  WS-ROOM-COUNT           PIC 9(04)  COMP VALUE 0.        00019800
019900     05  WS-ROOM-ENTRY OCCURS 500 TIMES                          00019900
020000                       INDEXED BY RM-IDX.                        00020000
020100         10  WS-RM-ID            PIC 9(05).                      00020100
020200         10  WS-RM-CAPACITY      PIC 9(04).                      00020200
020300         10  WS-RM-LAST-BKG-ID   PIC 9(05).                      00020300
020400         10  WS-RM-BKG-COUNT     PIC 9(03).                      00020400
020500         10  WS-RM-BOOKING-IDS   PIC 9(05) OCCURS 100 TIMES.     00020500
020600         10  WS-RM-FILLER        PIC X(40).                      00020600
020700*                                                                00020700
020800****************************************************************00020800
020900*    BOOKING WORKING SET - BOUNDED WINDOW, RAISED TO 5000 PER    *00020900
021000*    REQ FAC-0301.  CFBKENG IS HANDED THIS WHOLE TABLE BY        *00021000
021100*    REFERENCE ON EVERY CALL - IT NEVER OPENS BOOKING-MASTER.    *00021100
021200****************************************************************00021200
021300 01  WS-BOOKING-TABLE.                                            00021300
021400     05  WS-BKG-COUNT            PIC 9(04)  COMP VALUE 0.        00021400
021500     05  WS-BOOKING-ENTRY OCCURS 5000 TIMES                      00021500
021600                          INDEXED BY BK-IDX.                      00021600
021700         10  WS-BK-BOOKING-ID    PIC 9(05).                      00021700
021800         10  WS-BK-ROOM-ID       PIC 9(05).                      00021800
021900         10  WS-BK-USER-ID       PIC 9(05).                      00021900
022000         10  WS-BK-BOOK-DATE     PIC 9(08).                      00022000
022100         10  WS-BK-START-TIME    PIC 9(04).                      00022100
022200         10  WS-BK-END-TIME      PIC 9(04).                      00022200
022300         10  WS-BK-STATUS        PIC X(09).                      00022300
022400*                                                                00022400
022500****************************************************************00022500
022600*    EVENT WORKING SET.  WS-EV-DELETED-SW IS 'Y' WHEN CANE HAS   *00022600
022700*    REMOVED THE EVENT - THE ROW IS SKIPPED ON REWRITE RATHER    *00022700
022800*    THAN PHYSICALLY COMPRESSED OUT OF THE TABLE MID-RUN.        *00022800
022900****************************************************************00022900
023000 01  WS-EVENT-TABLE.                                              00023000
023100     05  WS-EVT-COUNT            PIC 9(04)  COMP VALUE 0.        00023100
023200     05  WS-EVENT-ENTRY OCCURS 500 TIMES                         00023200
023300                        INDEXED BY EV-IDX.                       00023300
023400         10  WS-EV-EVENT-ID      PIC 9(05).                      00023400
023500         10  WS-EV-LAST-FB-ID    PIC 9(05).                      00023500
023600         10  WS-EV-ORGANIZER-ID  PIC 9(05).                      00023600
023700         10  WS-EV-EVENT-NAME    PIC X(40).                      00023700
023800         10  WS-EV-EVENT-DESC    PIC X(80).                      00023800
023900         10  WS-EV-ROOM-ID       PIC 9(05).                      00023900
024000         10  WS-EV-EVENT-DATE    PIC 9(08).                      00024000
024100         10  WS-EV-START-TIME    PIC 9(04).                      00024100
024200         10  WS-EV-END-TIME      PIC 9(04).                      00024200
024300         10  WS-EV-ATTEND-COUNT  PIC 9(03).                      00024300
024400         10  WS-EV-ATTENDEE-IDS  PIC 9(05) OCCURS 100 TIMES.     00024400
024500         10  WS-EV-FEEDBK-COUNT  PIC 9(03).                      00024500
024600         10  WS-EV-FEEDBACK-IDS  PIC 9(05) OCCURS 50 TIMES.      00024600
024700         10  WS-EV-DELETED-SW    PIC X(01).                      00024700
024800*                                                                00024800
024900****************************************************************00024900
025000*    FEEDBACK WORKING SET.                                       00025000
025100****************************************************************00025100
025200 01  WS-FEEDBACK-TABLE.                                           00025200
025300     05  WS-FBK-COUNT            PIC 9(04)  COMP VALUE 0.        00025300
025400     05  WS-FEEDBACK-ENTRY OCCURS 2000 TIMES                     00025400
025500                           INDEXED BY FB-IDX.                    00025500
025600         10  WS-FB-EVENT-ID      PIC 9(05).                      00025600
025700         10  WS-FB-FEEDBACK-ID   PIC 9(05).                      00025700
025800         10  WS-FB-USER-ID       PIC 9(05).                      00025800
025900         10  WS-FB-MESSAGE       PIC X(80).                      00025900
026000         10  WS-FB-CATEGORY      PIC X(20).                      00026000
026100         10  WS-FB-RATING        PIC 9V9.                        00026100
026200         10  WS-FB-FB-DATE       PIC 9(08).                      00026200
026300         10  WS-FB-DELETED-SW    PIC X(01).                      00026300
026400*                                                                00026400
026500****************************************************************00026500
026600*    MAINTENANCE REQUEST WORKING SET.                            *00026600
026700****************************************************************00026700
026800 01  WS-REQUEST-TABLE.                                            00026800
026900     05  WS-RQM-COUNT            PIC 9(04)  COMP VALUE 0.        00026900
027000     05  WS-REQUEST-ENTRY OCCURS 1000 TIMES                      00027000
027100                           INDEXED BY RQ-IDX.                    00027100
027200         10  WS-RQ-REQUEST-ID    PIC 9(05).                      00027200
027300         10  WS-RQ-USER-ID       PIC 9(05).                      00027300
027400         10  WS-RQ-DESCRIPTION   PIC X(80).                      00027400
027500         10  WS-RQ-TIMESTAMP     PIC 9(14).                      00027500
027600         10  WS-RQ-STATUS        PIC X(11).                      00027600
027700         10  WS-RQ-COMMENTS      PIC X(80).                      00027700
027800*                                                                00027800
027900****************************************************************00027900
028000*    CREDENTIALS WORKING SET - READ ONCE, NEVER REWRITTEN.       *00028000
028100****************************************************************00028100
028200 01  WS-CREDENTIAL-TABLE.                                         00028200
028300     05  WS-CRD-COUNT            PIC 9(04)  COMP VALUE 0.        00028300
028400     05  WS-CREDENTIAL-ENTRY OCCURS 500 TIMES                    00028400
028500                              INDEXED BY CR-IDX.                 00028500
028600         10  WS-CR-USER-ID       PIC 9(05).                      00028600
028700         10  WS-CR-EMAIL         PIC X(40).                      00028700
028800         10  WS-CR-PASSWORD      PIC X(20).                      00028800
028900         10  WS-CR-ROLE          PIC X(16).                      00028900
029000         10  WS-CR-NAME          PIC X(30).                      00029000
029100*                                                                00029100
029200****************************************************************00029200
029300*    USER-ID-REGISTER AND ITS NOTIFICATION-STORE INDEX.  THE     *00029300
029400*    SOURCE KEPT ONE NOTIFICATION FILE PER USER - WS-NX-LAST-ID  *00029400
029500*    STANDS IN FOR THAT FILE'S HIGH-WATER MARK.                  *00029500
029600****************************************************************00029600
029700 01  WS-USERID-TABLE.                                             00029700
029800     05  WS-USR-COUNT            PIC 9(04)  COMP VALUE 0.        00029800
029900     05  WS-USERID-ENTRY OCCURS 1000 TIMES                       00029900
030000                          INDEXED BY UR-IDX.                     00030000
030100         10  WS-UR-USER-ID       PIC 9(05).                      00030100
030200*                                                                00030200
030300 01  WS-NOTIF-INDEX-TABLE.                                        00030300
030400     05  WS-NX-COUNT             PIC 9(04)  COMP VALUE 0.        00030400
030500     05  WS-NOTIF-INDEX-ENTRY OCCURS 1000 TIMES                  00030500
030600                               INDEXED BY NX-IDX.                00030600
030700         10  WS-NX-USER-ID       PIC 9(05).                      00030700
030800         10  WS-NX-LAST-ID       PIC 9(05).                      00030800
030900*                                                                00030900
030910****************************************************************00030910
030920*    PENDING-NOTE TABLE - CFEVENG (CANE FAN-OUT) AND CFNOTEN     *00030920
030930*    (NOTI BROADCAST) NEVER TOUCH NOTIFICATION-LOG THEMSELVES -  *00030930
030940*    THEY DROP EACH NOTIFICATION THEY BUILD INTO THIS TABLE AND  *00030940
030950*    HAND IT BACK; CFBATCH IS THE ONLY PARAGRAPH THAT OPENS OR   *00030950
030960*    WRITES THE FILE (REQ FAC-0244).                             *00030960
030970****************************************************************00030970
030980 01  WS-PENDING-NOTE-TABLE.                                       00030980
030990     05  WS-PN-COUNT             PIC 9(04)  COMP VALUE 0.        00030990
031000     05  WS-PENDING-NOTE-ENTRY OCCURS 1000 TIMES                 00031000
031010                             INDEXED BY PN-IDX.                   00031010
031020         10  WS-PN-NOTIF-ID      PIC 9(05).                      00031020
031030         10  WS-PN-RECIPIENT-ID  PIC 9(05).                      00031030
031040         10  WS-PN-PRIORITY      PIC 9(01).                      00031040
031050         10  WS-PN-MESSAGE       PIC X(80).                      00031050
031060*                                                                00031060
031070****************************************************************00031070
031075*    FEEDBACK SUMMARY LINE TABLE - CFFBSUM BUILDS THE PRINT      *00031075
031080*    LINES (LISTING PLUS SENTIMENT SUMMARY) AND HANDS THEM BACK  *00031080
031085*    HERE; IT NEVER OPENS OR WRITES CONTROL-RPT ITSELF (SAME     *00031085
031090*    FILE-ON-CALL FIX AS WS-PENDING-NOTE-TABLE, REQ FAC-0244).   *00031090
031095****************************************************************00031095
031096 01  WS-FBSUM-LINE-TABLE.                                         00031096
031097     05  WS-FBL-COUNT            PIC 9(04)  COMP VALUE 0.        00031097
031098     05  WS-FBL-ENTRY            PIC X(132) OCCURS 2020 TIMES    00031098
031099                                 INDEXED BY FL-IDX.              00031099
031100****************************************************************00031100
031200*    LINKAGE AREAS PASSED TO THE ENGINES - DEFINED HERE SO THE   *00031200
031300*    CALL STATEMENTS CAN PASS THEM BY REFERENCE DIRECTLY.        *00031300
031400****************************************************************00031400
031450 01  WS-RESULT-WORK.                                              00031450
031500     05  WK-STATUS               PIC X(12).                      00031500
031600     05  WK-GEN-ID               PIC 9(05).                      00031600
031700     05  WK-MESSAGE              PIC X(60).                      00031700
031800*                                                                00031800
031900 01  WS-REPORT-LINES.                                             00031900
032000     05  RPT-HEADER1.                                             00032000
032100         10  FILLER              PIC X(38)                      00032100
032200             VALUE 'CAMPUS FACILITIES BATCH CONTROL REPORT'.     00032200
032300         10  FILLER              PIC X(07) VALUE ' DATE: '.      00032300
032400         10  RPT-MM              PIC 99.                         00032400
032500         10  FILLER              PIC X(01) VALUE '/'.            00032500
032600         10  RPT-DD              PIC 99.                         00032600
032700         10  FILLER              PIC X(01) VALUE '/'.            00032700
032800         10  RPT-YY              PIC 99.                         00032800
032900         10  FILLER              PIC X(78) VALUE SPACES.         00032900
033000     05  RPT-DETAIL-LINE.                                         00033000
033100         10  FILLER              PIC X(04) VALUE SPACES.         00033100
033200         10  RPT-DT-CODE         PIC X(04).                      00033200
033300         10  FILLER              PIC X(02) VALUE SPACES.         00033300
033400         10  RPT-DT-STATUS       PIC X(12).                      00033400
033500         10  FILLER              PIC X(02) VALUE SPACES.         00033500
033600         10  RPT-DT-GEN-ID       PIC ZZZZ9.                      00033600
033700         10  FILLER              PIC X(02) VALUE SPACES.         00033700
033800         10  RPT-DT-MESSAGE      PIC X(60).                      00033800
033900         10  FILLER              PIC X(41) VALUE SPACES.         00033900
034000     05  RPT-STATS-HDR.                                           00034000
034100         10  FILLER              PIC X(26)                      00034100
034200             VALUE 'TRANSACTION TOTALS:       '.                00034200
034300         10  FILLER              PIC X(106) VALUE SPACES.        00034300
034400     05  RPT-STATS-DETAIL.                                        00034400
034500         10  RPT-ST-LABEL        PIC X(28).                      00034500
034600         10  RPT-ST-COUNT        PIC ZZZ,ZZ9.                    00034600
034700         10  FILLER              PIC X(97) VALUE SPACES.         00034700
034800     05  RPT-END-LINE.                                            00034800
034900         10  FILLER              PIC X(15)                      00034900
035000             VALUE 'END OF BATCH - '.                            00035000
035100         10  RPT-END-COUNT       PIC ZZZ,ZZ9.                    00035100
035200         10  FILLER              PIC X(22)                      00035200
035300             VALUE ' TRANSACTIONS PROCESS'.                      00035300
035400         10  FILLER              PIC X(03) VALUE 'ED.'.          00035400
035500         10  FILLER              PIC X(77) VALUE SPACES.         00035500
035600****************************************************************00035600
035700 PROCEDURE DIVISION.                                              00035700
036000****************************************************************00036000
036100 000-MAIN.                                                        00036100
036200     ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD.                   00036200
036300     ACCEPT WS-CURRENT-TIME FROM TIME.                            00036300
036400     MOVE WS-CURRENT-DATE-8 TO WS-PROC-DATE-8.                    00036400
036600     STRING WS-PROC-DATE-8 WS-CUR-HOUR WS-CUR-MINUTE              00036600
036700         WS-CUR-SECOND DELIMITED BY SIZE INTO WS-PROC-TS-14.      00036700
036800*                                                                00036800
036900     PERFORM 700-OPEN-FILES.                                     00036900
037000     PERFORM 050-LOAD-MASTERS.                                   00037000
037100     PERFORM 800-INIT-REPORT.                                    00037100
037200*                                                                00037200
037300     PERFORM 710-READ-TRAN-FILE.                                 00037300
037400     PERFORM 100-PROCESS-TRANSACTIONS                            00037400
037500         UNTIL WS-TRAN-EOF = 'Y'.                                00037500
037600*                                                                00037600
037700     PERFORM 950-REWRITE-MASTERS.                                00037700
037800     PERFORM 850-REPORT-TRAN-STATS.                              00037800
037900     PERFORM 860-REPORT-FEEDBACK.                                00037900
038000     PERFORM 890-REPORT-END.                                     00038000
038100     PERFORM 790-CLOSE-FILES.                                    00038100
038200*                                                                00038200
038300     GOBACK.                                                     00038300
038400*                                                                00038400
038500 100-PROCESS-TRANSACTIONS.                                       00038500
038600     COMPUTE NUM-TRAN-RECS = NUM-TRAN-RECS + 1.                  00038600
038700     MOVE SPACES TO WK-STATUS.                                   00038700
038800     MOVE 0      TO WK-GEN-ID.                                   00038800
038900     MOVE SPACES TO WK-MESSAGE.                                  00038900
039000*                                                                00039000
039100     EVALUATE CF-TRAN-CODE                                       00039100
039200        WHEN 'BOOK'                                              00039200
039300        WHEN 'CANB'                                              00039300
039400        WHEN 'APRB'                                              00039400
039500            PERFORM 110-CALL-BOOKING-ENGINE                      00039500
039600        WHEN 'SCHE'                                              00039600
039700        WHEN 'REGE'                                              00039700
039800        WHEN 'CANE'                                              00039800
039900            PERFORM 120-CALL-EVENT-ENGINE                        00039900
040000        WHEN 'MREQ'                                              00040000
040100        WHEN 'MVEW'                                              00040100
040200        WHEN 'MUPD'                                              00040200
040300            PERFORM 130-CALL-MAINT-ENGINE                        00040300
040400        WHEN 'LOGN'                                              00040400
040500            PERFORM 140-CALL-AUTH-VALIDATOR                      00040500
040600        WHEN 'NOTI'                                              00040600
040700            PERFORM 150-CALL-NOTIFICATION-ENGINE                 00040700
040800        WHEN OTHER                                               00040800
040900            MOVE 'Invalid'    TO WK-STATUS                       00040900
041000            MOVE 'Unrecognized transaction code.' TO WK-MESSAGE  00041000
041100            ADD 1 TO NUM-TRAN-INVALID                            00041100
041200     END-EVALUATE.                                               00041200
041300*                                                                00041300
041400     PERFORM 830-WRITE-RESULT.                                   00041400
041500     PERFORM 710-READ-TRAN-FILE.                                 00041500
041600*                                                                00041600
041700 110-CALL-BOOKING-ENGINE.                                         00041700
041800     CALL 'CFBKENG' USING CF-TRAN-RECORD                         00041800
041900                          WS-ROOM-TABLE                          00041900
042000                          WS-BOOKING-TABLE                       00042000
042100                          WS-PROC-DATE-8                         00042100
042200                          WK-STATUS  WK-GEN-ID  WK-MESSAGE        00042200
042300                          NUM-BKG-CREATED   NUM-BKG-APPROVED     00042300
042400                          NUM-BKG-REJECTED  NUM-BKG-CANCELLED.   00042400
042500*                                                                00042500
042600 120-CALL-EVENT-ENGINE.                                          00042600
042700     CALL 'CFEVENG' USING CF-TRAN-RECORD                         00042700
042800                          WS-EVENT-TABLE                        00042800
042900                          WS-FEEDBACK-TABLE                     00042900
043000                          WS-NOTIF-INDEX-TABLE                  00043000
043010                          WS-PENDING-NOTE-TABLE                 00043010
043200                          WK-STATUS  WK-GEN-ID  WK-MESSAGE        00043200
043400                          NUM-EVT-CREATED  NUM-EVT-CANCELLED     00043400
043500                          NUM-REG-ADDED    NUM-REG-REMOVED.      00043500
043510     PERFORM 160-WRITE-PENDING-NOTES.                            00043510
043700*                                                                00043700
043800 130-CALL-MAINT-ENGINE.                                          00043800
043900     CALL 'CFMNENG' USING CF-TRAN-RECORD                         00043900
044000                          WS-REQUEST-TABLE                      00044000
044100                          WS-PROC-TS-14                          00044100
044200                          WK-STATUS  WK-GEN-ID  WK-MESSAGE        00044200
044300                          NUM-MR-CREATED  NUM-MR-UPDATED.        00044300
044400*                                                                00044400
044500 140-CALL-AUTH-VALIDATOR.                                        00044500
044600     CALL 'CFAUTHV' USING CF-TRAN-RECORD                         00044600
044700                          WS-CREDENTIAL-TABLE                   00044700
044800                          WK-STATUS  WK-GEN-ID  WK-MESSAGE        00044800
044900                          NUM-LOGIN-OK  NUM-LOGIN-UNAUTH.        00044900
045000*                                                                00045000
045100 150-CALL-NOTIFICATION-ENGINE.                                   00045100
045200     CALL 'CFNOTEN' USING CF-TRAN-RECORD                         00045200
045300                          WS-USERID-TABLE                       00045300
045400                          WS-NOTIF-INDEX-TABLE                  00045400
045410                          WS-PENDING-NOTE-TABLE                 00045410
045700                          WK-STATUS  WK-GEN-ID  WK-MESSAGE.       00045700
045710     PERFORM 160-WRITE-PENDING-NOTES.                            00045710
045900*                                                                00045900
045901 160-WRITE-PENDING-NOTES.                                        00045901
045902     IF WS-PN-COUNT > 0                                           00045902
045903         PERFORM 160A-WRITE-ONE-PENDING-NOTE                      00045903
045904             VARYING I FROM 1 BY 1 UNTIL I > WS-PN-COUNT          00045904
045905     END-IF.                                                      00045905
045906     MOVE 0 TO WS-PN-COUNT.                                       00045906
045907*                                                                 00045907
045908 160A-WRITE-ONE-PENDING-NOTE.                                     00045908
045909     SET PN-IDX TO I.                                             00045909
045910     MOVE SPACES                      TO CF-NOTIFICATION-RECORD. 00045910
045911     MOVE WS-PN-NOTIF-ID (PN-IDX)     TO CF-NOT-NOTIFICATION-ID. 00045911
045912     MOVE WS-PN-RECIPIENT-ID (PN-IDX) TO CF-NOT-RECIPIENT-ID.    00045912
045913     MOVE WS-PN-PRIORITY (PN-IDX)     TO CF-NOT-PRIORITY.        00045913
045914     MOVE WS-PN-MESSAGE (PN-IDX)      TO CF-NOT-MESSAGE.         00045914
045915     MOVE WS-PROC-TS-14                TO CF-NOT-NOTIF-TIME.     00045915
045916     WRITE CF-NOTIFICATION-RECORD.                               00045916
045917     ADD 1 TO NUM-NOTES-WRITTEN.                                  00045917
045918*                                                                 00045918
046000 050-LOAD-MASTERS.                                                00046000
046100     PERFORM 051-LOAD-ROOMS.                                     00046100
046200     PERFORM 052-LOAD-BOOKINGS.                                  00046200
046300     PERFORM 053-LOAD-EVENTS.                                    00046300
046400     PERFORM 054-LOAD-FEEDBACK.                                  00046400
046500     PERFORM 055-LOAD-REQUESTS.                                  00046500
046600     PERFORM 056-LOAD-CREDENTIALS.                                00046600
046700     PERFORM 057-LOAD-USERIDS.                                   00046700
046800*                                                                00046800
046900 051-LOAD-ROOMS.                                                  00046900
047000     READ ROOM-MASTER AT END MOVE 'Y' TO WS-ROOM-EOF.            00047000
047100     PERFORM 051A-LOAD-ONE-ROOM UNTIL WS-ROOM-EOF = 'Y'.         00047100
047200*                                                                00047200
047300 051A-LOAD-ONE-ROOM.                                             00047300
047400     ADD 1 TO WS-ROOM-COUNT.                                     00047400
047500     SET RM-IDX TO WS-ROOM-COUNT.                                00047500
047600     MOVE CF-ROOM-ID          TO WS-RM-ID (RM-IDX).              00047600
047700     MOVE CF-ROOM-CAPACITY    TO WS-RM-CAPACITY (RM-IDX).        00047700
047800     MOVE CF-ROOM-LAST-BKG-ID TO WS-RM-LAST-BKG-ID (RM-IDX).     00047800
047900     MOVE CF-ROOM-BKG-COUNT   TO WS-RM-BKG-COUNT (RM-IDX).       00047900
048000     MOVE CF-ROOM-FILLER      TO WS-RM-FILLER (RM-IDX).          00048000
048100     PERFORM 051B-LOAD-ONE-ROOM-BKGID                            00048100
048200         VARYING J FROM 1 BY 1 UNTIL J > 100.                     00048200
048300     READ ROOM-MASTER AT END MOVE 'Y' TO WS-ROOM-EOF.             00048300
048400*                                                                00048400
048500 051B-LOAD-ONE-ROOM-BKGID.                                        00048500
048600     MOVE CF-ROOM-BOOKING-IDS (J) TO WS-RM-BOOKING-IDS (RM-IDX J)00048600
048700*                                                                00048700
048800 052-LOAD-BOOKINGS.                                               00048800
048900     READ BOOKING-MASTER AT END MOVE 'Y' TO WS-BKG-EOF.          00048900
049000     PERFORM 052A-LOAD-ONE-BOOKING UNTIL WS-BKG-EOF = 'Y'.       00049000
049100*                                                                00049100
049200 052A-LOAD-ONE-BOOKING.                                          00049200
049300     IF CF-BKG-BOOK-DATE NOT < WS-PROC-DATE-8                     00049300
049400         ADD 1 TO WS-BKG-COUNT                                    00049400
049500         SET BK-IDX TO WS-BKG-COUNT                              00049500
049600         MOVE CF-BKG-BOOKING-ID TO WS-BK-BOOKING-ID (BK-IDX)     00049600
049700         MOVE CF-BKG-ROOM-ID    TO WS-BK-ROOM-ID (BK-IDX)        00049700
049800         MOVE CF-BKG-USER-ID    TO WS-BK-USER-ID (BK-IDX)        00049800
049900         MOVE CF-BKG-BOOK-DATE  TO WS-BK-BOOK-DATE (BK-IDX)      00049900
050000         MOVE CF-BKG-START-TIME TO WS-BK-START-TIME (BK-IDX)    00050000
050100         MOVE CF-BKG-END-TIME   TO WS-BK-END-TIME (BK-IDX)      00050100
050200         MOVE CF-BKG-STATUS     TO WS-BK-STATUS (BK-IDX)        00050200
050300     END-IF.                                                     00050300
050400     READ BOOKING-MASTER AT END MOVE 'Y' TO WS-BKG-EOF.           00050400
050500*                                                                00050500
050600 053-LOAD-EVENTS.                                                 00050600
050700     READ EVENT-MASTER AT END MOVE 'Y' TO WS-EVT-EOF.            00050700
050800     PERFORM 053A-LOAD-ONE-EVENT UNTIL WS-EVT-EOF = 'Y'.         00050800
050900*                                                                00050900
051000 053A-LOAD-ONE-EVENT.                                             00051000
051100     ADD 1 TO WS-EVT-COUNT.                                      00051100
051200     SET EV-IDX TO WS-EVT-COUNT.                                 00051200
051300     MOVE CF-EVT-EVENT-ID    TO WS-EV-EVENT-ID (EV-IDX).         00051300
051400     MOVE CF-EVT-LAST-FB-ID  TO WS-EV-LAST-FB-ID (EV-IDX).       00051400
051500     MOVE CF-EVT-ORGANIZER-ID TO WS-EV-ORGANIZER-ID (EV-IDX).    00051500
051600     MOVE CF-EVT-EVENT-NAME  TO WS-EV-EVENT-NAME (EV-IDX).       00051600
051700     MOVE CF-EVT-EVENT-DESC  TO WS-EV-EVENT-DESC (EV-IDX).       00051700
051800     MOVE CF-EVT-ROOM-ID     TO WS-EV-ROOM-ID (EV-IDX).          00051800
051900     MOVE CF-EVT-EVENT-DATE  TO WS-EV-EVENT-DATE (EV-IDX).       00051900
052000     MOVE CF-EVT-START-TIME  TO WS-EV-START-TIME (EV-IDX).      00052000
052100     MOVE CF-EVT-END-TIME    TO WS-EV-END-TIME (EV-IDX).        00052100
052200     MOVE CF-EVT-ATTEND-COUNT TO WS-EV-ATTEND-COUNT (EV-IDX).   00052200
052300     MOVE CF-EVT-FEEDBK-COUNT TO WS-EV-FEEDBK-COUNT (EV-IDX).   00052300
052400     MOVE 'N'                TO WS-EV-DELETED-SW (EV-IDX).      00052400
052500     PERFORM 053B-LOAD-ONE-EVT-ATTENDEE                          00052500
052600         VARYING J FROM 1 BY 1 UNTIL J > 100.                     00052600
052700     PERFORM 053C-LOAD-ONE-EVT-FEEDBID                           00052700
052800         VARYING J FROM 1 BY 1 UNTIL J > 50.                      00052800
052900     READ EVENT-MASTER AT END MOVE 'Y' TO WS-EVT-EOF.             00052900
053000*                                                                00053000
053100 053B-LOAD-ONE-EVT-ATTENDEE.                                      00053100
053200     MOVE CF-EVT-ATTENDEE-IDS (J)                                 00053200
053300         TO WS-EV-ATTENDEE-IDS (EV-IDX J).                       00053300
053400*                                                                00053400
053500 053C-LOAD-ONE-EVT-FEEDBID.                                       00053500
053600     MOVE CF-EVT-FEEDBACK-IDS (J)                                 00053600
053700         TO WS-EV-FEEDBACK-IDS (EV-IDX J).                       00053700
053800*                                                                00053800
053900 054-LOAD-FEEDBACK.                                               00053900
054000     READ FEEDBACK-MASTER AT END MOVE 'Y' TO WS-FBK-EOF.         00054000
054100     PERFORM 054A-LOAD-ONE-FEEDBACK UNTIL WS-FBK-EOF = 'Y'.      00054100
054200*                                                                00054200
054300 054A-LOAD-ONE-FEEDBACK.                                          00054300
054400     ADD 1 TO WS-FBK-COUNT.                                      00054400
054500     SET FB-IDX TO WS-FBK-COUNT.                                 00054500
054600     MOVE CF-FBK-EVENT-ID    TO WS-FB-EVENT-ID (FB-IDX).         00054600
054700     MOVE CF-FBK-FEEDBACK-ID TO WS-FB-FEEDBACK-ID (FB-IDX).      00054700
054800     MOVE CF-FBK-USER-ID     TO WS-FB-USER-ID (FB-IDX).          00054800
054900     MOVE CF-FBK-MESSAGE     TO WS-FB-MESSAGE (FB-IDX).          00054900
055000     MOVE CF-FBK-CATEGORY    TO WS-FB-CATEGORY (FB-IDX).         00055000
055100     MOVE CF-FBK-RATING      TO WS-FB-RATING (FB-IDX).           00055100
055200     MOVE CF-FBK-FB-DATE     TO WS-FB-FB-DATE (FB-IDX).          00055200
055300     MOVE 'N'                TO WS-FB-DELETED-SW (FB-IDX).       00055300
055400     READ FEEDBACK-MASTER AT END MOVE 'Y' TO WS-FBK-EOF.          00055400
055500*                                                                00055500
055600 055-LOAD-REQUESTS.                                               00055600
055700     READ REQUEST-MASTER AT END MOVE 'Y' TO WS-RQM-EOF.          00055700
055800     PERFORM 055A-LOAD-ONE-REQUEST UNTIL WS-RQM-EOF = 'Y'.       00055800
055900*                                                                00055900
056000 055A-LOAD-ONE-REQUEST.                                           00056000
056100     ADD 1 TO WS-RQM-COUNT.                                      00056100
056200     SET RQ-IDX TO WS-RQM-COUNT.                                 00056200
056300     MOVE CF-MRQ-REQUEST-ID  TO WS-RQ-REQUEST-ID (RQ-IDX).       00056300
056400     MOVE CF-MRQ-USER-ID     TO WS-RQ-USER-ID (RQ-IDX).          00056400
056500     MOVE CF-MRQ-DESCRIPTION TO WS-RQ-DESCRIPTION (RQ-IDX).      00056500
056600     MOVE CF-MRQ-TIMESTAMP   TO WS-RQ-TIMESTAMP (RQ-IDX).        00056600
056700     MOVE CF-MRQ-STATUS      TO WS-RQ-STATUS (RQ-IDX).           00056700
056800     MOVE CF-MRQ-COMMENTS    TO WS-RQ-COMMENTS (RQ-IDX).         00056800
056900     READ REQUEST-MASTER AT END MOVE 'Y' TO WS-RQM-EOF.           00056900
057000*                                                                00057000
057100 056-LOAD-CREDENTIALS.                                            00057100
057200     READ CREDENTIALS-FILE AT END MOVE 'Y' TO WS-CRD-EOF.        00057200
057300     PERFORM 056A-LOAD-ONE-CREDENTIAL UNTIL WS-CRD-EOF = 'Y'.    00057300
057400*                                                                00057400
057500 056A-LOAD-ONE-CREDENTIAL.                                        00057500
057600     ADD 1 TO WS-CRD-COUNT.                                      00057600
057700     SET CR-IDX TO WS-CRD-COUNT.                                 00057700
057800     MOVE CF-CRD-USER-ID     TO WS-CR-USER-ID (CR-IDX).          00057800
057900     MOVE CF-CRD-EMAIL       TO WS-CR-EMAIL (CR-IDX).            00057900
058000     MOVE CF-CRD-PASSWORD    TO WS-CR-PASSWORD (CR-IDX).         00058000
058100     MOVE CF-CRD-ROLE        TO WS-CR-ROLE (CR-IDX).             00058100
058200     MOVE CF-CRD-NAME        TO WS-CR-NAME (CR-IDX).             00058200
058300     READ CREDENTIALS-FILE AT END MOVE 'Y' TO WS-CRD-EOF.         00058300
058400*                                                                00058400
058500 057-LOAD-USERIDS.                                                00058500
058600     READ USER-ID-REGISTER AT END MOVE 'Y' TO WS-USR-EOF.        00058600
058700     PERFORM 057A-LOAD-ONE-USERID UNTIL WS-USR-EOF = 'Y'.        00058700
058800*                                                                00058800
058900 057A-LOAD-ONE-USERID.                                            00058900
059000     ADD 1 TO WS-USR-COUNT.                                      00059000
059100     SET UR-IDX TO WS-USR-COUNT.                                 00059100
059200     MOVE UR-USER-ID-RECORD  TO WS-UR-USER-ID (UR-IDX).          00059200
059300     READ USER-ID-REGISTER AT END MOVE 'Y' TO WS-USR-EOF.         00059300
059400*                                                                00059400
059500 700-OPEN-FILES.                                                  00059500
059600     OPEN INPUT  TRANSACTION-FILE  ROOM-MASTER  BOOKING-MASTER   00059600
059700                 EVENT-MASTER  FEEDBACK-MASTER  REQUEST-MASTER   00059700
059800                 CREDENTIALS-FILE  USER-ID-REGISTER.             00059800
059900     OPEN OUTPUT RESULT-FILE  CONTROL-RPT.                       00059900
060000     OPEN EXTEND NOTIFICATION-LOG.                               00060000
060100     IF WS-NOTELOG-STATUS = '05' OR WS-NOTELOG-STATUS = '35'      00060100
060200         OPEN OUTPUT NOTIFICATION-LOG                            00060200
060300     END-IF.                                                     00060300
060400*                                                                00060400
060500 710-READ-TRAN-FILE.                                             00060500
060600     READ TRANSACTION-FILE AT END MOVE 'Y' TO WS-TRAN-EOF.       00060600
060700*                                                                00060700
060800 790-CLOSE-FILES.                                                00060800
060900     CLOSE TRANSACTION-FILE  RESULT-FILE  ROOM-MASTER             00060900
061000           BOOKING-MASTER  EVENT-MASTER  FEEDBACK-MASTER         00061000
061100           REQUEST-MASTER  CREDENTIALS-FILE  USER-ID-REGISTER    00061100
061200           NOTIFICATION-LOG  CONTROL-RPT.                        00061200
061300*                                                                00061300
061400 800-INIT-REPORT.                                                00061400
061500     MOVE WS-CUR-MONTH TO RPT-MM.                                00061500
061600     MOVE WS-CUR-DAY   TO RPT-DD.                                00061600
061700     MOVE WS-CUR-YEAR  TO RPT-YY.                                00061700
061800     WRITE RPT-RECORD FROM RPT-HEADER1 AFTER TOP-OF-FORM.        00061800
061900*                                                                00061900
062000 830-WRITE-RESULT.                                                00062000
062100     MOVE CF-TRAN-CODE TO CF-RSLT-TRAN-CODE.                     00062100
062200     MOVE WK-STATUS    TO CF-RSLT-STATUS.                        00062200
062300     MOVE WK-GEN-ID    TO CF-RSLT-GEN-ID.                        00062300
062400     MOVE WK-MESSAGE   TO CF-RSLT-MESSAGE.                       00062400
062500     WRITE CF-RESULT-RECORD.                                     00062500
062600     MOVE CF-TRAN-CODE TO RPT-DT-CODE.                           00062600
062700     MOVE WK-STATUS    TO RPT-DT-STATUS.                         00062700
062800     MOVE WK-GEN-ID    TO RPT-DT-GEN-ID.                         00062800
062900     MOVE WK-MESSAGE   TO RPT-DT-MESSAGE.                        00062900
063000     WRITE RPT-RECORD FROM RPT-DETAIL-LINE.                      00063000
063100*                                                                00063100
063200 850-REPORT-TRAN-STATS.                                           00063200
063300     WRITE RPT-RECORD FROM RPT-STATS-HDR AFTER 2.                00063300
063400     MOVE 'TRANSACTIONS READ.........' TO RPT-ST-LABEL.          00063400
063500     MOVE NUM-TRAN-RECS TO RPT-ST-COUNT.                         00063500
063600     WRITE RPT-RECORD FROM RPT-STATS-DETAIL.                     00063600
063700     MOVE 'TRANSACTIONS INVALID......' TO RPT-ST-LABEL.          00063700
063800     MOVE NUM-TRAN-INVALID TO RPT-ST-COUNT.                      00063800
063900     WRITE RPT-RECORD FROM RPT-STATS-DETAIL.                     00063900
064000     MOVE 'BOOKINGS CREATED..........' TO RPT-ST-LABEL.          00064000
064100     MOVE NUM-BKG-CREATED TO RPT-ST-COUNT.                       00064100
064200     WRITE RPT-RECORD FROM RPT-STATS-DETAIL.                     00064200
064300     MOVE 'BOOKINGS APPROVED.........' TO RPT-ST-LABEL.          00064300
064400     MOVE NUM-BKG-APPROVED TO RPT-ST-COUNT.                      00064400
064500     WRITE RPT-RECORD FROM RPT-STATS-DETAIL.                     00064500
064600     MOVE 'BOOKINGS REJECTED.........' TO RPT-ST-LABEL.          00064600
064700     MOVE NUM-BKG-REJECTED TO RPT-ST-COUNT.                      00064700
064800     WRITE RPT-RECORD FROM RPT-STATS-DETAIL.                     00064800
064900     MOVE 'BOOKINGS CANCELLED........' TO RPT-ST-LABEL.          00064900
065000     MOVE NUM-BKG-CANCELLED TO RPT-ST-COUNT.                     00065000
065100     WRITE RPT-RECORD FROM RPT-STATS-DETAIL.                     00065100
065200     MOVE 'EVENTS CREATED............' TO RPT-ST-LABEL.          00065200
065300     MOVE NUM-EVT-CREATED TO RPT-ST-COUNT.                       00065300
065400     WRITE RPT-RECORD FROM RPT-STATS-DETAIL.                     00065400
065500     MOVE 'EVENTS CANCELLED..........' TO RPT-ST-LABEL.          00065500
065600     MOVE NUM-EVT-CANCELLED TO RPT-ST-COUNT.                     00065600
065700     WRITE RPT-RECORD FROM RPT-STATS-DETAIL.                     00065700
065800     MOVE 'REGISTRATIONS ADDED.......' TO RPT-ST-LABEL.          00065800
065900     MOVE NUM-REG-ADDED TO RPT-ST-COUNT.                         00065900
066000     WRITE RPT-RECORD FROM RPT-STATS-DETAIL.                     00066000
066100     MOVE 'REGISTRATIONS REMOVED.....' TO RPT-ST-LABEL.          00066100
066200     MOVE NUM-REG-REMOVED TO RPT-ST-COUNT.                       00066200
066300     WRITE RPT-RECORD FROM RPT-STATS-DETAIL.                     00066300
066400     MOVE 'MAINT REQUESTS CREATED....' TO RPT-ST-LABEL.          00066400
066500     MOVE NUM-MR-CREATED TO RPT-ST-COUNT.                        00066500
066600     WRITE RPT-RECORD FROM RPT-STATS-DETAIL.                     00066600
066700     MOVE 'MAINT REQUESTS UPDATED....' TO RPT-ST-LABEL.          00066700
066800     MOVE NUM-MR-UPDATED TO RPT-ST-COUNT.                        00066800
066900     WRITE RPT-RECORD FROM RPT-STATS-DETAIL.                     00066900
067000     MOVE 'NOTIFICATIONS WRITTEN.....' TO RPT-ST-LABEL.          00067000
067100     MOVE NUM-NOTES-WRITTEN TO RPT-ST-COUNT.                     00067100
067200     WRITE RPT-RECORD FROM RPT-STATS-DETAIL.                     00067200
067300     MOVE 'LOGINS OK.................' TO RPT-ST-LABEL.          00067300
067400     MOVE NUM-LOGIN-OK TO RPT-ST-COUNT.                          00067400
067500     WRITE RPT-RECORD FROM RPT-STATS-DETAIL.                     00067500
067600     MOVE 'LOGINS UNAUTHORIZED.......' TO RPT-ST-LABEL.          00067600
067700     MOVE NUM-LOGIN-UNAUTH TO RPT-ST-COUNT.                      00067700
067800     WRITE RPT-RECORD FROM RPT-STATS-DETAIL.                     00067800
067900*                                                                00067900
068000 860-REPORT-FEEDBACK.                                             00068000
068050     MOVE 0 TO WS-FBL-COUNT.                                     00068050
068060     CALL 'CFFBSUM' USING WS-FEEDBACK-TABLE  WS-FBSUM-LINE-TABLE.00068060
068070     PERFORM 861-WRITE-ONE-FBSUM-LINE                            00068070
068080         VARYING K FROM 1 BY 1 UNTIL K > WS-FBL-COUNT.           00068080
068090*                                                                00068090
068095 861-WRITE-ONE-FBSUM-LINE.                                        00068095
068097     SET FL-IDX TO K.                                             00068097
068099     WRITE RPT-RECORD FROM WS-FBL-ENTRY (FL-IDX).                00068099
068200*                                                                00068200
068300 890-REPORT-END.                                                  00068300
068400     MOVE NUM-TRAN-RECS TO RPT-END-COUNT.                        00068400
068500     WRITE RPT-RECORD FROM RPT-END-LINE AFTER 2.                 00068500
068600*                                                                00068600
068700 950-REWRITE-MASTERS.                                             00068700
068800     PERFORM 951-REWRITE-ROOMS.                                  00068800
068900     PERFORM 952-REWRITE-BOOKINGS.                                00068900
069000     PERFORM 953-REWRITE-EVENTS.                                  00069000
069100     PERFORM 954-REWRITE-FEEDBACK.                                00069100
069200     PERFORM 955-REWRITE-REQUESTS.                                00069200
069300*                                                                00069300
069400 951-REWRITE-ROOMS.                                               00069400
069500     PERFORM 951A-REWRITE-ONE-ROOM                               00069500
069600         VARYING I FROM 1 BY 1 UNTIL I > WS-ROOM-COUNT.          00069600
069700*                                                                00069700
069800 951A-REWRITE-ONE-ROOM.                                           00069800
069900     SET RM-IDX TO I.                                             00069900
070000     MOVE SPACES                    TO CF-ROOM-RECORD.           00070000
070100     MOVE WS-RM-ID (RM-IDX)          TO CF-ROOM-ID.              00070100
070200     MOVE WS-RM-CAPACITY (RM-IDX)    TO CF-ROOM-CAPACITY.        00070200
070300     MOVE WS-RM-LAST-BKG-ID (RM-IDX) TO CF-ROOM-LAST-BKG-ID.     00070300
070350*    BOOKING-IDS/BKG-COUNT ARE REBUILT FROM WS-BK-* BELOW, NOT   00070350
070360*    CARRIED STRAIGHT THROUGH FROM THE LOAD - THE ROOM'S OWN     00070360
070370*    ARRAY WAS NEVER DATE-FILTERED AND WOULD CARRY PAST          00070370
070380*    BOOKINGS (AND AN INFLATED COUNT) FOREVER (AUDIT FAC-0301).  00070380
070400     MOVE WS-RM-FILLER (RM-IDX)      TO CF-ROOM-FILLER.          00070400
070500     MOVE 0 TO WS-RM-NEW-BKG-COUNT.                               00070500
070600     PERFORM 951B-REWRITE-ONE-ROOM-BKGID                         00070600
070700         VARYING K FROM 1 BY 1 UNTIL K > WS-BKG-COUNT.            00070700
070750     MOVE WS-RM-NEW-BKG-COUNT TO CF-ROOM-BKG-COUNT.               00070750
070800     WRITE CF-ROOM-RECORD.                                        00070800
070900*                                                                00070900
071000 951B-REWRITE-ONE-ROOM-BKGID.                                     00071000
071050     SET BK-IDX TO K.                                             00071050
071100     IF WS-BK-ROOM-ID (BK-IDX) = WS-RM-ID (RM-IDX)                00071100
071150         AND WS-RM-NEW-BKG-COUNT < 100                            00071150
071200         ADD 1 TO WS-RM-NEW-BKG-COUNT                            00071200
071250         MOVE WS-BK-BOOKING-ID (BK-IDX)                          00071250
071270             TO CF-ROOM-BOOKING-IDS (WS-RM-NEW-BKG-COUNT)        00071270
071290     END-IF.                                                      00071290
071300*                                                                00071300
071400 952-REWRITE-BOOKINGS.                                            00071400
071500     PERFORM 952A-REWRITE-ONE-BOOKING                            00071500
071600         VARYING I FROM 1 BY 1 UNTIL I > WS-BKG-COUNT.           00071600
071700*                                                                00071700
071800 952A-REWRITE-ONE-BOOKING.                                        00071800
071900     SET BK-IDX TO I.                                             00071900
072000     MOVE SPACES                     TO CF-BOOKING-RECORD.       00072000
072100     MOVE WS-BK-BOOKING-ID (BK-IDX)   TO CF-BKG-BOOKING-ID.      00072100
072200     MOVE WS-BK-ROOM-ID (BK-IDX)      TO CF-BKG-ROOM-ID.         00072200
072300     MOVE WS-BK-USER-ID (BK-IDX)      TO CF-BKG-USER-ID.         00072300
072400     MOVE WS-BK-BOOK-DATE (BK-IDX)    TO CF-BKG-BOOK-DATE.       00072400
072500     MOVE WS-BK-START-TIME (BK-IDX)   TO CF-BKG-START-TIME.      00072500
072600     MOVE WS-BK-END-TIME (BK-IDX)     TO CF-BKG-END-TIME.        00072600
072700     MOVE WS-BK-STATUS (BK-IDX)       TO CF-BKG-STATUS.          00072700
072800     WRITE CF-BOOKING-RECORD.                                    00072800
072900*                                                                00072900
073000 953-REWRITE-EVENTS.                                              00073000
073100     PERFORM 953A-REWRITE-ONE-EVENT                              00073100
073200         VARYING I FROM 1 BY 1 UNTIL I > WS-EVT-COUNT.           00073200
073300*                                                                00073300
073400 953A-REWRITE-ONE-EVENT.                                          00073400
073500     SET EV-IDX TO I.                                             00073500
073600     IF WS-EV-DELETED-SW (EV-IDX) NOT = 'Y'                       00073600
073700         MOVE SPACES TO CF-EVENT-RECORD                           00073700
073800         MOVE WS-EV-EVENT-ID (EV-IDX)     TO CF-EVT-EVENT-ID     00073800
073900         MOVE WS-EV-LAST-FB-ID (EV-IDX)   TO CF-EVT-LAST-FB-ID   00073900
074000         MOVE WS-EV-ORGANIZER-ID (EV-IDX) TO CF-EVT-ORGANIZER-ID 00074000
074100         MOVE WS-EV-EVENT-NAME (EV-IDX)   TO CF-EVT-EVENT-NAME   00074100
074200         MOVE WS-EV-EVENT-DESC (EV-IDX)   TO CF-EVT-EVENT-DESC   00074200
074300         MOVE WS-EV-ROOM-ID (EV-IDX)      TO CF-EVT-ROOM-ID      00074300
074400         MOVE WS-EV-EVENT-DATE (EV-IDX)   TO CF-EVT-EVENT-DATE   00074400
074500         MOVE WS-EV-START-TIME (EV-IDX)   TO CF-EVT-START-TIME   00074500
074600         MOVE WS-EV-END-TIME (EV-IDX)     TO CF-EVT-END-TIME     00074600
074700         MOVE WS-EV-ATTEND-COUNT (EV-IDX) TO CF-EVT-ATTEND-COUNT 00074700
074800         MOVE WS-EV-FEEDBK-COUNT (EV-IDX) TO CF-EVT-FEEDBK-COUNT 00074800
074900         PERFORM 953B-REWRITE-ONE-EVT-ATTENDEE                   00074900
075000             VARYING J FROM 1 BY 1 UNTIL J > 100                 00075000
075100         PERFORM 953C-REWRITE-ONE-EVT-FEEDBID                    00075100
075200             VARYING J FROM 1 BY 1 UNTIL J > 50                  00075200
075300         WRITE CF-EVENT-RECORD                                   00075300
075400     END-IF.                                                      00075400
075500*                                                                00075500
075600 953B-REWRITE-ONE-EVT-ATTENDEE.                                   00075600
075700     MOVE WS-EV-ATTENDEE-IDS (EV-IDX J)                           00075700
075800         TO CF-EVT-ATTENDEE-IDS (J).                              00075800
075900*                                                                00075900
076000 953C-REWRITE-ONE-EVT-FEEDBID.                                    00076000
076100     MOVE WS-EV-FEEDBACK-IDS (EV-IDX J)                           00076100
076200         TO CF-EVT-FEEDBACK-IDS (J).                              00076200
076300*                                                                00076300
076400 954-REWRITE-FEEDBACK.                                            00076400
076500     PERFORM 954A-REWRITE-ONE-FEEDBACK                            00076500
076600         VARYING I FROM 1 BY 1 UNTIL I > WS-FBK-COUNT.           00076600
076700*                                                                00076700
076800 954A-REWRITE-ONE-FEEDBACK.                                       00076800
076900     SET FB-IDX TO I.                                             00076900
077000     IF WS-FB-DELETED-SW (FB-IDX) NOT = 'Y'                       00077000
077100         MOVE SPACES TO CF-FEEDBACK-RECORD                        00077100
077200         MOVE WS-FB-EVENT-ID (FB-IDX)    TO CF-FBK-EVENT-ID      00077200
077300         MOVE WS-FB-FEEDBACK-ID (FB-IDX) TO CF-FBK-FEEDBACK-ID   00077300
077400         MOVE WS-FB-USER-ID (FB-IDX)     TO CF-FBK-USER-ID       00077400
077500         MOVE WS-FB-MESSAGE (FB-IDX)     TO CF-FBK-MESSAGE       00077500
077600         MOVE WS-FB-CATEGORY (FB-IDX)    TO CF-FBK-CATEGORY      00077600
077700         MOVE WS-FB-RATING (FB-IDX)      TO CF-FBK-RATING        00077700
077800         MOVE WS-FB-FB-DATE (FB-IDX)     TO CF-FBK-FB-DATE       00077800
077900         WRITE CF-FEEDBACK-RECORD                                 00077900
078000     END-IF.                                                      00078000
078100*                                                                00078100
078200 955-REWRITE-REQUESTS.                                            00078200
078300     PERFORM 955A-REWRITE-ONE-REQUEST                            00078300
078400         VARYING I FROM 1 BY 1 UNTIL I > WS-RQM-COUNT.           00078400
078500*                                                                00078500
078600 955A-REWRITE-ONE-REQUEST.                                        00078600
078700     SET RQ-IDX TO I.                                             00078700
078800     MOVE SPACES                      TO CF-MAINT-REQ-RECORD.    00078800
078900     MOVE WS-RQ-REQUEST-ID (RQ-IDX)    TO CF-MRQ-REQUEST-ID.     00078900
079000     MOVE WS-RQ-USER-ID (RQ-IDX)       TO CF-MRQ-USER-ID.        00079000
079100     MOVE WS-RQ-DESCRIPTION (RQ-IDX)   TO CF-MRQ-DESCRIPTION.    00079100
079200     MOVE WS-RQ-TIMESTAMP (RQ-IDX)     TO CF-MRQ-TIMESTAMP.      00079200
079300     MOVE WS-RQ-STATUS (RQ-IDX)        TO CF-MRQ-STATUS.         00079300
079400     MOVE WS-RQ-COMMENTS (RQ-IDX)      TO CF-MRQ-COMMENTS.       00079400
079500     WRITE CF-MAINT-REQ-RECORD.                                  00079500
