000100******************************************************************00000100
000200*    CFCRDREC  -  CAMPUS FACILITIES USER CREDENTIAL RECORD       *00000200
000300*                                                                *00000300
000400*    CREDENTIALS-FILE IS READ ENTIRE AT THE TOP OF THE RUN AND   *00000400
000500*    SCANNED TOP TO BOTTOM BY CFAUTHV FOR EVERY LOGN TRANSACTION.*00000500
000600*    ROWS WITH FEWER THAN FIVE FIELDS ARE SKIPPED, NOT ERRORS -  *00000600
000700*    SEE CFAUTHV 205-VALIDATE-ROW.                               *00000700
000800*                                                                 00000800
000900*    MAINT LOG                                                    00000900
001000*    ----------------------------------------------------------   00001000
001100*    1994-02-09 RJL  ORIGINAL LAYOUT FOR THE FACILITIES BATCH.     00001100
001200*    2002-05-14 CPW  ROLE WIDENED X(12) TO X(16) FOR                00001200
001300*                    'MAINTENANCESTAFF' (REQ FAC-0244).            00001300
001400******************************************************************00001400
001500 01  CF-CREDENTIAL-RECORD.                                        00001500
001600     05  CF-CRD-USER-ID          PIC 9(05).                       00001600
001700     05  CF-CRD-EMAIL            PIC X(40).                       00001700
001800     05  CF-CRD-PASSWORD         PIC X(20).                       00001800
001900     05  CF-CRD-ROLE             PIC X(16).                       00001900
002000     05  CF-CRD-ROLE-1ST REDEFINES CF-CRD-ROLE.                   00002000
002100         10  CF-CRD-ROLE-1ST-CH  PIC X(01).                       00002100
002200         10  FILLER              PIC X(15).                      00002200
002300     05  CF-CRD-NAME             PIC X(30).                       00002300
002400     05  FILLER                  PIC X(20).                       00002400
