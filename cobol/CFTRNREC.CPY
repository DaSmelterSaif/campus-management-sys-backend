000100******************************************************************00000100
000200*    CFTRNREC  -  CAMPUS FACILITIES TRANSACTION RECORD           *00000200
000300*                                                                *00000300
000400*    ONE FLAT RECORD PER BATCH TRANSACTION.  CF-TRAN-CODE PICKS  *00000400
000500*    THE DISPATCH PATH IN CFBATCH; CF-TRAN-DATA IS THE SAME 196  *00000500
000600*    BYTES OF STORAGE SEEN THROUGH A DIFFERENT REDEFINES FOR     *00000600
000700*    EACH TRANSACTION CODE.  ID FIELDS ARE CARRIED X, NOT 9, SO  *00000700
000800*    A NON-NUMERIC ID CAN BE DETECTED WITH A CLASS TEST BEFORE   *00000800
000900*    IT IS MOVED INTO A NUMERIC WORKING-STORAGE ITEM.            *00000900
001000*                                                                *00001000
001100*    MAINT LOG                                                   00001100
001200*    ----------------------------------------------------------  00001200
001300*    1994-02-09 RJL  ORIGINAL LAYOUT FOR THE FACILITIES BATCH.    00001300
001400*    1995-08-22 RJL  ADDED APRB NOTE FIELD (REQ FAC-0118).        00001400
001500*    1998-11-30 DMK  Y2K: BOOK-DATE/EVENT-DATE CONFIRMED 9(08)    00001500
001600*                    FULL-CENTURY, NO WINDOWING LOGIC NEEDED.     00001600
001700*    2002-05-14 CPW  ADDED NOTI SCOPE FIELD (REQ FAC-0244).       00001700
001800******************************************************************00001800
001900 01  CF-TRAN-RECORD.                                              00001900
002000     05  CF-TRAN-CODE            PIC X(04).                       00002000
002100     05  CF-TRAN-DATA            PIC X(196).                      00002100
002200*                                                                 00002200
002300*    ---------------------------------------------------------   00002300
002400*    BOOK  -  CREATE A ROOM BOOKING                               00002400
002500*    ---------------------------------------------------------   00002500
002600     05  CF-TRAN-BOOK REDEFINES CF-TRAN-DATA.                     00002600
002700         10  CF-BOOK-USER-ID     PIC X(05).                       00002700
002800         10  CF-BOOK-ROOM-ID     PIC X(05).                       00002800
002900         10  CF-BOOK-DATE        PIC X(08).                       00002900
003000         10  CF-BOOK-START-TIME  PIC X(04).                       00003000
003100         10  CF-BOOK-END-TIME    PIC X(04).                       00003100
003200         10  FILLER              PIC X(170).                      00003200
003300*                                                                 00003300
003400*    ---------------------------------------------------------   00003400
003500*    CANB  -  CANCEL A ROOM BOOKING                               00003500
003600*    ---------------------------------------------------------   00003600
003700     05  CF-TRAN-CANB REDEFINES CF-TRAN-DATA.                     00003700
003800         10  CF-CANB-ROOM-ID     PIC X(05).                       00003800
003900         10  CF-CANB-BOOKING-ID  PIC X(05).                       00003900
004000         10  CF-CANB-REASON      PIC X(40).                       00004000
004100         10  FILLER              PIC X(146).                      00004100
004200*                                                                 00004200
004300*    ---------------------------------------------------------   00004300
004400*    APRB  -  APPROVE OR REJECT A ROOM BOOKING                    00004400
004500*    ---------------------------------------------------------   00004500
004600     05  CF-TRAN-APRB REDEFINES CF-TRAN-DATA.                     00004600
004700         10  CF-APRB-ROOM-ID     PIC X(05).                       00004700
004800         10  CF-APRB-BOOKING-ID  PIC X(05).                       00004800
004900         10  CF-APRB-DECISION    PIC X(08).                       00004900
005000         10  CF-APRB-NOTE        PIC X(40).                       00005000
005100         10  FILLER              PIC X(138).                      00005100
005200*                                                                 00005200
005300*    ---------------------------------------------------------   00005300
005400*    SCHE  -  SCHEDULE A CAMPUS EVENT                             00005400
005500*    ---------------------------------------------------------   00005500
005600     05  CF-TRAN-SCHE REDEFINES CF-TRAN-DATA.                     00005600
005700         10  CF-SCHE-USER-ID     PIC X(05).                       00005700
005800         10  CF-SCHE-TITLE       PIC X(40).                       00005800
005900         10  CF-SCHE-ROOM-ID     PIC X(05).                       00005900
006000         10  CF-SCHE-DATE        PIC X(08).                       00006000
006100         10  CF-SCHE-START-TIME  PIC X(04).                       00006100
006200         10  CF-SCHE-END-TIME    PIC X(04).                       00006200
006300         10  CF-SCHE-DESC        PIC X(80).                       00006300
006400         10  FILLER              PIC X(050).                      00006400
006500*                                                                 00006500
006600*    ---------------------------------------------------------   00006600
006700*    REGE  -  REGISTER OR CANCEL EVENT ATTENDANCE                 00006700
006800*    ---------------------------------------------------------   00006800
006900     05  CF-TRAN-REGE REDEFINES CF-TRAN-DATA.                     00006900
007000         10  CF-REGE-EVENT-ID    PIC X(05).                       00007000
007100         10  CF-REGE-USER-ID     PIC X(05).                       00007100
007200         10  CF-REGE-ACTION      PIC X(08).                       00007200
007300         10  FILLER              PIC X(178).                      00007300
007400*                                                                 00007400
007500*    ---------------------------------------------------------   00007500
007600*    CANE  -  CANCEL A CAMPUS EVENT                               00007600
007700*    ---------------------------------------------------------   00007700
007800     05  CF-TRAN-CANE REDEFINES CF-TRAN-DATA.                     00007800
007900         10  CF-CANE-EVENT-ID    PIC X(05).                       00007900
008000         10  FILLER              PIC X(191).                      00008000
008100*                                                                 00008100
008200*    ---------------------------------------------------------   00008200
008300*    MREQ  -  CREATE A MAINTENANCE REQUEST                        00008300
008400*    ---------------------------------------------------------   00008400
008500     05  CF-TRAN-MREQ REDEFINES CF-TRAN-DATA.                     00008500
008600         10  CF-MREQ-USER-ID     PIC X(05).                       00008600
008700         10  CF-MREQ-DESC        PIC X(80).                       00008700
008800*                                   LOCATION/CATEGORY/PRIORITY/   00008800
008900*                                   CONTACT-EMAIL ARE ACCEPTED    00008900
009000*                                   ON THE WIRE BUT NOT KEPT -    00009000
009100*                                   PER REQ FAC-0098, FIELDS      00009100
009150*                                   DROPPED AT INTAKE.            00009150
009200         10  CF-MREQ-NOTSTORED   PIC X(40).                       00009200
009300         10  FILLER              PIC X(071).                      00009300
009400*                                                                 00009400
009500*    ---------------------------------------------------------   00009500
009600*    MVEW  -  VIEW A MAINTENANCE REQUEST                          00009600
009700*    ---------------------------------------------------------   00009700
009800     05  CF-TRAN-MVEW REDEFINES CF-TRAN-DATA.                     00009800
009900         10  CF-MVEW-REQUEST-ID  PIC X(05).                       00009900
010000         10  FILLER              PIC X(191).                      00010000
010100*                                                                 00010100
010200*    ---------------------------------------------------------   00010200
010300*    MUPD  -  UPDATE MAINTENANCE REQUEST STATUS                   00010300
010400*    ---------------------------------------------------------   00010400
010500     05  CF-TRAN-MUPD REDEFINES CF-TRAN-DATA.                     00010500
010600         10  CF-MUPD-REQUEST-ID  PIC X(05).                       00010600
010700         10  CF-MUPD-STATUS      PIC X(12).                       00010700
010800         10  CF-MUPD-COMMENT     PIC X(80).                       00010800
010900         10  FILLER              PIC X(099).                      00010900
011000*                                                                 00011000
011100*    ---------------------------------------------------------   00011100
011200*    LOGN  -  VALIDATE LOGIN CREDENTIALS                          00011200
011300*    ---------------------------------------------------------   00011300
011400     05  CF-TRAN-LOGN REDEFINES CF-TRAN-DATA.                     00011400
011500         10  CF-LOGN-EMAIL       PIC X(40).                       00011500
011600         10  CF-LOGN-PASSWORD    PIC X(20).                       00011600
011700         10  FILLER              PIC X(136).                      00011700
011800*                                                                 00011800
011900*    ---------------------------------------------------------   00011900
012000*    NOTI  -  BROADCAST A NOTIFICATION BY ROLE BAND               00012000
012100*    ---------------------------------------------------------   00012100
012200     05  CF-TRAN-NOTI REDEFINES CF-TRAN-DATA.                     00012200
012300         10  CF-NOTI-SCOPE       PIC X(08).                       00012300
012400         10  CF-NOTI-MESSAGE     PIC X(60).                       00012400
012500         10  FILLER              PIC X(128).                      00012500
