000100******************************************************************00000100
000200 IDENTIFICATION DIVISION.                                         00000200
000300******************************************************************00000300
000400 PROGRAM-ID.    CFFBSUM.                                          00000400
000500 AUTHOR.        R J LANAHAN.                                      00000500
000600 INSTALLATION.  CAMPUS FACILITIES - DATA PROCESSING.              00000600
000700 DATE-WRITTEN.  03/19/97.                                         00000700
000800 DATE-COMPILED.                                                   00000800
000900 SECURITY.      CAMPUS FACILITIES BATCH - INTERNAL USE ONLY.      00000900
001000*                                                                 00001000
001100******************************************************************00001100
001200*    CFFBSUM  -  EVENT FEEDBACK SUMMARIZER                        00001200
001300*                                                                 00001300
001400*    CALLED FROM CFBATCH'S 860-REPORT-FEEDBACK.  LISTS EVERY      *00001400
001500*    ACTIVE FEEDBACK RECORD AND THEN PRINTS A THEME/SENTIMENT     *00001500
001600*    SUMMARY.  BUILDS ITS PRINT LINES INTO WS-FBSUM-LINE-TABLE -  *00001600
001700*    IT NEVER OPENS OR WRITES CONTROL-RPT ITSELF (REQ FAC-0317,   *00001700
001800*    AUDITOR FLAGGED FILE-ON-CALL).                               *00001800
001900*                                                                 00001900
002000*    MAINT LOG                                                    00002000
002100*    ----------------------------------------------------------   00002100
002200*    1997-03-19 RJL  ORIGINAL ROUTINE - WRITTEN WHEN FEEDBACK     *00002200
002300*                    CATEGORY WAS ADDED TO THE EVENT SYSTEM       *00002300
002400*                    (REQ FAC-0103).                            *00002400
002500*    1998-11-30 DMK  Y2K REVIEW - NO DATE FIELDS IN THIS ROUTINE. *00002500
002600*    2007-07-02 CPW  STOPPED TAKING CONTROL-RPT ON THE CALL -     *00002600
002700*                    BUILDS WS-FBSUM-LINE-TABLE INSTEAD           *00002700
002800*                    (REQ FAC-0317).                             *00002800
002810*    2009-08-19 CPW  AUDIT KICKED BACK FAC-0301 - THE LISTING     *00002810
002820*                    LABEL WAS PRINTING THE FOLDED-UPPER-CASE     *00002820
002830*                    CATEGORY INSTEAD OF THE RECORD'S OWN TEXT.   *00002830
002840*                    ADDED WK-CAT-DISP SO THE FOLD STAYS ON THE   *00002840
002850*                    THEME KEY ONLY - THE LABEL NOW PRINTS        *00002850
002860*                    CATEGORY AS-CARRIED.                         *00002860
002900******************************************************************00002900
003000 ENVIRONMENT DIVISION.                                            00003000
003100 CONFIGURATION SECTION.                                           00003100
003200 SOURCE-COMPUTER.  IBM-370.                                       00003200
003300 OBJECT-COMPUTER.  IBM-370.                                       00003300
003400 SPECIAL-NAMES.     C01 IS TOP-OF-FORM.                           00003400
003500******************************************************************00003500
003600 DATA DIVISION.                                                   00003600
003700 WORKING-STORAGE SECTION.                                         00003700
003800*                                                                 00003800
003900 01  WS-TABLE-SUBS               COMP.                            00003900
004000     05  I                       PIC 9(04)  VALUE 0.              00004000
004100     05  J                       PIC 9(04)  VALUE 0.              00004100
004200*                                                                 00004200
004300 01  WS-FOUND-SW                 PIC X(01)  VALUE 'N'.            00004300
004400     88  WS-FOUND                    VALUE 'Y'.                  00004400
004500     88  WS-NOT-FOUND                VALUE 'N'.                  00004500
004510*                                                                 00004510
004520*    CATEGORY IS FOLDED TO UPPER CASE CHARACTER-BY-CHARACTER      00004520
004530*    BEFORE IT IS COMPARED OR STORED AS A THEME - "FOOD" AND      00004530
004540*    "Food" MUST COUNT AS ONE THEME (REQ FAC-0103).  THE FOLDED   00004540
004542*    COPY IS FOR THE THEME TABLE KEY ONLY - THE LISTING LABEL     00004542
004544*    PRINTS THE CATEGORY TEXT AS THE RECORD ACTUALLY CARRIES IT   00004544
004546*    (AUDIT FAC-0301 - FOLDING WAS CHANGING THE VISIBLE LISTING). 00004546
004550 01  WS-CATEGORY-EDIT-AREA.                                       00004550
004560     05  WK-CAT-ED               PIC X(20).                      00004560
004570     05  WK-CAT-GRP REDEFINES WK-CAT-ED.                         00004570
004580         10  WK-CAT-CHAR         PIC X(01) OCCURS 20 TIMES.      00004580
004582     05  WK-CAT-DISP             PIC X(20).                      00004582
004590*                                                                 00004590
004592*    A BLANK COMMENT IS SHOWN ON THE LISTING AS "(NO COMMENT)"    00004592
004594*    RATHER THAN AN EMPTY QUOTED STRING.                          00004594
004596 01  WS-MESSAGE-EDIT-AREA.                                        00004596
004598     05  WK-MSG-ED               PIC X(80).                      00004598
004600     05  WK-MSG-GRP REDEFINES WK-MSG-ED.                         00004600
004602         10  WK-MSG-1ST-CHAR     PIC X(01).                      00004602
004604         10  FILLER              PIC X(79).                      00004604
004606*                                                                 00004606
004700*    SENTIMENT COUNTERS - RATING BANDS ARE POSITIVE (>= 4.0),     00004700
004800*    NEUTRAL (3.0 - 3.9) AND NEGATIVE (< 3.0).                    00004800
004900 01  WS-SENTIMENT-COUNTERS.                                       00004900
005000     05  WK-POSITIVE-COUNT       PIC S9(7) COMP-3 VALUE +0.      00005000
005100     05  WK-NEUTRAL-COUNT        PIC S9(7) COMP-3 VALUE +0.      00005100
005200     05  WK-NEGATIVE-COUNT       PIC S9(7) COMP-3 VALUE +0.      00005200
005300*                                                                 00005300
005400*    DISTINCT CATEGORY ("THEME") WORK TABLE - AT MOST ONE ENTRY   00005400
005500*    PER CATEGORY SPELLING SEEN IN THE FEEDBACK WORKING SET.      00005500
005600 01  WS-THEME-WORK-TABLE.                                        00005600
005700     05  WK-THEME-COUNT          PIC 9(04)  COMP VALUE 0.        00005700
005800     05  WK-THEME-ENTRY OCCURS 200 TIMES                         00005800
005900                        INDEXED BY TH-IDX.                       00005900
006000         10  WK-THEME-TEXT       PIC X(20).                      00006000
006100*                                                                 00006100
006200*    RATING REDEFINED SO THE WHOLE-NUMBER PART CAN BE TESTED      00006200
006300*    DIRECTLY WHEN BANDING 4.X/3.X SENTIMENT.                     00006300
006400 01  WS-RATING-EDIT-AREA.                                         00006400
006500     05  WK-RATING-ED            PIC 9V9.                        00006500
006600     05  WK-RATING-GRP REDEFINES WK-RATING-ED.                   00006600
006700         10  WK-RATING-WHOLE     PIC 9.                          00006700
006800         10  WK-RATING-TENTH     PIC 9.                          00006800
006900*                                                                 00006900
007000*    PRINT LINE LAYOUTS - EACH MOVED TO WS-FBL-ENTRY AS A 132-    00007000
007100*    BYTE RECORD, ONE LINE AT A TIME, BEFORE CFBATCH WRITES IT.   00007100
007200 01  WS-PRINT-LINES.                                              00007200
007300     05  WK-LISTING-HDR.                                          00007300
007400         10  FILLER              PIC X(19)                      00007400
007500             VALUE 'FEEDBACK LISTING: '.                         00007500
007600         10  FILLER              PIC X(113) VALUE SPACES.        00007600
007700     05  WK-DETAIL-LINE.                                          00007700
007800         10  FILLER              PIC X(04) VALUE SPACES.         00007800
007900         10  WK-DT-ID            PIC ZZZZ9.                      00007900
008000         10  FILLER              PIC X(02) VALUE SPACES.         00008000
008100         10  WK-DT-LABEL         PIC X(106).                     00008100
008200         10  WK-DT-RATING        PIC Z9.9.                        00008200
008300         10  FILLER              PIC X(15) VALUE SPACES.         00008300
008400     05  WK-THEME-HDR.                                            00008400
008500         10  FILLER              PIC X(19)                      00008500
008600             VALUE 'FEEDBACK THEMES:   '.                        00008600
008700         10  FILLER              PIC X(113) VALUE SPACES.        00008700
008800     05  WK-THEME-LINE.                                           00008800
008900         10  FILLER              PIC X(04) VALUE SPACES.         00008900
009000         10  WK-TH-TEXT          PIC X(20).                      00009000
009100         10  FILLER              PIC X(108) VALUE SPACES.        00009100
009200     05  WK-SENTIMENT-HDR.                                        00009200
009300         10  FILLER              PIC X(19)                      00009300
009400             VALUE 'SENTIMENT SUMMARY: '.                        00009400
009500         10  FILLER              PIC X(113) VALUE SPACES.        00009500
009600     05  WK-SENTIMENT-LINE.                                       00009600
009700         10  FILLER              PIC X(04) VALUE SPACES.         00009700
009800         10  WK-SN-LABEL         PIC X(16).                      00009800
009900         10  WK-SN-COUNT         PIC ZZZ,ZZ9.                    00009900
010000         10  FILLER              PIC X(105) VALUE SPACES.        00010000
010100******************************************************************00010100
010200 LINKAGE SECTION.                                                 00010200
010300******************************************************************00010300
010400 01  LK-FEEDBACK-TABLE.                                            00010400
010500     05  LK-FBK-COUNT            PIC 9(04)  COMP.                00010500
010600     05  LK-FEEDBACK-ENTRY OCCURS 2000 TIMES                     00010600
010700                           INDEXED BY FB-IDX.                    00010700
010800         10  LK-FB-EVENT-ID      PIC 9(05).                      00010800
010900         10  LK-FB-FEEDBACK-ID   PIC 9(05).                      00010900
011000         10  LK-FB-USER-ID       PIC 9(05).                      00011000
011100         10  LK-FB-MESSAGE       PIC X(80).                      00011100
011200         10  LK-FB-CATEGORY      PIC X(20).                      00011200
011300         10  LK-FB-RATING        PIC 9V9.                        00011300
011400         10  LK-FB-FB-DATE       PIC 9(08).                      00011400
011500         10  LK-FB-DELETED-SW    PIC X(01).                      00011500
011600*                                                                 00011600
011700 01  LK-FBSUM-LINE-TABLE.                                          00011700
011800     05  LK-FBL-COUNT            PIC 9(04)  COMP.                00011800
011900     05  LK-FBL-ENTRY            PIC X(132) OCCURS 2020 TIMES    00011900
012000                                 INDEXED BY FL-IDX.               00012000
012100******************************************************************00012100
012200 PROCEDURE DIVISION USING LK-FEEDBACK-TABLE  LK-FBSUM-LINE-TABLE.  00012200
012300******************************************************************00012300
012400 000-MAIN.                                                        00012400
012500     MOVE WK-LISTING-HDR TO LK-FBL-ENTRY (1).                    00012500
012600     ADD 1 TO LK-FBL-COUNT.                                      00012600
012700*                                                                 00012700
012800     PERFORM 100-LIST-ONE-FEEDBACK                                00012800
012900         VARYING I FROM 1 BY 1 UNTIL I > LK-FBK-COUNT.            00012900
013000*                                                                 00013000
013100     PERFORM 200-WRITE-THEME-SECTION.                             00013100
013200     PERFORM 300-WRITE-SENTIMENT-SECTION.                         00013200
013300*                                                                 00013300
013400     GOBACK.                                                      00013400
013500*                                                                 00013500
013600******************************************************************00013600
013700*    100 - LIST ONE FEEDBACK RECORD AND ACCUMULATE ITS THEME/     00013700
013800*    SENTIMENT CONTRIBUTION                                       00013800
013900******************************************************************00013900
014000 100-LIST-ONE-FEEDBACK.                                            00014000
014100     SET FB-IDX TO I.                                             00014100
014200     IF LK-FB-DELETED-SW (FB-IDX) = 'Y'                          00014200
014300         GO TO 100-EXIT                                          00014300
014400     END-IF.                                                      00014400
014500*                                                                 00014500
014510     MOVE LK-FB-CATEGORY (FB-IDX) TO WK-CAT-ED, WK-CAT-DISP.     00014510
014520     PERFORM 102-FOLD-ONE-CAT-CHAR                                00014520
014530         VARYING J FROM 1 BY 1 UNTIL J > 20.                     00014530
014540*                                                                 00014540
014550     MOVE LK-FB-MESSAGE (FB-IDX) TO WK-MSG-ED.                    00014550
014560     IF WK-MSG-1ST-CHAR = SPACE                                  00014560
014570         MOVE '(no comment)' TO WK-MSG-ED                        00014570
014580     END-IF.                                                      00014580
014590*                                                                 00014590
014600     MOVE LK-FB-FEEDBACK-ID (FB-IDX) TO WK-DT-ID.                 00014600
014700     STRING '#' DELIMITED BY SIZE                                00014700
014800         LK-FB-FEEDBACK-ID (FB-IDX) DELIMITED BY SIZE             00014800
014900         ' - '                      DELIMITED BY SIZE             00014900
015000         WK-CAT-DISP                DELIMITED BY SPACE            00015000
015100         ' - "'                     DELIMITED BY SIZE             00015100
015200         WK-MSG-ED                  DELIMITED BY SPACE            00015200
015300         '"'                        DELIMITED BY SIZE             00015300
015400         INTO WK-DT-LABEL.                                        00015400
015500     MOVE LK-FB-RATING (FB-IDX) TO WK-DT-RATING.                 00015500
015600*                                                                 00015600
015700     ADD 1 TO LK-FBL-COUNT.                                      00015700
015800     SET FL-IDX TO LK-FBL-COUNT.                                 00015800
015900     MOVE WK-DETAIL-LINE TO LK-FBL-ENTRY (FL-IDX).                00015900
016000*                                                                 00016000
016100     PERFORM 110-ACCUMULATE-THEME.                                00016100
016200     PERFORM 120-ACCUMULATE-SENTIMENT.                            00016200
016300 100-EXIT.                                                        00016300
016400     EXIT.                                                        00016400
016500*                                                                 00016500
016510 102-FOLD-ONE-CAT-CHAR.                                            00016510
016520     IF WK-CAT-CHAR (J) >= 'a' AND WK-CAT-CHAR (J) <= 'z'         00016520
016530         INSPECT WK-CAT-CHAR (J) CONVERTING                      00016530
016540             'abcdefghijklmnopqrstuvwxyz'                        00016540
016550             TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'                     00016550
016560     END-IF.                                                      00016560
016570*                                                                 00016570
016600 110-ACCUMULATE-THEME.                                            00016600
016700     MOVE 'N' TO WS-FOUND-SW.                                     00016700
016800     PERFORM 111-SCAN-ONE-THEME                                   00016800
016900         VARYING J FROM 1 BY 1 UNTIL J > WK-THEME-COUNT          00016900
017000            OR WS-FOUND.                                          00017000
017100*                                                                 00017100
017200     IF WS-NOT-FOUND AND WK-THEME-COUNT < 200                    00017200
017300         ADD 1 TO WK-THEME-COUNT                                 00017300
017400         SET TH-IDX TO WK-THEME-COUNT                            00017400
017500         MOVE WK-CAT-ED TO WK-THEME-TEXT (TH-IDX)                 00017500
017600     END-IF.                                                      00017600
017700*                                                                 00017700
017800 111-SCAN-ONE-THEME.                                              00017800
017900     SET TH-IDX TO J.                                             00017900
018000     IF WK-THEME-TEXT (TH-IDX) = WK-CAT-ED                       00018000
018100         MOVE 'Y' TO WS-FOUND-SW                                 00018100
018200     END-IF.                                                      00018200
018300*                                                                 00018300
018400 120-ACCUMULATE-SENTIMENT.                                        00018400
018500     MOVE LK-FB-RATING (FB-IDX) TO WK-RATING-ED.                 00018500
018600     EVALUATE TRUE                                                00018600
018700        WHEN WK-RATING-WHOLE >= 4                                00018700
018800            ADD 1 TO WK-POSITIVE-COUNT                           00018800
018900        WHEN WK-RATING-WHOLE = 3                                  00018900
019000            ADD 1 TO WK-NEUTRAL-COUNT                            00019000
019100        WHEN OTHER                                                00019100
019200            ADD 1 TO WK-NEGATIVE-COUNT                           00019200
019300     END-EVALUATE.                                                00019300
019400*                                                                 00019400
019500******************************************************************00019500
019600*    200 - WRITE THE THEME (DISTINCT CATEGORY) SECTION            00019600
019700******************************************************************00019700
019800 200-WRITE-THEME-SECTION.                                         00019800
019900     ADD 1 TO LK-FBL-COUNT.                                      00019900
020000     SET FL-IDX TO LK-FBL-COUNT.                                 00020000
020100     MOVE WK-THEME-HDR TO LK-FBL-ENTRY (FL-IDX).                 00020100
020200*                                                                 00020200
020300     PERFORM 210-WRITE-ONE-THEME                                  00020300
020400         VARYING J FROM 1 BY 1 UNTIL J > WK-THEME-COUNT.          00020400
020500*                                                                 00020500
020600 210-WRITE-ONE-THEME.                                             00020600
020700     SET TH-IDX TO J.                                             00020700
020800     MOVE WK-THEME-TEXT (TH-IDX) TO WK-TH-TEXT.                   00020800
020900     ADD 1 TO LK-FBL-COUNT.                                      00020900
021000     SET FL-IDX TO LK-FBL-COUNT.                                 00021000
021100     MOVE WK-THEME-LINE TO LK-FBL-ENTRY (FL-IDX).                 00021100
021200*                                                                 00021200
021300******************************************************************00021300
021400*    300 - WRITE THE SENTIMENT COUNT SECTION                      00021400
021500******************************************************************00021500
021600 300-WRITE-SENTIMENT-SECTION.                                     00021600
021700     ADD 1 TO LK-FBL-COUNT.                                      00021700
021800     SET FL-IDX TO LK-FBL-COUNT.                                 00021800
021900     MOVE WK-SENTIMENT-HDR TO LK-FBL-ENTRY (FL-IDX).              00021900
022000*                                                                 00022000
022100     MOVE 'POSITIVE........' TO WK-SN-LABEL.                     00022100
022200     MOVE WK-POSITIVE-COUNT  TO WK-SN-COUNT.                     00022200
022300     ADD 1 TO LK-FBL-COUNT.                                      00022300
022400     SET FL-IDX TO LK-FBL-COUNT.                                 00022400
022500     MOVE WK-SENTIMENT-LINE TO LK-FBL-ENTRY (FL-IDX).             00022500
022600*                                                                 00022600
022700     MOVE 'NEUTRAL.........' TO WK-SN-LABEL.                     00022700
022800     MOVE WK-NEUTRAL-COUNT   TO WK-SN-COUNT.                     00022800
022900     ADD 1 TO LK-FBL-COUNT.                                      00022900
023000     SET FL-IDX TO LK-FBL-COUNT.                                 00023000
023100     MOVE WK-SENTIMENT-LINE TO LK-FBL-ENTRY (FL-IDX).             00023100
023200*                                                                 00023200
023300     MOVE 'NEGATIVE........' TO WK-SN-LABEL.                     00023300
023400     MOVE WK-NEGATIVE-COUNT  TO WK-SN-COUNT.                     00023400
023500     ADD 1 TO LK-FBL-COUNT.                                      00023500
023600     SET FL-IDX TO LK-FBL-COUNT.                                 00023600
023700     MOVE WK-SENTIMENT-LINE TO LK-FBL-ENTRY (FL-IDX).             00023700
